000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    CDLMOD0M.
000400  AUTHOR.        T. KELLNER.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-05-02.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1989-11-30
001200* Letzte Version   :: A.01.00
001300* Kurzbeschreibung :: Kerzenmuster (Hammer, Engulfing, Doji,
001400*                     Shooting Star, Evening/Morning Star) auf den
001500*                     letzten ein bis drei Kerzen einer Gruppe
001600*                     pruefen
001700* Auftrag          :: MKTSCR-1
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von | Kommentar                         *
002300*---------|------------|-----|-----------------------------------*
002400* A.00.00 | 1989-05-02 | tkn | Neuerstellung                     *
002500* A.01.00 | 1989-11-30 | tkn | Kauf-/Verkaufskennzeichen LINK-CDL-*
002600*         |            |     | BUY/-SELL fuer SIGGEN0M ergaenzt   *
002700*         |            |     | (Anf. RQ-480)                      *
002800*----------------------------------------------------------------*
002900*
003000* Programmbeschreibung
003100* --------------------
003200* CDLMOD0M prueft die Muster in der vorgeschriebenen Reihenfolge
003300* (Hammer, Engulfing, Doji, Shooting Star, Evening Star, Morning
003400* Star) und liefert das ERSTE gefundene Muster zurueck. Zu jedem
003500* Muster wird zusaetzlich vermerkt, ob es fuer SIGGEN0M als Kauf-
003600* oder als Verkaufssignal zaehlt (Hammer/Bullish Engulfing/Morning
003700* Star = Kauf, Shooting Star/Bearish Engulfing/Evening Star =
003800* Verkauf, Doji = weder noch).
003900*
004000******************************************************************
004100*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SPECIAL-NAMES.
004500      SWITCH-15 IS ANZEIGE-VERSION
004600          ON STATUS IS SHOW-VERSION
004700      CLASS ALPHNUM IS "0123456789"
004800                       "abcdefghijklmnopqrstuvwxyz"
004900                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                       " .,;-_!$%&/=*+".
005100*
005200  DATA DIVISION.
005300  WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005600*--------------------------------------------------------------------*
005700  01          COMP-FELDER.
005800      05      C4-N                PIC S9(04) COMP.
005900      05      C4-LAST             PIC S9(04) COMP.
006000      05      C4-PREV             PIC S9(04) COMP.
006100      05      C4-P1               PIC S9(04) COMP.
006200      05      C4-P2               PIC S9(04) COMP.
006300      05      C4-P3               PIC S9(04) COMP.
006400*
006500*--------------------------------------------------------------------*
006600* Felder mit konstantem Inhalt: Praefix K
006700*--------------------------------------------------------------------*
006800  01          KONSTANTE-FELDER.
006900      05      K-MODUL             PIC X(08)  VALUE "CDLMOD0M".
007000      05      K-MODUL-VERS        PIC X(08)  VALUE "A.01.00 ".
007100*
007200*--------------------------------------------------------------------*
007300* Conditional-Felder
007400*--------------------------------------------------------------------*
007500  01          SCHALTER.
007600      05      CDL-BULL-C1-SW      PIC 9      VALUE ZERO.
007700           88 CDL-C1-BULLISH                 VALUE 1.
007800      05      CDL-BULL-C2-SW      PIC 9      VALUE ZERO.
007900           88 CDL-C2-BULLISH                 VALUE 1.
008000      05      CDL-BULL-C3-SW      PIC 9      VALUE ZERO.
008100           88 CDL-C3-BULLISH                 VALUE 1.
008200*
008300*--------------------------------------------------------------------*
008400* weitere Arbeitsfelder je geprueften Kerze (1 = letzte, 2 = vorletzte,
008500* 3 = vorvorletzte)
008600*--------------------------------------------------------------------*
008700  01          WORK-FELDER.
008800      05      W-BODY-1            PIC S9(09)V9(04).
008900      05      W-BODY-2            PIC S9(09)V9(04).
009000      05      W-BODY-3            PIC S9(09)V9(04).
009100      05      W-UPSHADOW-1        PIC S9(09)V9(04).
009200      05      W-LOSHADOW-1        PIC S9(09)V9(04).
009300      05      W-RANGE-1           PIC S9(09)V9(04).
009400      05      W-MID-3             PIC S9(09)V9(04).
009500*
009600* Hilfsablage fuer die Spannweite, byteweise lesbar fuer den Trace
009700  01          W-RANGE-SCRATCH.
009800      05      W-RANGE-SCRATCH-V   PIC S9(09)V9(04).
009900  01          W-RANGE-SCRATCH-ALT REDEFINES W-RANGE-SCRATCH.
010000      05      W-RANGE-SCRATCH-X   PIC X(13).
010100*
010200  01          W-KERZE-1.
010300      05      W-1-OPEN            PIC S9(09)V9(04).
010400      05      W-1-HIGH            PIC S9(09)V9(04).
010500      05      W-1-LOW             PIC S9(09)V9(04).
010600      05      W-1-CLOSE           PIC S9(09)V9(04).
010700  01          W-KERZE-2 REDEFINES W-KERZE-1.
010800      05      W-2-OPEN            PIC S9(09)V9(04).
010900      05      W-2-HIGH            PIC S9(09)V9(04).
011000      05      W-2-LOW             PIC S9(09)V9(04).
011100      05      W-2-CLOSE           PIC S9(09)V9(04).
011200*
011300  01          TAL-TIME-D.
011400      05      TAL-JHJJMMTT.
011500         10   TAL-JHJJ            PIC  9(04).
011600         10   TAL-MM              PIC  9(02).
011700         10   TAL-TT              PIC  9(02).
011800      05      TAL-HHMI.
011900         10   TAL-HH              PIC  9(02).
012000         10   TAL-MI              PIC  9(02).
012100      05      TAL-SS              PIC  9(02).
012200  01          TAL-TIME-N REDEFINES TAL-TIME-D.
012300      05      TAL-TIME-N12        PIC  9(12).
012400*
012500*--------------------------------------------------------------------*
012600* Kerzentabelle - gemeinsames Member (siehe MKTDRV0O)
012700*--------------------------------------------------------------------*
012800      COPY CANDWRK OF "=MKTLIB".
012900*
013000  LINKAGE SECTION.
013100*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopie siehe dort!)
013200  01          LINK-CDL-REC.
013300      05      LINK-CDL-RC         PIC S9(04) COMP.
013400      05      LINK-CDL-FOUND      PIC X(01).
013500           88 LINK-CDL-IS-FOUND               VALUE "Y".
013600      05      LINK-CDL-NAME       PIC X(20).
013700      05      LINK-CDL-BUY        PIC X(01).
013800           88 LINK-CDL-IS-BUY                 VALUE "Y".
013900      05      LINK-CDL-SELL       PIC X(01).
014000           88 LINK-CDL-IS-SELL                VALUE "Y".
014100*
014200  PROCEDURE DIVISION USING CDL-TABELLE LINK-CDL-REC.
014300******************************************************************
014400* Steuerung
014500******************************************************************
014600  A100-STEUERUNG SECTION.
014700  A100-00.
014800      IF  SHOW-VERSION
014900          DISPLAY K-MODUL " Stand " K-MODUL-VERS
015000          STOP RUN
015100      END-IF
015200 
015300      MOVE ZERO TO LINK-CDL-RC
015400      MOVE "N"  TO LINK-CDL-FOUND
015500      MOVE "N"  TO LINK-CDL-BUY
015600      MOVE "N"  TO LINK-CDL-SELL
015700      MOVE SPACES TO LINK-CDL-NAME
015800      MOVE CDL-ROW-COUNT TO C4-N
015900 
016000      IF C4-N < 3
016100          GO TO A100-99
016200      END-IF
016300 
016400      MOVE C4-N     TO C4-LAST
016500      COMPUTE C4-PREV = C4-N - 1
016600      COMPUTE C4-P1 = C4-N - 2
016700      MOVE C4-P1    TO C4-P2
016800      ADD  1 TO C4-P2
016900      MOVE C4-P2    TO C4-P3
017000      ADD  1 TO C4-P3
017100 
017200      PERFORM B050-PREP-LAST-CANDLE
017300 
017400      PERFORM B100-TEST-HAMMER
017500      IF NOT LINK-CDL-IS-FOUND
017600          PERFORM B150-TEST-ENGULFING
017700      END-IF
017800      IF NOT LINK-CDL-IS-FOUND
017900          PERFORM B200-TEST-DOJI
018000      END-IF
018100      IF NOT LINK-CDL-IS-FOUND
018200          PERFORM B250-TEST-SHOOTING-STAR
018300      END-IF
018400      IF NOT LINK-CDL-IS-FOUND
018500          PERFORM B300-TEST-EVENING-STAR
018600      END-IF
018700      IF NOT LINK-CDL-IS-FOUND
018800          PERFORM B350-TEST-MORNING-STAR
018900      END-IF
019000      .
019100  A100-99.
019200      EXIT PROGRAM.
019300 
019400* Koerper/Schatten/Spanne der letzten Kerze vorab berechnen - wird
019500* von Hammer, Doji und Shooting Star gemeinsam benutzt.
019600  B050-PREP-LAST-CANDLE SECTION.
019700  B050-00.
019800      COMPUTE W-BODY-1 =
019900              CDL-T-CLOSE(C4-LAST) - CDL-T-OPEN(C4-LAST)
020000      IF W-BODY-1 < ZERO
020100          COMPUTE W-BODY-1 = ZERO - W-BODY-1
020200      END-IF
020300 
020400      IF CDL-T-OPEN(C4-LAST) > CDL-T-CLOSE(C4-LAST)
020500          COMPUTE W-UPSHADOW-1 =
020600                  CDL-T-HIGH(C4-LAST) - CDL-T-OPEN(C4-LAST)
020700          COMPUTE W-LOSHADOW-1 =
020800                  CDL-T-CLOSE(C4-LAST) - CDL-T-LOW(C4-LAST)
020900      ELSE
021000          COMPUTE W-UPSHADOW-1 =
021100                  CDL-T-HIGH(C4-LAST) - CDL-T-CLOSE(C4-LAST)
021200          COMPUTE W-LOSHADOW-1 =
021300                  CDL-T-OPEN(C4-LAST) - CDL-T-LOW(C4-LAST)
021400      END-IF
021500 
021600      COMPUTE W-RANGE-1 = CDL-T-HIGH(C4-LAST) - CDL-T-LOW(C4-LAST)
021700      .
021800  B050-99.
021900      EXIT.
022000 
022100******************************************************************
022200* 1. Hammer
022300******************************************************************
022400  B100-TEST-HAMMER SECTION.
022500  B100-00.
022600      IF W-BODY-1 > ZERO AND
022700         W-LOSHADOW-1 > (2 * W-BODY-1) AND
022800         W-UPSHADOW-1 < (0.1 * W-BODY-1)
022900          MOVE "Y"       TO LINK-CDL-FOUND
023000          MOVE "HAMMER"  TO LINK-CDL-NAME
023100          MOVE "Y"       TO LINK-CDL-BUY
023200      END-IF
023300      .
023400  B100-99.
023500      EXIT.
023600 
023700******************************************************************
023800* 2. Engulfing (vorletzte/letzte Kerze)
023900******************************************************************
024000  B150-TEST-ENGULFING SECTION.
024100  B150-00.
024200      COMPUTE W-BODY-2 =
024300              CDL-T-CLOSE(C4-PREV) - CDL-T-OPEN(C4-PREV)
024400      IF W-BODY-2 < ZERO
024500          COMPUTE W-BODY-2 = ZERO - W-BODY-2
024600      END-IF
024700 
024800      IF CDL-T-CLOSE(C4-PREV) > CDL-T-OPEN(C4-PREV)
024900          SET CDL-C2-BULLISH TO TRUE
025000      ELSE
025100          SET CDL-BULL-C2-SW TO ZERO
025200      END-IF
025300      IF CDL-T-CLOSE(C4-LAST) > CDL-T-OPEN(C4-LAST)
025400          SET CDL-C1-BULLISH TO TRUE
025500      ELSE
025600          SET CDL-BULL-C1-SW TO ZERO
025700      END-IF
025800 
025900      IF W-BODY-1 > (1.1 * W-BODY-2)
026000          IF CDL-C2-BULLISH AND NOT CDL-C1-BULLISH AND
026100             CDL-T-OPEN(C4-LAST)  > CDL-T-CLOSE(C4-PREV) AND
026200             CDL-T-CLOSE(C4-LAST) < CDL-T-OPEN(C4-PREV)
026300              MOVE "Y"                  TO LINK-CDL-FOUND
026400              MOVE "BEARISH ENGULFING"  TO LINK-CDL-NAME
026500              MOVE "Y"                  TO LINK-CDL-SELL
026600          END-IF
026700          IF NOT LINK-CDL-IS-FOUND AND
026800             NOT CDL-C2-BULLISH AND CDL-C1-BULLISH AND
026900             CDL-T-OPEN(C4-LAST)  < CDL-T-CLOSE(C4-PREV) AND
027000             CDL-T-CLOSE(C4-LAST) > CDL-T-OPEN(C4-PREV)
027100              MOVE "Y"                  TO LINK-CDL-FOUND
027200              MOVE "BULLISH ENGULFING"  TO LINK-CDL-NAME
027300              MOVE "Y"                  TO LINK-CDL-BUY
027400          END-IF
027500      END-IF
027600      .
027700  B150-99.
027800      EXIT.
027900 
028000******************************************************************
028100* 3. Doji
028200******************************************************************
028300  B200-TEST-DOJI SECTION.
028400  B200-00.
028500      IF W-RANGE-1 > ZERO AND (W-BODY-1 / W-RANGE-1) < 0.1
028600          MOVE "Y"    TO LINK-CDL-FOUND
028700          MOVE "DOJI" TO LINK-CDL-NAME
028800      END-IF
028900      .
029000  B200-99.
029100      EXIT.
029200 
029300******************************************************************
029400* 4. Shooting Star
029500******************************************************************
029600  B250-TEST-SHOOTING-STAR SECTION.
029700  B250-00.
029800      IF W-UPSHADOW-1 > (2 * W-BODY-1) AND
029900         W-LOSHADOW-1 < (0.1 * W-BODY-1) AND
030000         CDL-T-CLOSE(C4-LAST) < CDL-T-OPEN(C4-LAST)
030100          MOVE "Y"              TO LINK-CDL-FOUND
030200          MOVE "SHOOTING STAR"  TO LINK-CDL-NAME
030300          MOVE "Y"              TO LINK-CDL-SELL
030400      END-IF
030500      .
030600  B250-99.
030700      EXIT.
030800 
030900******************************************************************
031000* 5. Evening Star (c1 = drittletzte, c2 = vorletzte, c3 = letzte)
031100******************************************************************
031200  B300-TEST-EVENING-STAR SECTION.
031300  B300-00.
031400      COMPUTE W-BODY-1 =
031500              CDL-T-CLOSE(C4-P1) - CDL-T-OPEN(C4-P1)
031600      COMPUTE W-BODY-2 =
031700              CDL-T-CLOSE(C4-P2) - CDL-T-OPEN(C4-P2)
031800      IF W-BODY-2 < ZERO
031900          COMPUTE W-BODY-2 = ZERO - W-BODY-2
032000      END-IF
032100      COMPUTE W-BODY-3 =
032200              CDL-T-CLOSE(C4-P3) - CDL-T-OPEN(C4-P3)
032300      IF W-BODY-3 < ZERO
032400          COMPUTE W-BODY-3 = ZERO - W-BODY-3
032500      END-IF
032600      COMPUTE W-MID-3 ROUNDED =
032700              (CDL-T-OPEN(C4-P1) + CDL-T-CLOSE(C4-P1)) / 2
032800 
032900      IF CDL-T-CLOSE(C4-P1) > CDL-T-OPEN(C4-P1) AND
033000         W-BODY-2 < (0.3 * W-BODY-1) AND
033100         CDL-T-CLOSE(C4-P3) < CDL-T-OPEN(C4-P3) AND
033200         CDL-T-CLOSE(C4-P3) < W-MID-3
033300          MOVE "Y"              TO LINK-CDL-FOUND
033400          MOVE "EVENING STAR"   TO LINK-CDL-NAME
033500          MOVE "Y"              TO LINK-CDL-SELL
033600      END-IF
033700      .
033800  B300-99.
033900      EXIT.
034000 
034100******************************************************************
034200* 6. Morning Star
034300******************************************************************
034400  B350-TEST-MORNING-STAR SECTION.
034500  B350-00.
034600      COMPUTE W-BODY-1 =
034700              CDL-T-CLOSE(C4-P1) - CDL-T-OPEN(C4-P1)
034800      IF W-BODY-1 < ZERO
034900          COMPUTE W-BODY-1 = ZERO - W-BODY-1
035000      END-IF
035100      COMPUTE W-BODY-2 =
035200              CDL-T-CLOSE(C4-P2) - CDL-T-OPEN(C4-P2)
035300      IF W-BODY-2 < ZERO
035400          COMPUTE W-BODY-2 = ZERO - W-BODY-2
035500      END-IF
035600      COMPUTE W-MID-3 ROUNDED =
035700              (CDL-T-OPEN(C4-P1) + CDL-T-CLOSE(C4-P1)) / 2
035800 
035900      IF CDL-T-CLOSE(C4-P1) < CDL-T-OPEN(C4-P1) AND
036000         W-BODY-2 < (0.3 * W-BODY-1) AND
036100         CDL-T-CLOSE(C4-P3) > CDL-T-OPEN(C4-P3) AND
036200         CDL-T-CLOSE(C4-P3) > W-MID-3
036300          MOVE "Y"              TO LINK-CDL-FOUND
036400          MOVE "MORNING STAR"   TO LINK-CDL-NAME
036500          MOVE "Y"              TO LINK-CDL-BUY
036600      END-IF
036700      .
036800  B350-99.
036900      EXIT.
