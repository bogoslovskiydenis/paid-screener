000010******************************************************************
000020* BRKREC   --  DURCHBRUCHSATZ (BREAKOUT-RECORD)                  *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1989-03-02
000060* Letzte Version   :: A.00.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-03-02 | tkn | Neuerstellung                     *
000110*----------------------------------------------------------------*
000120  01  BRK-RECORD.
000130      05  BRK-ASSET               PIC X(08).
000140      05  BRK-TIMEFRAME            PIC X(04).
000150      05  BRK-LEVEL-TYPE           PIC X(10).
000160      05  BRK-LEVEL-PRICE          PIC 9(09).9(04).
000170      05  BRK-LEVEL-STRENGTH       PIC 9.9(04).
000180      05  BRK-PRICE                PIC 9(09).9(04).
000190      05  BRK-VOL-CONF             PIC X(01).
000200      05  BRK-TIMESTAMP            PIC X(14).
000210      05  FILLER                   PIC X(05).
