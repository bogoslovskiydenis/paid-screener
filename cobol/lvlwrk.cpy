000010******************************************************************
000020* LVLWRK   --  WORKING-STORAGE NIVEAUTABELLE (LVL-TABELLE)       *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1989-09-04
000060* Letzte Version   :: A.00.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-09-04 | tkn | Neuerstellung, aus LVLREC heraus-  *
000110*         |            |     | geloest (Anf. RQ-452)             *
000120*----------------------------------------------------------------*
000130* Beschreibung
000140* ------------
000150* LVL-TABELLE nimmt die bis zu 5 staerksten Widerstands- und die
000160* bis zu 5 staerksten Stuetzniveaus einer Gruppe auf (LVLMOD0M
000170* fuellt sie, LVLMOD0M selbst prueft anschliessend auf Durchbruch
000180* und SIGGEN0M liest sie fuer die Signalbewertung).
000190*----------------------------------------------------------------*
000200  01  LVL-MAX-KEPT                PIC S9(04) COMP VALUE +5.
000210*
000220  01  LVL-TABELLE.
000230      05  LVL-RES-COUNT           PIC S9(04) COMP VALUE ZERO.
000240      05  LVL-RES                 OCCURS 5 TIMES.
000250          10  LVL-R-PRICE         PIC S9(09)V9(04).
000260          10  LVL-R-STRENGTH      PIC S9(01)V9(04).
000270          10  LVL-R-TOUCHES       PIC S9(04) COMP.
000280          10  FILLER              PIC X(02).
000290      05  LVL-SUP-COUNT           PIC S9(04) COMP VALUE ZERO.
000300      05  LVL-SUP                 OCCURS 5 TIMES.
000310          10  LVL-S-PRICE         PIC S9(09)V9(04).
000320          10  LVL-S-STRENGTH      PIC S9(01)V9(04).
000330          10  LVL-S-TOUCHES       PIC S9(04) COMP.
000340          10  FILLER              PIC X(02).
