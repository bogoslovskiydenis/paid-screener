000010******************************************************************
000020* PATREC   --  MUSTERSATZ (PATTERN-RECORD)                       *
000030*              Member der Bibliothek =MKTLIB, gilt fuer Head &   *
000040*              Shoulders UND die 7 Chart-Muster gleichermassen   *
000050*----------------------------------------------------------------*
000060* Letzte Aenderung :: 1989-09-19
000070* Letzte Version   :: A.01.00
000080*----------------------------------------------------------------*
000090* Vers.   | Datum      | von | Kommentar                         *
000100*---------|------------|-----|-----------------------------------*
000110* A.00.00 | 1989-04-06 | tkn | Neuerstellung (nur Head&Shoulders) *
000120* A.01.00 | 1989-09-19 | hjs | PAT-TYPE auf X(24) erweitert und   *
000130*         |            |     | fuer die 7 Chartmuster freigegeben*
000140*         |            |     | (Anf. RQ-489)                     *
000150*----------------------------------------------------------------*
000160  01  PAT-RECORD.
000170      05  PAT-ASSET               PIC X(08).
000180      05  PAT-TIMEFRAME            PIC X(04).
000190      05  PAT-TYPE                 PIC X(24).
000200      05  PAT-DIRECTION            PIC X(08).
000210      05  PAT-NECKLINE             PIC 9(09).9(04).
000220      05  PAT-KEY-PRICE            PIC 9(09).9(04).
000230      05  PAT-TARGET               PIC 9(09).9(04).
000240      05  PAT-COMPLETION           PIC 9.9(04).
000250      05  PAT-VOL-CONF             PIC X(01).
000260      05  FILLER                   PIC X(06).
