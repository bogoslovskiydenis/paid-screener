000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    RSIMOD0M.
000400  AUTHOR.        T. KELLNER.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-02-14.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1998-10-06
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: RSI (Relative Strength Index) ueber die
001400*                     Schlusskurse einer Kerzengruppe berechnen und
001500*                     in Zone/Signal/Staerke klassifizieren
001600* Auftrag          :: MKTSCR-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                         *
002200*---------|------------|-----|-----------------------------------*
002300* A.00.00 | 1989-02-14 | tkn | Neuerstellung                     *
002400* A.01.00 | 1989-06-20 | tkn | Schwellwerte NEAR_OVERSOLD/        *
002500*         |            |     | NEAR_OVERBOUGHT ergaenzt (RQ-299) *
002600* A.02.00 | 1998-10-06 | wnk | JAHR-2000: keine Datumsrechnung in *
002700*         |            |     | diesem Modul betroffen, nur Nach- *
002800*         |            |     | test vermerkt (Anf. RQ-701)        *
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* RSIMOD0M erhaelt die Kerzentabelle CDL-TABELLE (Schlusskurse in
003400* CDL-T-CLOSE) und den Steuersatz PRM-WORKAREA (RSI-Periode in
003500* PRM-W-RSI-PERIOD, Default 14). Ist die Tabelle zu kurz (weniger
003600* als Periode+1 Kerzen), liefert das Modul LINK-RSI-AVAIL = "N"
003700* zurueck und der Treiber druckt eine neutrale Zeile. Andernfalls
003800* werden die letzten PRM-W-RSI-PERIOD Differenzen in Gewinn/Verlust
003900* zerlegt, die beiden beiden Mittelwerte gebildet und daraus RSI
004000* nach der ueblichen Formel errechnet.
004100*
004200******************************************************************
004300*
004400  ENVIRONMENT DIVISION.
004500  CONFIGURATION SECTION.
004600  SPECIAL-NAMES.
004700      SWITCH-15 IS ANZEIGE-VERSION
004800          ON STATUS IS SHOW-VERSION
004900      CLASS ALPHNUM IS "0123456789"
005000                       "abcdefghijklmnopqrstuvwxyz"
005100                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                       " .,;-_!$%&/=*+".
005300*
005400  DATA DIVISION.
005500  WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------------*
005900  01          COMP-FELDER.
006000      05      C4-I1               PIC S9(04) COMP.
006100      05      C4-N                PIC S9(04) COMP.
006200      05      C4-PERIOD           PIC S9(04) COMP.
006300      05      C4-START            PIC S9(04) COMP.
006400*
006500*--------------------------------------------------------------------*
006600* Felder mit konstantem Inhalt: Praefix K
006700*--------------------------------------------------------------------*
006800  01          KONSTANTE-FELDER.
006900      05      K-MODUL             PIC X(08)  VALUE "RSIMOD0M".
007000      05      K-MODUL-VERS        PIC X(08)  VALUE "A.02.00 ".
007100*
007200*--------------------------------------------------------------------*
007300* Conditional-Felder
007400*--------------------------------------------------------------------*
007500  01          SCHALTER.
007600      05      RSI-DATA-SW         PIC 9      VALUE ZERO.
007700           88 RSI-DATA-OK                    VALUE 1.
007800*
007900*--------------------------------------------------------------------*
008000* weitere Arbeitsfelder - Rechenfelder mit 8 Nachkommastellen gegen
008100* Rundungsdrift, siehe Programmbeschreibung
008200*--------------------------------------------------------------------*
008300  01          WORK-FELDER.
008400      05      W-DELTA             PIC S9(07)V9(08).
008500      05      W-GAIN-SUM          PIC S9(09)V9(08).
008600      05      W-LOSS-SUM          PIC S9(09)V9(08).
008700      05      W-AVG-GAIN          PIC S9(07)V9(08).
008800      05      W-AVG-LOSS          PIC S9(07)V9(08).
008900      05      W-RS                PIC S9(07)V9(08).
009000      05      W-RSI               PIC S9(05)V9(08).
009100*
009200* Hilfsablage fuer die Gewinn-/Verlustsumme, byteweise lesbar fuer
009300* den Pruefausdruck bei Abweichungen (Anf. RQ-701)
009400  01          W-RSI-SCRATCH.
009500      05      W-RSI-SCRATCH-VAL   PIC S9(05)V9(08).
009600  01          W-RSI-SCRATCH-ALT REDEFINES W-RSI-SCRATCH.
009700      05      W-RSI-SCRATCH-X     PIC X(13).
009800*
009900  01          TAL-TIME-D.
010000      05      TAL-JHJJMMTT.
010100         10   TAL-JHJJ            PIC  9(04).
010200         10   TAL-MM              PIC  9(02).
010300         10   TAL-TT              PIC  9(02).
010400      05      TAL-HHMI.
010500         10   TAL-HH              PIC  9(02).
010600         10   TAL-MI              PIC  9(02).
010700      05      TAL-SS              PIC  9(02).
010800  01          TAL-TIME-N REDEFINES TAL-TIME-D.
010900      05      TAL-TIME-N12        PIC  9(12).
011000*
011100* Alternative Sicht auf die Periodenlaenge fuer den Tandem-Trace
011200  01          W-PERIOD-SCRATCH.
011300      05      W-PERIOD-SCRATCH-V  PIC S9(04) COMP.
011400  01          W-PERIOD-SCRATCH-ALT REDEFINES W-PERIOD-SCRATCH.
011500      05      W-PERIOD-SCRATCH-X  PIC X(02).
011600*
011700*--------------------------------------------------------------------*
011800* Kerzentabelle und Steuersatz - gemeinsame Member (siehe MKTDRV0O)
011900*--------------------------------------------------------------------*
012000      COPY CANDWRK OF "=MKTLIB".
012100      COPY PRMWRK  OF "=MKTLIB".
012200*
012300  LINKAGE SECTION.
012400*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopie siehe dort!)
012500  01          LINK-RSI-REC.
012600      05      LINK-RSI-RC         PIC S9(04) COMP.
012700      05      LINK-RSI-AVAIL      PIC X(01).
012800           88 LINK-RSI-IS-AVAIL               VALUE "Y".
012900      05      LINK-RSI-VALUE      PIC S9(03)V9(04).
013000      05      LINK-RSI-ZONE       PIC X(14).
013100      05      LINK-RSI-SIGNAL     PIC X(07).
013200      05      LINK-RSI-STRENGTH   PIC S9(01)V9(04).
013300*
013400  PROCEDURE DIVISION USING CDL-TABELLE PRM-WORKAREA LINK-RSI-REC.
013500******************************************************************
013600* Steuerung
013700******************************************************************
013800  A100-STEUERUNG SECTION.
013900  A100-00.
014000      IF  SHOW-VERSION
014100          DISPLAY K-MODUL " Stand " K-MODUL-VERS
014200          STOP RUN
014300      END-IF
014400 
014500      MOVE ZERO TO LINK-RSI-RC
014600      MOVE ZERO TO RSI-DATA-SW
014700      MOVE CDL-ROW-COUNT      TO C4-N
014800      MOVE PRM-W-RSI-PERIOD   TO C4-PERIOD
014900 
015000      IF C4-N > C4-PERIOD
015100          SET RSI-DATA-OK TO TRUE
015200          PERFORM B100-CALC-RSI
015300      ELSE
015400          PERFORM B900-NOT-AVAILABLE
015500      END-IF
015600 
015700      PERFORM B400-CLASSIFY
015800 
015900      EXIT PROGRAM
016000      .
016100  A100-99.
016200      EXIT.
016300 
016400******************************************************************
016500* Letzte PRM-W-RSI-PERIOD Differenzen in Gewinn/Verlust zerlegen
016600* und die beiden (unbewichteten) Mittelwerte bilden.
016700******************************************************************
016800  B100-CALC-RSI SECTION.
016900  B100-00.
017000      MOVE ZERO TO W-GAIN-SUM
017100      MOVE ZERO TO W-LOSS-SUM
017200      COMPUTE C4-START = C4-N - C4-PERIOD + 1
017300 
017400      PERFORM B110-ACCUM-DELTA
017500         VARYING C4-I1 FROM C4-START BY 1 UNTIL C4-I1 > C4-N
017600 
017700      COMPUTE W-AVG-GAIN ROUNDED = W-GAIN-SUM / C4-PERIOD
017800      COMPUTE W-AVG-LOSS ROUNDED = W-LOSS-SUM / C4-PERIOD
017900 
018000      IF W-AVG-LOSS = ZERO
018100          MOVE 100 TO W-RSI
018200      ELSE
018300          COMPUTE W-RS  ROUNDED = W-AVG-GAIN / W-AVG-LOSS
018400          COMPUTE W-RSI ROUNDED = 100 - (100 / (1 + W-RS))
018500      END-IF
018600 
018700      MOVE W-RSI TO LINK-RSI-VALUE
018800      .
018900  B100-99.
019000      EXIT.
019100 
019200  B110-ACCUM-DELTA SECTION.
019300  B110-00.
019400      COMPUTE W-DELTA =
019500              CDL-T-CLOSE(C4-I1) - CDL-T-CLOSE(C4-I1 - 1)
019600      IF W-DELTA > ZERO
019700          ADD W-DELTA TO W-GAIN-SUM
019800      ELSE
019900          SUBTRACT W-DELTA FROM W-LOSS-SUM
020000      END-IF
020100      .
020200  B110-99.
020300      EXIT.
020400 
020500******************************************************************
020600* Zu wenig Kerzen fuer die RSI-Berechnung vorhanden
020700******************************************************************
020800  B900-NOT-AVAILABLE SECTION.
020900  B900-00.
021000      MOVE ZERO TO LINK-RSI-VALUE
021100      .
021200  B900-99.
021300      EXIT.
021400 
021500******************************************************************
021600* Zone/Signal/Staerke aus dem RSI-Wert ableiten (Reihenfolge der
021700* Pruefung: oversold, overbought, near-oversold, near-overbought)
021800******************************************************************
021900  B400-CLASSIFY SECTION.
022000  B400-00.
022100      IF NOT RSI-DATA-OK
022200          MOVE "UNKNOWN"   TO LINK-RSI-ZONE
022300          MOVE "NEUTRAL"   TO LINK-RSI-SIGNAL
022400          MOVE ZERO        TO LINK-RSI-STRENGTH
022500          MOVE "N"         TO LINK-RSI-AVAIL
022600      ELSE
022700          MOVE "Y" TO LINK-RSI-AVAIL
022800          EVALUATE TRUE
022900              WHEN W-RSI < 30
023000                  MOVE "BUY"       TO LINK-RSI-SIGNAL
023100                  MOVE "OVERSOLD"  TO LINK-RSI-ZONE
023200                  COMPUTE LINK-RSI-STRENGTH ROUNDED =
023300                          (30 - W-RSI) / 20
023400                  IF LINK-RSI-STRENGTH > 1
023500                      MOVE 1 TO LINK-RSI-STRENGTH
023600                  END-IF
023700              WHEN W-RSI > 70
023800                  MOVE "SELL"         TO LINK-RSI-SIGNAL
023900                  MOVE "OVERBOUGHT"   TO LINK-RSI-ZONE
024000                  COMPUTE LINK-RSI-STRENGTH ROUNDED =
024100                          (W-RSI - 70) / 20
024200                  IF LINK-RSI-STRENGTH > 1
024300                      MOVE 1 TO LINK-RSI-STRENGTH
024400                  END-IF
024500              WHEN W-RSI >= 30 AND W-RSI < 40
024600                  MOVE "BUY"             TO LINK-RSI-SIGNAL
024700                  MOVE "NEAR_OVERSOLD"   TO LINK-RSI-ZONE
024800                  COMPUTE LINK-RSI-STRENGTH ROUNDED =
024900                          ((40 - W-RSI) / 20) * 0.5
025000              WHEN W-RSI > 60 AND W-RSI <= 70
025100                  MOVE "SELL"            TO LINK-RSI-SIGNAL
025200                  MOVE "NEAR_OVERBOUGHT" TO LINK-RSI-ZONE
025300                  COMPUTE LINK-RSI-STRENGTH ROUNDED =
025400                          ((W-RSI - 60) / 20) * 0.5
025500              WHEN OTHER
025600                  MOVE "NEUTRAL" TO LINK-RSI-SIGNAL
025700                  MOVE "NEUTRAL" TO LINK-RSI-ZONE
025800                  MOVE ZERO      TO LINK-RSI-STRENGTH
025900          END-EVALUATE
026000      END-IF
026100      .
026200  B400-99.
026300      EXIT.
