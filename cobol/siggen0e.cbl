000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    SIGGEN0M.
000400  AUTHOR.        H. WENK.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-10-05.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1990-01-17
001200* Letzte Version   :: A.01.00
001300* Kurzbeschreibung :: Gewichtete Kauf-/Verkaufsempfehlung aus
001400*                     Kerzenmuster, Niveau-Naehe, Schulter-Kopf-
001500*                     Schulter und Handelsvolumen bilden und Stop-
001600*                     Loss/Take-Profit-Marken festlegen
001700* Auftrag          :: MKTSCR-1
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von | Kommentar                         *
002300*---------|------------|-----|-----------------------------------*
002400* A.00.00 | 1989-10-05 | tkn | Neuerstellung                     *
002500* A.01.00 | 1990-01-17 | hjs | LINK-SIG-HS-FLAG-Uebergabe an den  *
002600*         |            |     | Treiber fuer SIG-HS-FLAG ergaenzt *
002700*         |            |     | (Anf. RQ-498)                      *
002800*----------------------------------------------------------------*
002900*
003000* Programmbeschreibung
003100* --------------------
003200* SIGGEN0M bewertet Kerzenmuster (LINK-CDL-REC), Naehe zum staerksten
003300* Stuetz-/Widerstandsniveau (LVL-TABELLE), Schulter-Kopf-Schulter
003400* (LINK-HSH-REC) und Handelsvolumen zu einer Kauf-/Verkaufspunktzahl.
003500* Ueberwiegt eine Seite mit Punktzahl > 0.5, wird ein Signal gebildet;
003600* ausgegeben wird es nur, wenn die Konfidenz mindestens
003700* PRM-W-MIN-CONFIDENCE (Default 0.60) erreicht. Voraussetzung:
003800* mindestens 100 Kerzen in der Gruppe.
003900*
004000******************************************************************
004100*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SPECIAL-NAMES.
004500      SWITCH-15 IS ANZEIGE-VERSION
004600          ON STATUS IS SHOW-VERSION
004700      CLASS ALPHNUM IS "0123456789"
004800                       "abcdefghijklmnopqrstuvwxyz"
004900                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                       " .,;-_!$%&/=*+".
005100*
005200  DATA DIVISION.
005300  WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005600*--------------------------------------------------------------------*
005700  01          COMP-FELDER.
005800      05      C4-I1               PIC S9(04) COMP.
005900      05      C4-N                PIC S9(04) COMP.
006000      05      C4-START            PIC S9(04) COMP.
006100      05      C4-TP-COUNT         PIC S9(04) COMP.
006200*
006300*--------------------------------------------------------------------*
006400* Felder mit konstantem Inhalt: Praefix K
006500*--------------------------------------------------------------------*
006600  01          KONSTANTE-FELDER.
006700      05      K-MODUL             PIC X(08)  VALUE "SIGGEN0M".
006800      05      K-MODUL-VERS        PIC X(08)  VALUE "A.01.00 ".
006900*
007000*--------------------------------------------------------------------*
007100* Conditional-Felder
007200*--------------------------------------------------------------------*
007300  01          SCHALTER.
007400      05      SIG-DECIDE-SW       PIC 9      VALUE ZERO.
007500           88 SIG-IS-BUY                     VALUE 1.
007600           88 SIG-IS-SELL                    VALUE 2.
007700      05      SIG-VOLCONF-SW      PIC 9      VALUE ZERO.
007800           88 SIG-VOLCONF-OK                 VALUE 1.
007900*
008000*--------------------------------------------------------------------*
008100* weitere Arbeitsfelder - Rechenfelder mit 8 Nachkommastellen gegen
008200* Rundungsdrift bei der Punktebewertung
008300*--------------------------------------------------------------------*
008400  01          WORK-FELDER.
008500      05      W-BUY-SCORE         PIC S9(01)V9(08).
008600      05      W-SELL-SCORE        PIC S9(01)V9(08).
008700      05      W-CURRENT           PIC S9(09)V9(04).
008800      05      W-DIFF              PIC S9(09)V9(04).
008900      05      W-NEAR-SUP-PRICE    PIC S9(09)V9(04).
009000      05      W-NEAR-SUP-STRENGTH PIC S9(01)V9(04).
009100      05      W-NEAR-RES-PRICE    PIC S9(09)V9(04).
009200      05      W-NEAR-RES-STRENGTH PIC S9(01)V9(04).
009300      05      W-VOLSUM            PIC S9(14)V9(02).
009400      05      W-VOLMEAN           PIC S9(12)V9(08).
009500      05      W-ENTRY             PIC S9(09)V9(04).
009600      05      W-STOP              PIC S9(09)V9(04).
009700      05      W-BEST-SUP-STOP     PIC S9(09)V9(04).
009800      05      W-BEST-RES-STOP     PIC S9(09)V9(04).
009900      05      W-CONFIDENCE        PIC S9(01)V9(04).
010000*
010100  01          TP-TABELLE.
010200      05      TP-ROW              OCCURS 3 TIMES.
010300          10  TP-PRICE            PIC S9(09)V9(04).
010400          10  TP-PROB             PIC S9(01)V9(02).
010500          10  FILLER              PIC X(02).
010600  01          TP-TABELLE-ALT REDEFINES TP-TABELLE.
010700      05      TP-ROW-BYTES        OCCURS 3 TIMES PIC X(18).
010800*
010900* Hilfsfelder fuer die Punktebewertung, auch als Bytefolge ablegbar
011000* (Mitschrift fuer die Abstimmung mit dem Pruefprotokoll RQ-498)
011100  01          W-SCORE-SCRATCH.
011200      05      W-SCORE-SCRATCH-VAL PIC S9(01)V9(08).
011300  01          W-SCORE-SCRATCH-ALT REDEFINES W-SCORE-SCRATCH.
011400      05      W-SCORE-SCRATCH-X   PIC X(09).
011500*
011600  01          TAL-TIME-D.
011700      05      TAL-JHJJMMTT.
011800         10   TAL-JHJJ            PIC  9(04).
011900         10   TAL-MM              PIC  9(02).
012000         10   TAL-TT              PIC  9(02).
012100      05      TAL-HHMI.
012200         10   TAL-HH              PIC  9(02).
012300         10   TAL-MI              PIC  9(02).
012400      05      TAL-SS              PIC  9(02).
012500  01          TAL-TIME-N REDEFINES TAL-TIME-D.
012600      05      TAL-TIME-N12        PIC  9(12).
012700*
012800*--------------------------------------------------------------------*
012900* Kerzentabelle, Steuersatz und Niveautabelle - gemeinsame Member
013000*--------------------------------------------------------------------*
013100      COPY CANDWRK OF "=MKTLIB".
013200      COPY PRMWRK  OF "=MKTLIB".
013300      COPY LVLWRK  OF "=MKTLIB".
013400*
013500  LINKAGE SECTION.
013600*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopien siehe dort!)
013700  01          LINK-HSH-REC.
013800      05      LINK-HSH-RC         PIC S9(04) COMP.
013900      05      LINK-HSH-FOUND      PIC X(01).
014000           88 LINK-HSH-IS-FOUND               VALUE "Y".
014100      05      LINK-HSH-TYPE       PIC X(24).
014200      05      LINK-HSH-DIR        PIC X(08).
014300      05      LINK-HSH-NECK       PIC S9(09)V9(04).
014400      05      LINK-HSH-KEY        PIC S9(09)V9(04).
014500      05      LINK-HSH-TARGET     PIC S9(09)V9(04).
014600      05      LINK-HSH-COMPL      PIC S9(01)V9(04).
014700      05      LINK-HSH-VOLCONF    PIC X(01).
014800*
014900  01          LINK-CDL-REC.
015000      05      LINK-CDL-RC         PIC S9(04) COMP.
015100      05      LINK-CDL-FOUND      PIC X(01).
015200           88 LINK-CDL-IS-FOUND               VALUE "Y".
015300      05      LINK-CDL-NAME       PIC X(20).
015400      05      LINK-CDL-BUY        PIC X(01).
015500           88 LINK-CDL-IS-BUY                 VALUE "Y".
015600      05      LINK-CDL-SELL       PIC X(01).
015700           88 LINK-CDL-IS-SELL                VALUE "Y".
015800*
015900  01          LINK-SIG-REC.
016000      05      LINK-SIG-RC         PIC S9(04) COMP.
016100      05      LINK-SIG-FOUND      PIC X(01).
016200           88 LINK-SIG-IS-FOUND               VALUE "Y".
016300      05      LINK-SIG-TYPE       PIC X(04).
016400      05      LINK-SIG-STRENGTH   PIC X(06).
016500      05      LINK-SIG-ENTRY      PIC S9(09)V9(04).
016600      05      LINK-SIG-STOP       PIC S9(09)V9(04).
016700      05      LINK-SIG-TP1-LVL    PIC S9(09)V9(04).
016800      05      LINK-SIG-TP1-PROB   PIC S9(01)V9(02).
016900      05      LINK-SIG-TP2-LVL    PIC S9(09)V9(04).
017000      05      LINK-SIG-TP2-PROB   PIC S9(01)V9(02).
017100      05      LINK-SIG-TP3-LVL    PIC S9(09)V9(04).
017200      05      LINK-SIG-TP3-PROB   PIC S9(01)V9(02).
017300      05      LINK-SIG-VOLCONF    PIC X(01).
017400      05      LINK-SIG-CONFIDENCE PIC S9(01)V9(04).
017500*
017600  PROCEDURE DIVISION USING CDL-TABELLE PRM-WORKAREA LVL-TABELLE
017700                           LINK-HSH-REC LINK-CDL-REC LINK-SIG-REC.
017800******************************************************************
017900* Steuerung
018000******************************************************************
018100  A100-STEUERUNG SECTION.
018200  A100-00.
018300      IF  SHOW-VERSION
018400          DISPLAY K-MODUL " Stand " K-MODUL-VERS
018500          STOP RUN
018600      END-IF
018700 
018800      MOVE ZERO   TO LINK-SIG-RC
018900      MOVE "N"    TO LINK-SIG-FOUND
019000      MOVE CDL-ROW-COUNT TO C4-N
019100 
019200      IF C4-N < 100
019300          GO TO A100-99
019400      END-IF
019500 
019600      MOVE CDL-T-CLOSE(C4-N) TO W-CURRENT
019700      MOVE ZERO TO W-BUY-SCORE
019800      MOVE ZERO TO W-SELL-SCORE
019900 
020000      PERFORM B100-SCORE-CANDLESTICK
020100      PERFORM B110-SCORE-SUPPORT
020200      PERFORM B120-SCORE-RESISTANCE
020300      PERFORM B130-SCORE-HS
020400      PERFORM B140-SCORE-VOLUME
020500 
020600      PERFORM B200-DECIDE
020700 
020800      IF SIG-IS-BUY
020900          PERFORM B300-BUILD-BUY
021000      END-IF
021100      IF SIG-IS-SELL
021200          PERFORM B400-BUILD-SELL
021300      END-IF
021400      .
021500  A100-99.
021600      EXIT PROGRAM.
021700 
021800******************************************************************
021900* Kerzenmuster: Hammer/Bullish Engulfing/Morning Star -> Kauf 0.3,
022000* Shooting Star/Bearish Engulfing/Evening Star -> Verkauf 0.3
022100******************************************************************
022200  B100-SCORE-CANDLESTICK SECTION.
022300  B100-00.
022400      IF LINK-CDL-IS-BUY
022500          ADD 0.3 TO W-BUY-SCORE
022600      END-IF
022700      IF LINK-CDL-IS-SELL
022800          ADD 0.3 TO W-SELL-SCORE
022900      END-IF
023000      .
023100  B100-99.
023200      EXIT.
023300 
023400******************************************************************
023500* Naechstgelegene Stuetze (hoechster Preis unter den Stuetzniveaus);
023600* innerhalb 2% des aktuellen Kurses -> Kaufpunkte 0.2 x Staerke
023700******************************************************************
023800  B110-SCORE-SUPPORT SECTION.
023900  B110-00.
024000      MOVE ZERO TO W-NEAR-SUP-PRICE
024100      MOVE ZERO TO W-NEAR-SUP-STRENGTH
024200      IF LVL-SUP-COUNT = ZERO
024300          GO TO B110-99
024400      END-IF
024500      PERFORM B111-TEST-ONE-SUP
024600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-SUP-COUNT
024700 
024800      COMPUTE W-DIFF = W-CURRENT - W-NEAR-SUP-PRICE
024900      IF W-DIFF < ZERO
025000          COMPUTE W-DIFF = ZERO - W-DIFF
025100      END-IF
025200      IF (W-DIFF / W-CURRENT) < 0.02
025300          COMPUTE W-BUY-SCORE =
025400                  W-BUY-SCORE + (0.2 * W-NEAR-SUP-STRENGTH)
025500      END-IF
025600      .
025700  B110-99.
025800      EXIT.
025900 
026000  B111-TEST-ONE-SUP SECTION.
026100  B111-00.
026200      IF LVL-S-PRICE(C4-I1) > W-NEAR-SUP-PRICE
026300          MOVE LVL-S-PRICE(C4-I1)    TO W-NEAR-SUP-PRICE
026400          MOVE LVL-S-STRENGTH(C4-I1) TO W-NEAR-SUP-STRENGTH
026500      END-IF
026600      .
026700  B111-99.
026800      EXIT.
026900 
027000******************************************************************
027100* Naechstgelegener Widerstand (niedrigster Preis unter den Wider-
027200* standsniveaus); innerhalb 2% -> Verkaufspunkte 0.2 x Staerke
027300******************************************************************
027400  B120-SCORE-RESISTANCE SECTION.
027500  B120-00.
027600      MOVE ZERO TO W-NEAR-RES-STRENGTH
027700      IF LVL-RES-COUNT = ZERO
027800          GO TO B120-99
027900      END-IF
028000      MOVE LVL-R-PRICE(1) TO W-NEAR-RES-PRICE
028100      PERFORM B121-TEST-ONE-RES
028200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-RES-COUNT
028300 
028400      COMPUTE W-DIFF = W-CURRENT - W-NEAR-RES-PRICE
028500      IF W-DIFF < ZERO
028600          COMPUTE W-DIFF = ZERO - W-DIFF
028700      END-IF
028800      IF (W-DIFF / W-CURRENT) < 0.02
028900          COMPUTE W-SELL-SCORE =
029000                  W-SELL-SCORE + (0.2 * W-NEAR-RES-STRENGTH)
029100      END-IF
029200      .
029300  B120-99.
029400      EXIT.
029500 
029600  B121-TEST-ONE-RES SECTION.
029700  B121-00.
029800      IF LVL-R-PRICE(C4-I1) < W-NEAR-RES-PRICE
029900          MOVE LVL-R-PRICE(C4-I1)    TO W-NEAR-RES-PRICE
030000          MOVE LVL-R-STRENGTH(C4-I1) TO W-NEAR-RES-STRENGTH
030100      END-IF
030200      .
030300  B121-99.
030400      EXIT.
030500 
030600******************************************************************
030700* Schulter-Kopf-Schulter: BULLISH -> Kauf 0.4, BEARISH -> Verkauf 0.4
030800******************************************************************
030900  B130-SCORE-HS SECTION.
031000  B130-00.
031100      IF LINK-HSH-IS-FOUND
031200          IF LINK-HSH-DIR = "BULLISH"
031300              ADD 0.4 TO W-BUY-SCORE
031400          END-IF
031500          IF LINK-HSH-DIR = "BEARISH"
031600              ADD 0.4 TO W-SELL-SCORE
031700          END-IF
031800      END-IF
031900      .
032000  B130-99.
032100      EXIT.
032200 
032300******************************************************************
032400* Volumenbestaetigung: letzte Kerze > 1.1 x Mittel der letzten 20;
032500* bei Bestaetigung 0.1 Punkte der derzeit fuehrenden Seite zuschlagen
032600******************************************************************
032700  B140-SCORE-VOLUME SECTION.
032800  B140-00.
032900      SET SIG-VOLCONF-SW TO ZERO
033000      IF C4-N > 20
033100          COMPUTE C4-START = C4-N - 19
033200      ELSE
033300          MOVE 1 TO C4-START
033400      END-IF
033500      MOVE ZERO TO W-VOLSUM
033600      PERFORM B141-ADD-VOLUME
033700         VARYING C4-I1 FROM C4-START BY 1 UNTIL C4-I1 > C4-N
033800      COMPUTE W-VOLMEAN ROUNDED =
033900              W-VOLSUM / (C4-N - C4-START + 1)
034000 
034100      IF CDL-T-VOLUME(C4-N) > (1.1 * W-VOLMEAN)
034200          SET SIG-VOLCONF-OK TO TRUE
034300          IF W-BUY-SCORE > W-SELL-SCORE
034400              ADD 0.1 TO W-BUY-SCORE
034500          ELSE
034600              ADD 0.1 TO W-SELL-SCORE
034700          END-IF
034800      END-IF
034900      .
035000  B140-99.
035100      EXIT.
035200 
035300  B141-ADD-VOLUME SECTION.
035400  B141-00.
035500      ADD CDL-T-VOLUME(C4-I1) TO W-VOLSUM
035600      .
035700  B141-99.
035800      EXIT.
035900 
036000******************************************************************
036100* Entscheidung: Kauf, wenn buy > sell und buy > 0.5, Verkauf spiegel-
036200* bildlich, sonst kein Signal
036300******************************************************************
036400  B200-DECIDE SECTION.
036500  B200-00.
036600      SET SIG-DECIDE-SW TO ZERO
036700      IF W-BUY-SCORE > W-SELL-SCORE AND W-BUY-SCORE > 0.5
036800          SET SIG-IS-BUY TO TRUE
036900          MOVE W-BUY-SCORE TO W-CONFIDENCE
037000      END-IF
037100      IF W-SELL-SCORE > W-BUY-SCORE AND W-SELL-SCORE > 0.5
037200          SET SIG-IS-SELL TO TRUE
037300          MOVE W-SELL-SCORE TO W-CONFIDENCE
037400      END-IF
037500      .
037600  B200-99.
037700      EXIT.
037800 
037900******************************************************************
038000* Kaufsignal aufbauen - nur melden, wenn Konfidenz das geforderte
038100* Mindestmass erreicht
038200******************************************************************
038300  B300-BUILD-BUY SECTION.
038400  B300-00.
038500      IF W-CONFIDENCE < PRM-W-MIN-CONFIDENCE
038600          GO TO B300-99
038700      END-IF
038800 
038900      MOVE W-CURRENT TO W-ENTRY
039000      COMPUTE W-STOP ROUNDED = W-CURRENT * 0.97
039100      MOVE ZERO TO W-BEST-SUP-STOP
039200      PERFORM B310-BEST-SUP-BELOW
039300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-SUP-COUNT
039400      IF W-BEST-SUP-STOP > ZERO
039500          COMPUTE W-STOP ROUNDED = W-BEST-SUP-STOP * 0.995
039600      END-IF
039700 
039800      MOVE ZERO TO C4-TP-COUNT
039900      PERFORM B320-ADD-RES-TP
040000         VARYING C4-I1 FROM 1 BY 1 UNTIL
040100                 C4-I1 > LVL-RES-COUNT OR C4-TP-COUNT >= 2
040200      IF LINK-HSH-IS-FOUND AND LINK-HSH-TARGET NOT = ZERO
040300          PERFORM B330-ADD-HS-TARGET-TP
040400      END-IF
040500      IF C4-TP-COUNT = ZERO
040600          COMPUTE TP-PRICE(1) ROUNDED = W-CURRENT * 1.05
040700          MOVE 0.70 TO TP-PROB(1)
040800          MOVE 1    TO C4-TP-COUNT
040900      END-IF
041000 
041100      MOVE "BUY"       TO LINK-SIG-TYPE
041200      PERFORM B500-SET-STRENGTH
041300      MOVE "Y"         TO LINK-SIG-FOUND
041400      MOVE W-ENTRY      TO LINK-SIG-ENTRY
041500      MOVE W-STOP       TO LINK-SIG-STOP
041600      PERFORM B510-STORE-TP-ROWS
041700      IF SIG-VOLCONF-OK
041800          MOVE "Y" TO LINK-SIG-VOLCONF
041900      ELSE
042000          MOVE "N" TO LINK-SIG-VOLCONF
042100      END-IF
042200      MOVE W-CONFIDENCE TO LINK-SIG-CONFIDENCE
042300      .
042400  B300-99.
042500      EXIT.
042600 
042700  B310-BEST-SUP-BELOW SECTION.
042800  B310-00.
042900      IF LVL-S-PRICE(C4-I1) < W-CURRENT AND
043000         LVL-S-PRICE(C4-I1) > W-BEST-SUP-STOP
043100          MOVE LVL-S-PRICE(C4-I1) TO W-BEST-SUP-STOP
043200      END-IF
043300      .
043400  B310-99.
043500      EXIT.
043600 
043700* Erste zwei Widerstandsniveaus in Ablagereihenfolge mit Preis ueber
043800* dem aktuellen Kurs - Wahrscheinlichkeit 0.7 - 0.2 x Position (0,1)
043900  B320-ADD-RES-TP SECTION.
044000  B320-00.
044100      IF LVL-R-PRICE(C4-I1) > W-CURRENT
044200          ADD 1 TO C4-TP-COUNT
044300          MOVE LVL-R-PRICE(C4-I1) TO TP-PRICE(C4-TP-COUNT)
044400          COMPUTE TP-PROB(C4-TP-COUNT) ROUNDED =
044500                  0.7 - (0.2 * (C4-TP-COUNT - 1))
044600      END-IF
044700      .
044800  B320-99.
044900      EXIT.
045000 
045100  B330-ADD-HS-TARGET-TP SECTION.
045200  B330-00.
045300      IF C4-TP-COUNT < 3
045400          ADD 1 TO C4-TP-COUNT
045500          MOVE LINK-HSH-TARGET TO TP-PRICE(C4-TP-COUNT)
045600          MOVE 0.60            TO TP-PROB(C4-TP-COUNT)
045700      END-IF
045800      .
045900  B330-99.
046000      EXIT.
046100 
046200******************************************************************
046300* Verkaufssignal aufbauen - spiegelbildlich zum Kaufsignal
046400******************************************************************
046500  B400-BUILD-SELL SECTION.
046600  B400-00.
046700      IF W-CONFIDENCE < PRM-W-MIN-CONFIDENCE
046800          GO TO B400-99
046900      END-IF
047000 
047100      MOVE W-CURRENT TO W-ENTRY
047200      COMPUTE W-STOP ROUNDED = W-CURRENT * 1.03
047300      MOVE ZERO TO W-BEST-RES-STOP
047400      PERFORM B410-BEST-RES-ABOVE
047500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-RES-COUNT
047600      IF W-BEST-RES-STOP > ZERO
047700          COMPUTE W-STOP ROUNDED = W-BEST-RES-STOP * 1.005
047800      END-IF
047900 
048000      MOVE ZERO TO C4-TP-COUNT
048100      PERFORM B420-ADD-SUP-TP
048200         VARYING C4-I1 FROM 1 BY 1 UNTIL
048300                 C4-I1 > LVL-SUP-COUNT OR C4-TP-COUNT >= 2
048400      IF LINK-HSH-IS-FOUND AND LINK-HSH-TARGET NOT = ZERO
048500          PERFORM B330-ADD-HS-TARGET-TP
048600      END-IF
048700      IF C4-TP-COUNT = ZERO
048800          COMPUTE TP-PRICE(1) ROUNDED = W-CURRENT * 0.95
048900          MOVE 0.70 TO TP-PROB(1)
049000          MOVE 1    TO C4-TP-COUNT
049100      END-IF
049200 
049300      MOVE "SELL"      TO LINK-SIG-TYPE
049400      PERFORM B500-SET-STRENGTH
049500      MOVE "Y"         TO LINK-SIG-FOUND
049600      MOVE W-ENTRY      TO LINK-SIG-ENTRY
049700      MOVE W-STOP       TO LINK-SIG-STOP
049800      PERFORM B510-STORE-TP-ROWS
049900      IF SIG-VOLCONF-OK
050000          MOVE "Y" TO LINK-SIG-VOLCONF
050100      ELSE
050200          MOVE "N" TO LINK-SIG-VOLCONF
050300      END-IF
050400      MOVE W-CONFIDENCE TO LINK-SIG-CONFIDENCE
050500      .
050600  B400-99.
050700      EXIT.
050800 
050900  B410-BEST-RES-ABOVE SECTION.
051000  B410-00.
051100      IF LVL-R-PRICE(C4-I1) > W-CURRENT
051200          IF W-BEST-RES-STOP = ZERO OR
051300             LVL-R-PRICE(C4-I1) < W-BEST-RES-STOP
051400              MOVE LVL-R-PRICE(C4-I1) TO W-BEST-RES-STOP
051500          END-IF
051600      END-IF
051700      .
051800  B410-99.
051900      EXIT.
052000 
052100* Erste zwei Stuetzniveaus in Ablagereihenfolge mit Preis unter dem
052200* aktuellen Kurs - Wahrscheinlichkeit 0.7 - 0.2 x Position (0,1)
052300  B420-ADD-SUP-TP SECTION.
052400  B420-00.
052500      IF LVL-S-PRICE(C4-I1) < W-CURRENT
052600          ADD 1 TO C4-TP-COUNT
052700          MOVE LVL-S-PRICE(C4-I1) TO TP-PRICE(C4-TP-COUNT)
052800          COMPUTE TP-PROB(C4-TP-COUNT) ROUNDED =
052900                  0.7 - (0.2 * (C4-TP-COUNT - 1))
053000      END-IF
053100      .
053200  B420-99.
053300      EXIT.
053400 
053500******************************************************************
053600* Staerkeband: STRONG > 0.8, MEDIUM > 0.65, sonst WEAK
053700******************************************************************
053800  B500-SET-STRENGTH SECTION.
053900  B500-00.
054000      EVALUATE TRUE
054100          WHEN W-CONFIDENCE > 0.8
054200              MOVE "STRONG" TO LINK-SIG-STRENGTH
054300          WHEN W-CONFIDENCE > 0.65
054400              MOVE "MEDIUM" TO LINK-SIG-STRENGTH
054500          WHEN OTHER
054600              MOVE "WEAK"   TO LINK-SIG-STRENGTH
054700      END-EVALUATE
054800      .
054900  B500-99.
055000      EXIT.
055100 
055200* Bis zu drei Take-Profit-Zeilen aus TP-TABELLE in LINK-SIG-REC
055300* uebernehmen; nicht belegte Zeilen bleiben auf Null.
055400  B510-STORE-TP-ROWS SECTION.
055500  B510-00.
055600      MOVE ZERO TO LINK-SIG-TP1-LVL
055700      MOVE ZERO TO LINK-SIG-TP1-PROB
055800      MOVE ZERO TO LINK-SIG-TP2-LVL
055900      MOVE ZERO TO LINK-SIG-TP2-PROB
056000      MOVE ZERO TO LINK-SIG-TP3-LVL
056100      MOVE ZERO TO LINK-SIG-TP3-PROB
056200      IF C4-TP-COUNT >= 1
056300          MOVE TP-PRICE(1) TO LINK-SIG-TP1-LVL
056400          MOVE TP-PROB(1)  TO LINK-SIG-TP1-PROB
056500      END-IF
056600      IF C4-TP-COUNT >= 2
056700          MOVE TP-PRICE(2) TO LINK-SIG-TP2-LVL
056800          MOVE TP-PROB(2)  TO LINK-SIG-TP2-PROB
056900      END-IF
057000      IF C4-TP-COUNT >= 3
057100          MOVE TP-PRICE(3) TO LINK-SIG-TP3-LVL
057200          MOVE TP-PROB(3)  TO LINK-SIG-TP3-PROB
057300      END-IF
057400      .
057500  B510-99.
057600      EXIT.
