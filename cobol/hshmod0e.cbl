000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    HSHMOD0M.
000400  AUTHOR.        H. J. SCHRAMM.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-04-06.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1991-07-18
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Schulter-Kopf-Schulter (SKS) auf den Hoch-
001400*                     kursen, ersatzweise die umgekehrte Formation
001500*                     auf den Tiefkursen, jeweils ueber PKFMOD0M
001600* Auftrag          :: MKTSCR-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                         *
002200*---------|------------|-----|-----------------------------------*
002300* A.00.00 | 1989-04-06 | hjs | Neuerstellung, nur bearishe SKS    *
002400* A.01.00 | 1990-05-03 | hjs | umgekehrte (bullishe) SKS auf den  *
002500*         |            |     | Tiefkursen ergaenzt (Anf. RQ-512)  *
002600* A.02.00 | 1991-07-18 | dpf | Tiefpunkt-Pruefung (B210) und      *
002700*         |            |     | Haelsigkeitsgrad (B200) rechneten  *
002800*         |            |     | mit der fuer PKFMOD0M negierten    *
002900*         |            |     | Tiefkursreihe statt mit den echten *
003000*         |            |     | Kursen - korrigiert analog zur     *
003100*         |            |     | bearishen SKS (Anf. RQ-631)        *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* HSHMOD0M sucht zuerst eine bearishe SKS-Formation auf den Hoch-
003700* kursen der Gruppe (drei aufeinanderfolgende Hochpunkte L-H-R, der
003800* mittlere hoeher als die beiden aeusseren, die aeusseren annaehernd
003900* gleich hoch). Wird keine gefunden, wird auf den Tiefkursen nach
004000* der umgekehrten (bullishen) Formation gesucht. Die Hochpunkte/
004100* Tiefpunkte liefert das gemeinsame Modul PKFMOD0M (Distanz = Gruppen-
004200* laenge/4, Prominenzfaktor 0.5 Sigma). Voraussetzung: mindestens
004300* PRM-W-MIN-PATTERN-LEN (Default 20) Kerzen.
004400*
004500******************************************************************
004600*
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SPECIAL-NAMES.
005000      SWITCH-15 IS ANZEIGE-VERSION
005100          ON STATUS IS SHOW-VERSION
005200      CLASS ALPHNUM IS "0123456789"
005300                       "abcdefghijklmnopqrstuvwxyz"
005400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                       " .,;-_!$%&/=*+".
005600*
005700  DATA DIVISION.
005800  WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200  01          COMP-FELDER.
006300      05      C4-I1               PIC S9(04) COMP.
006400      05      C4-N                PIC S9(04) COMP.
006500      05      C4-DIST             PIC S9(04) COMP.
006600      05      C4-L-IDX            PIC S9(04) COMP.
006700      05      C4-H-IDX            PIC S9(04) COMP.
006800      05      C4-R-IDX            PIC S9(04) COMP.
006900      05      C4-START            PIC S9(04) COMP.
007000*
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400  01          KONSTANTE-FELDER.
007500      05      K-MODUL             PIC X(08)  VALUE "HSHMOD0M".
007600      05      K-MODUL-VERS        PIC X(08)  VALUE "A.02.00 ".
007700*
007800*--------------------------------------------------------------------*
007900* Conditional-Felder
008000*--------------------------------------------------------------------*
008100  01          SCHALTER.
008200      05      HS-FOUND-SW         PIC 9      VALUE ZERO.
008300           88 HS-ALREADY-FOUND                VALUE 1.
008400      05      HS-TRIPLE-SW        PIC 9      VALUE ZERO.
008500           88 HS-TRIPLE-OK                    VALUE 1.
008600*
008700*--------------------------------------------------------------------*
008800* weitere Arbeitsfelder - Rechenfelder mit 8 Nachkommastellen gegen
008900* Rundungsdrift
009000*--------------------------------------------------------------------*
009100  01          WORK-FELDER.
009200      05      W-SUM               PIC S9(14)V9(08).
009300      05      W-MEAN              PIC S9(09)V9(08).
009400      05      W-SUMSQ             PIC S9(18)V9(08).
009500      05      W-SIGMA             PIC S9(09)V9(08).
009600      05      W-DIFF              PIC S9(09)V9(08).
009700      05      W-VOLSUM-ALL        PIC S9(14)V9(02).
009800      05      W-VOLMEAN-ALL       PIC S9(12)V9(08).
009900      05      W-VOLSUM-SEG        PIC S9(14)V9(02).
010000      05      W-VOLMEAN-SEG       PIC S9(12)V9(08).
010100      05      W-HEAD              PIC S9(09)V9(04).
010200      05      W-NECK              PIC S9(09)V9(04).
010300      05      W-TARGET            PIC S9(09)V9(04).
010400      05      W-COMPL             PIC S9(01)V9(04).
010500      05      W-CUR               PIC S9(09)V9(04).
010600*
010700* Hilfsablage fuer die Nackenlinie, byteweise lesbar fuer den Trace
010800  01          W-NECK-SCRATCH.
010900      05      W-NECK-SCRATCH-V    PIC S9(09)V9(04).
011000  01          W-NECK-SCRATCH-ALT REDEFINES W-NECK-SCRATCH.
011100      05      W-NECK-SCRATCH-X    PIC X(13).
011200*
011300  01          W-SERIE.
011400      05      W-SERIE-VAL         OCCURS 500 TIMES PIC S9(09)V9(04).
011500  01          W-SERIE-ALT REDEFINES W-SERIE.
011600      05      W-SERIE-BYTES       PIC X(4500).
011700*
011800  01          TAL-TIME-D.
011900      05      TAL-JHJJMMTT.
012000         10   TAL-JHJJ            PIC  9(04).
012100         10   TAL-MM              PIC  9(02).
012200         10   TAL-TT              PIC  9(02).
012300      05      TAL-HHMI.
012400         10   TAL-HH              PIC  9(02).
012500         10   TAL-MI              PIC  9(02).
012600      05      TAL-SS              PIC  9(02).
012700  01          TAL-TIME-N REDEFINES TAL-TIME-D.
012800      05      TAL-TIME-N12        PIC  9(12).
012900*
013000*--------------------------------------------------------------------*
013100* Kerzentabelle und Steuersatz - gemeinsame Member
013200*--------------------------------------------------------------------*
013300      COPY CANDWRK OF "=MKTLIB".
013400      COPY PRMWRK  OF "=MKTLIB".
013500*
013600*--------------------------------------------------------------------*
013700* Uebergabebereich fuer den Aufruf des Peak-/Trough-Moduls PKFMOD0M
013800*--------------------------------------------------------------------*
013900  01          LINK-PKF-REC.
014000      05      LINK-PKF-N          PIC S9(04) COMP.
014100      05      LINK-PKF-DIST       PIC S9(04) COMP.
014200      05      LINK-PKF-PROM-FAK   PIC S9(01)V9(04).
014300      05      LINK-PKF-SIGMA      PIC S9(09)V9(08).
014400      05      LINK-PKF-SERIE      OCCURS 500 TIMES PIC S9(09)V9(04).
014500      05      LINK-PKF-COUNT      PIC S9(04) COMP.
014600      05      LINK-PKF-IDX        OCCURS 500 TIMES PIC S9(04) COMP.
014700*
014800  LINKAGE SECTION.
014900*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopie siehe dort!)
015000  01          LINK-HSH-REC.
015100      05      LINK-HSH-RC         PIC S9(04) COMP.
015200      05      LINK-HSH-FOUND      PIC X(01).
015300           88 LINK-HSH-IS-FOUND               VALUE "Y".
015400      05      LINK-HSH-TYPE       PIC X(24).
015500      05      LINK-HSH-DIR        PIC X(08).
015600      05      LINK-HSH-NECK       PIC S9(09)V9(04).
015700      05      LINK-HSH-KEY        PIC S9(09)V9(04).
015800      05      LINK-HSH-TARGET     PIC S9(09)V9(04).
015900      05      LINK-HSH-COMPL      PIC S9(01)V9(04).
016000      05      LINK-HSH-VOLCONF    PIC X(01).
016100*
016200  PROCEDURE DIVISION USING CDL-TABELLE PRM-WORKAREA LINK-HSH-REC.
016300******************************************************************
016400* Steuerung
016500******************************************************************
016600  A100-STEUERUNG SECTION.
016700  A100-00.
016800      IF  SHOW-VERSION
016900          DISPLAY K-MODUL " Stand " K-MODUL-VERS
017000          STOP RUN
017100      END-IF
017200 
017300      MOVE ZERO  TO LINK-HSH-RC
017400      MOVE "N"   TO LINK-HSH-FOUND
017500      SET HS-FOUND-SW TO ZERO
017600      MOVE CDL-ROW-COUNT TO C4-N
017700 
017800      IF C4-N < PRM-W-MIN-PATTERN-LEN
017900          GO TO A100-99
018000      END-IF
018100 
018200      COMPUTE C4-DIST = C4-N / 4
018300 
018400      PERFORM B100-BEARISH-HS
018500 
018600      IF NOT HS-ALREADY-FOUND
018700          PERFORM B200-BULLISH-IHS
018800      END-IF
018900      .
019000  A100-99.
019100      EXIT PROGRAM.
019200 
019300******************************************************************
019400* Bearishe SKS auf den Hochkursen
019500******************************************************************
019600  B100-BEARISH-HS SECTION.
019700  B100-00.
019800      PERFORM B150-BUILD-HIGH-SERIE
019900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
020000      PERFORM B160-STATS-OF-SERIE
020100      MOVE 0.5 TO LINK-PKF-PROM-FAK
020200      PERFORM B170-CALL-PEAKFINDER
020300 
020400      IF LINK-PKF-COUNT < 3
020500          GO TO B100-99
020600      END-IF
020700 
020800      SET HS-TRIPLE-SW TO ZERO
020900      PERFORM B110-TEST-TRIPLE
021000         VARYING C4-I1 FROM 1 BY 1 UNTIL
021100                 C4-I1 > LINK-PKF-COUNT - 2 OR HS-TRIPLE-OK
021200 
021300      IF HS-TRIPLE-OK
021400          MOVE W-SERIE-VAL(C4-H-IDX)                TO W-HEAD
021500          COMPUTE W-NECK ROUNDED =
021600                (W-SERIE-VAL(C4-L-IDX) +
021700                 W-SERIE-VAL(C4-R-IDX)) / 2
021800          COMPUTE W-TARGET ROUNDED = W-NECK - (W-HEAD - W-NECK)
021900          MOVE CDL-T-HIGH(C4-N)                     TO W-CUR
022000          IF W-CUR >= W-NECK
022100              COMPUTE W-COMPL ROUNDED =
022200                      (W-CUR - W-NECK) / (W-HEAD - W-NECK)
022300              IF W-COMPL > 1
022400                  MOVE 1 TO W-COMPL
022500              END-IF
022600              IF W-COMPL < 0
022700                  MOVE 0 TO W-COMPL
022800              END-IF
022900          ELSE
023000              MOVE 1 TO W-COMPL
023100          END-IF
023200 
023300          PERFORM B180-VOLUME-CONFIRM
023400 
023500          MOVE "HEAD_AND_SHOULDERS"  TO LINK-HSH-TYPE
023600          MOVE "BEARISH"             TO LINK-HSH-DIR
023700          MOVE W-NECK                TO LINK-HSH-NECK
023800          MOVE W-HEAD                TO LINK-HSH-KEY
023900          MOVE W-TARGET              TO LINK-HSH-TARGET
024000          MOVE W-COMPL                TO LINK-HSH-COMPL
024100          MOVE "Y"                   TO LINK-HSH-FOUND
024200          SET HS-ALREADY-FOUND       TO TRUE
024300      END-IF
024400      .
024500  B100-99.
024600      EXIT.
024700 
024800* Reihe L-H-R aus drei benachbarten Hochpunkten pruefen: H hoeher als
024900* beide Nachbarn, |L-R|/max(L,R) unter der Symmetrietoleranz.
025000  B110-TEST-TRIPLE SECTION.
025100  B110-00.
025200      MOVE LINK-PKF-IDX(C4-I1)     TO C4-L-IDX
025300      MOVE LINK-PKF-IDX(C4-I1 + 1) TO C4-H-IDX
025400      MOVE LINK-PKF-IDX(C4-I1 + 2) TO C4-R-IDX
025500 
025600      IF W-SERIE-VAL(C4-H-IDX) > W-SERIE-VAL(C4-L-IDX) AND
025700         W-SERIE-VAL(C4-H-IDX) > W-SERIE-VAL(C4-R-IDX)
025800          COMPUTE W-DIFF = W-SERIE-VAL(C4-L-IDX) - W-SERIE-VAL(C4-R-IDX)
025900          IF W-DIFF < ZERO
026000              COMPUTE W-DIFF = ZERO - W-DIFF
026100          END-IF
026200          IF W-SERIE-VAL(C4-L-IDX) > W-SERIE-VAL(C4-R-IDX)
026300              COMPUTE W-MEAN = W-SERIE-VAL(C4-L-IDX)
026400          ELSE
026500              COMPUTE W-MEAN = W-SERIE-VAL(C4-R-IDX)
026600          END-IF
026700          IF (W-DIFF / W-MEAN) < PRM-W-SYMMETRY-TOL
026800              SET HS-TRIPLE-OK TO TRUE
026900          END-IF
027000      END-IF
027100      .
027200  B110-99.
027300      EXIT.
027400 
027500* A.02.00 | 1991-07-18 | dpf | B210-TEST-TRIPLE vertauschte Hoch-/     *
027600*         |            |     | Tiefpunkt-Pruefung, weil W-SERIE-VAL   *
027700*         |            |     | fuer diesen Pfad negiert abgelegt      *
027800*         |            |     | wurde; W-HEAD/W-NECK/W-TARGET wurden   *
027900*         |            |     | nie zurueckgerechnet, so dass LINK-    *
028000*         |            |     | HSH-COMPL praktisch immer auf 1 lief.  *
028100*         |            |     | W-SERIE-VAL bleibt jetzt wie bei der   *
028200*         |            |     | bearishen SKS in echten (positiven)    *
028300*         |            |     | Tiefkursen stehen, negiert wird nur    *
028400*         |            |     | noch die an PKFMOD0M uebergebene Ko-   *
028500*         |            |     | pie in LINK-PKF-SERIE (Anf. RQ-631)    *
028600******************************************************************
028700* Bullishe umgekehrte SKS auf den Tiefkursen
028800******************************************************************
028900  B200-BULLISH-IHS SECTION.
029000  B200-00.
029100      PERFORM B250-BUILD-LOW-SERIE
029200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
029300      PERFORM B160-STATS-OF-SERIE
029400      MOVE 0.5 TO LINK-PKF-PROM-FAK
029500      PERFORM B260-CALL-PEAKFINDER-NEG
029600 
029700      IF LINK-PKF-COUNT < 3
029800          GO TO B200-99
029900      END-IF
030000 
030100      SET HS-TRIPLE-SW TO ZERO
030200      PERFORM B210-TEST-TRIPLE
030300         VARYING C4-I1 FROM 1 BY 1 UNTIL
030400                 C4-I1 > LINK-PKF-COUNT - 2 OR HS-TRIPLE-OK
030500 
030600      IF HS-TRIPLE-OK
030700          MOVE W-SERIE-VAL(C4-H-IDX)                TO W-HEAD
030800          COMPUTE W-NECK ROUNDED =
030900                (W-SERIE-VAL(C4-L-IDX) +
031000                 W-SERIE-VAL(C4-R-IDX)) / 2
031100          COMPUTE W-TARGET ROUNDED = W-NECK + (W-NECK - W-HEAD)
031200          MOVE CDL-T-LOW(C4-N)                      TO W-CUR
031300          IF W-CUR <= W-NECK
031400              MOVE 1 TO W-COMPL
031500          ELSE
031600              COMPUTE W-COMPL ROUNDED =
031700                      (W-NECK - W-CUR) / (W-NECK - W-HEAD)
031800              IF W-COMPL > 1
031900                  MOVE 1 TO W-COMPL
032000              END-IF
032100              IF W-COMPL < 0
032200                  MOVE 0 TO W-COMPL
032300              END-IF
032400          END-IF
032500 
032600          PERFORM B180-VOLUME-CONFIRM
032700 
032800          MOVE "INVERSE_HEAD_AND_SHOULDERS" TO LINK-HSH-TYPE
032900          MOVE "BULLISH"                    TO LINK-HSH-DIR
033000          MOVE W-NECK                       TO LINK-HSH-NECK
033100          MOVE W-HEAD                       TO LINK-HSH-KEY
033200          MOVE W-TARGET                     TO LINK-HSH-TARGET
033300          MOVE W-COMPL                      TO LINK-HSH-COMPL
033400          MOVE "Y"                          TO LINK-HSH-FOUND
033500          SET HS-ALREADY-FOUND              TO TRUE
033600      END-IF
033700      .
033800  B200-99.
033900      EXIT.
034000 
034100* Reihe L-H-R aus drei benachbarten Tiefpunkten pruefen: H (echter,
034200* nicht negierter Tiefkurs) tiefer als beide Nachbarn, |L-R|/max(L,R)
034300* unter der Symmetrietoleranz.
034400  B210-TEST-TRIPLE SECTION.
034500  B210-00.
034600      MOVE LINK-PKF-IDX(C4-I1)     TO C4-L-IDX
034700      MOVE LINK-PKF-IDX(C4-I1 + 1) TO C4-H-IDX
034800      MOVE LINK-PKF-IDX(C4-I1 + 2) TO C4-R-IDX
034900 
035000      IF W-SERIE-VAL(C4-H-IDX) < W-SERIE-VAL(C4-L-IDX) AND
035100         W-SERIE-VAL(C4-H-IDX) < W-SERIE-VAL(C4-R-IDX)
035200          COMPUTE W-DIFF = W-SERIE-VAL(C4-L-IDX) - W-SERIE-VAL(C4-R-IDX)
035300          IF W-DIFF < ZERO
035400              COMPUTE W-DIFF = ZERO - W-DIFF
035500          END-IF
035600          IF W-SERIE-VAL(C4-L-IDX) > W-SERIE-VAL(C4-R-IDX)
035700              COMPUTE W-MEAN = W-SERIE-VAL(C4-L-IDX)
035800          ELSE
035900              COMPUTE W-MEAN = W-SERIE-VAL(C4-R-IDX)
036000          END-IF
036100          IF (W-DIFF / W-MEAN) < PRM-W-SYMMETRY-TOL
036200              SET HS-TRIPLE-OK TO TRUE
036300          END-IF
036400      END-IF
036500      .
036600  B210-99.
036700      EXIT.
036800 
036900******************************************************************
037000* Hilfsroutinen: Reihe aufbauen, Sigma bilden, PKFMOD0M aufrufen,
037100* Volumenbestaetigung pruefen
037200******************************************************************
037300  B150-BUILD-HIGH-SERIE SECTION.
037400  B150-00.
037500      MOVE CDL-T-HIGH(C4-I1) TO W-SERIE-VAL(C4-I1)
037600      .
037700  B150-99.
037800      EXIT.
037900 
038000  B250-BUILD-LOW-SERIE SECTION.
038100  B250-00.
038200      MOVE CDL-T-LOW(C4-I1) TO W-SERIE-VAL(C4-I1)
038300      .
038400  B250-99.
038500      EXIT.
038600 
038700* Mittelwert und Standardabweichung (Grundgesamtheit) von W-SERIE
038800* ueber die ersten C4-N Elemente bilden - W-SIGMA steht danach fuer
038900* LINK-PKF-SIGMA bereit.
039000  B160-STATS-OF-SERIE SECTION.
039100  B160-00.
039200      MOVE ZERO TO W-SUM
039300      PERFORM B161-ADD-ONE
039400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
039500      COMPUTE W-MEAN ROUNDED = W-SUM / C4-N
039600 
039700      MOVE ZERO TO W-SUMSQ
039800      PERFORM B162-ADDSQ-ONE
039900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
040000      COMPUTE W-SIGMA ROUNDED = (W-SUMSQ / C4-N) ** 0.5
040100      .
040200  B160-99.
040300      EXIT.
040400 
040500  B161-ADD-ONE SECTION.
040600  B161-00.
040700      ADD W-SERIE-VAL(C4-I1) TO W-SUM
040800      .
040900  B161-99.
041000      EXIT.
041100 
041200  B162-ADDSQ-ONE SECTION.
041300  B162-00.
041400      COMPUTE W-DIFF = W-SERIE-VAL(C4-I1) - W-MEAN
041500      COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF)
041600      .
041700  B162-99.
041800      EXIT.
041900 
042000  B170-CALL-PEAKFINDER SECTION.
042100  B170-00.
042200      MOVE C4-N      TO LINK-PKF-N
042300      MOVE C4-DIST   TO LINK-PKF-DIST
042400      MOVE W-SIGMA   TO LINK-PKF-SIGMA
042500      PERFORM B171-COPY-SERIE
042600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
042700      CALL "PKFMOD0M" USING LINK-PKF-REC
042800      .
042900  B170-99.
043000      EXIT.
043100 
043200* Tiefpunktsuche: PKFMOD0M sucht stets nach Hochpunkten, daher wird
043300* ihm hier nur in LINK-PKF-SERIE eine negierte Kopie der Tiefkurs-
043400* reihe uebergeben - W-SERIE-VAL selbst bleibt in echten (positiven)
043500* Kursen stehen und wird von B210/B200 unveraendert weiterverwendet.
043600  B260-CALL-PEAKFINDER-NEG SECTION.
043700  B260-00.
043800      MOVE C4-N      TO LINK-PKF-N
043900      MOVE C4-DIST   TO LINK-PKF-DIST
044000      MOVE W-SIGMA   TO LINK-PKF-SIGMA
044100      PERFORM B261-COPY-NEG-SERIE
044200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
044300      CALL "PKFMOD0M" USING LINK-PKF-REC
044400      .
044500  B260-99.
044600      EXIT.
044700 
044800  B171-COPY-SERIE SECTION.
044900  B171-00.
045000      MOVE W-SERIE-VAL(C4-I1) TO LINK-PKF-SERIE(C4-I1)
045100      .
045200  B171-99.
045300      EXIT.
045400 
045500  B261-COPY-NEG-SERIE SECTION.
045600  B261-00.
045700      COMPUTE LINK-PKF-SERIE(C4-I1) = ZERO - W-SERIE-VAL(C4-I1)
045800      .
045900  B261-99.
046000      EXIT.
046100 
046200* Mittleres Volumen ueber [L-Index..R-Index] > 0.8 x mittleres
046300* Volumen der gesamten Gruppe
046400  B180-VOLUME-CONFIRM SECTION.
046500  B180-00.
046600      MOVE ZERO TO W-VOLSUM-ALL
046700      PERFORM B181-ADD-ALL-VOL
046800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
046900      COMPUTE W-VOLMEAN-ALL ROUNDED = W-VOLSUM-ALL / C4-N
047000 
047100      MOVE ZERO TO W-VOLSUM-SEG
047200      PERFORM B182-ADD-SEG-VOL
047300         VARYING C4-I1 FROM C4-L-IDX BY 1 UNTIL C4-I1 > C4-R-IDX
047400      COMPUTE W-VOLMEAN-SEG ROUNDED =
047500              W-VOLSUM-SEG / (C4-R-IDX - C4-L-IDX + 1)
047600 
047700      IF W-VOLMEAN-SEG > (0.8 * W-VOLMEAN-ALL)
047800          MOVE "Y" TO LINK-HSH-VOLCONF
047900      ELSE
048000          MOVE "N" TO LINK-HSH-VOLCONF
048100      END-IF
048200      .
048300  B180-99.
048400      EXIT.
048500 
048600  B181-ADD-ALL-VOL SECTION.
048700  B181-00.
048800      ADD CDL-T-VOLUME(C4-I1) TO W-VOLSUM-ALL
048900      .
049000  B181-99.
049100      EXIT.
049200 
049300  B182-ADD-SEG-VOL SECTION.
049400  B182-00.
049500      ADD CDL-T-VOLUME(C4-I1) TO W-VOLSUM-SEG
049600      .
049700  B182-99.
049800      EXIT.
