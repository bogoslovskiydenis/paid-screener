000010******************************************************************
000020* CANDREC  --  OHLCV-KERZENSATZ (CANDLE-RECORD)                  *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1989-02-14
000060* Letzte Version   :: A.02.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1987-06-09 | hjs | Neuerstellung, Feld CDL-VOLUME     *
000110*         |            |     | zunaechst PIC 9(09)V9(02)         *
000120* A.01.00 | 1988-01-22 | hjs | CDL-VOLUME auf 9(12)V9(02)         *
000130*         |            |     | erweitert - Satzlaenge bleibt     *
000140*         |            |     | Vielfaches von 1 Byte (Anf.RQ-441)*
000150* A.02.00 | 1989-02-14 | tkn | CDL-TABELLE (Working-Storage-      *
000160*         |            |     | Kerzentabelle) in eigenes Member   *
000170*         |            |     | CANDWRK ausgelagert, da sie keine *
000180*         |            |     | FD-Satzform ist (Anf. RQ-441)      *
000190*----------------------------------------------------------------*
000200* Beschreibung
000210* ------------
000220* CDL-RECORD ist der Satzaufbau der Datei CANDLES (Input, eine
000230* Zeile je Kerze, satzfolgend sortiert nach ASSET/TIMEFRAME und
000240* aufsteigend nach CDL-TIMESTAMP innerhalb der Gruppe).
000250*
000260* Die Working-Storage-Kerzentabelle, in die der Treiber MKTDRV0O
000270* die Kerzen einer Gruppe einliest und per LINKAGE an die Analyse-
000280* module weiterreicht, steht im separaten Member CANDWRK (=MKTLIB).
000290*----------------------------------------------------------------*
000300  01  CDL-RECORD.
000310      05  CDL-ASSET              PIC X(08).
000320      05  CDL-TIMEFRAME           PIC X(04).
000330      05  CDL-TIMESTAMP           PIC X(14).
000340      05  CDL-OPEN                PIC 9(09).9(04).
000350      05  CDL-HIGH                PIC 9(09).9(04).
000360      05  CDL-LOW                 PIC 9(09).9(04).
000370      05  CDL-CLOSE               PIC 9(09).9(04).
000380      05  CDL-VOLUME              PIC 9(12).9(02).
000390      05  FILLER                  PIC X(03).
