000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    LVLMOD0M.
000400  AUTHOR.        T. KELLNER.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-02-14.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1989-08-11
001200* Letzte Version   :: A.01.00
001300* Kurzbeschreibung :: Stuetz-/Widerstandsniveaus aus einer Kerzen-
001400*                     gruppe clustern (LINK-LVL-CMD = "LVL") und
001500*                     Durchbruch gegen die gefundenen Niveaus
001600*                     pruefen (LINK-LVL-CMD = "BRK")
001700* Auftrag          :: MKTSCR-1
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von | Kommentar                         *
002300*---------|------------|-----|-----------------------------------*
002400* A.00.00 | 1989-02-14 | tkn | Neuerstellung (nur Niveausuche)    *
002500* A.01.00 | 1989-08-11 | tkn | Durchbruchspruefung LINK-LVL-CMD = *
002600*         |            |     | "BRK" ergaenzt (Anf. RQ-299)       *
002700*----------------------------------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100* Bei LINK-LVL-CMD = "LVL" werden die Hoch- und Tiefkurse der
003200* Gruppe unabhaengig voneinander geclustert: jeder Kurs wird dem
003300* ERSTEN bestehenden Cluster zugeschlagen, dessen Ankerpreis nicht
003400* weiter als PRM-W-PRICE-TOLERANCE (relativ) entfernt liegt, sonst
003500* eroeffnet er einen neuen Cluster (der Anker wandert nie). Cluster
003600* mit mindestens PRM-W-MIN-TOUCHES Beruehrungen werden zu Niveaus,
003700* Staerke = MIN(Beruehrungen/5, 1). Die 5 staerksten je Seite
003800* (bei Gleichstand in Entstehungsreihenfolge) werden in LVL-TABELLE
003900* abgelegt.
004000*
004100* Bei LINK-LVL-CMD = "BRK" wird (erst auf den Widerstands-, dann
004200* auf den Stuetzniveaus) geprueft, ob die letzte Kerze ein Niveau
004300* durchbrochen hat, bestaetigt durch das Handelsvolumen.
004400*
004500******************************************************************
004600*
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SPECIAL-NAMES.
005000      SWITCH-15 IS ANZEIGE-VERSION
005100          ON STATUS IS SHOW-VERSION
005200      CLASS ALPHNUM IS "0123456789"
005300                       "abcdefghijklmnopqrstuvwxyz"
005400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                       " .,;-_!$%&/=*+".
005600*
005700  DATA DIVISION.
005800  WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200  01          COMP-FELDER.
006300      05      C4-I1               PIC S9(04) COMP.
006400      05      C4-I2               PIC S9(04) COMP.
006500      05      C4-START            PIC S9(04) COMP.
006600      05      C4-CLU-COUNT        PIC S9(04) COMP.
006700      05      C4-BEST-IDX         PIC S9(04) COMP.
006800      05      C4-SLOT             PIC S9(04) COMP.
006900      05      C9-RANK-COUNT        PIC S9(09) COMP.
007000*
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400  01          KONSTANTE-FELDER.
007500      05      K-MODUL             PIC X(08)  VALUE "LVLMOD0M".
007600      05      K-MODUL-VERS        PIC X(08)  VALUE "A.01.00 ".
007700*
007800*--------------------------------------------------------------------*
007900* Conditional-Felder
008000*--------------------------------------------------------------------*
008100  01          SCHALTER.
008200      05      CLU-MATCH-SW        PIC 9      VALUE ZERO.
008300           88 CLU-MATCHED                    VALUE 1.
008400      05      BRK-FOUND-SW        PIC 9      VALUE ZERO.
008500           88 BRK-ALREADY-FOUND              VALUE 1.
008600*
008700*--------------------------------------------------------------------*
008800* weitere Arbeitsfelder
008900*--------------------------------------------------------------------*
009000  01          WORK-FELDER.
009100      05      W-TOLERANCE         PIC S9(01)V9(04).
009200      05      W-DIFF              PIC S9(09)V9(04).
009300      05      W-BEST-STRENGTH     PIC S9(01)V9(04).
009400      05      W-AVG-VOL           PIC S9(12)V9(08).
009500      05      W-VOL-SUM           PIC S9(14)V9(02).
009600*
009700      05      CLU-TABELLE.
009800          10  CLU-ROW             OCCURS 500 TIMES.
009900              15  CLU-ANCHOR      PIC S9(09)V9(04).
010000              15  CLU-TOUCHES     PIC S9(04) COMP.
010100              15  CLU-STRENGTH    PIC S9(01)V9(04).
010200              15  CLU-CHOSEN-SW   PIC 9.
010300                  88 CLU-CHOSEN             VALUE 1.
010400              15  FILLER          PIC X(02).
010500*
010600  01          TAL-TIME-D.
010700      05      TAL-JHJJMMTT.
010800         10   TAL-JHJJ            PIC  9(04).
010900         10   TAL-MM              PIC  9(02).
011000         10   TAL-TT              PIC  9(02).
011100      05      TAL-HHMI.
011200         10   TAL-HH              PIC  9(02).
011300         10   TAL-MI              PIC  9(02).
011400      05      TAL-SS              PIC  9(02).
011500  01          TAL-TIME-N REDEFINES TAL-TIME-D.
011600      05      TAL-TIME-N12        PIC  9(12).
011700*
011800* Hilfsablage fuer die Durchschnittslautstaerke, byteweise lesbar
011900  01          W-AVGVOL-SCRATCH.
012000      05      W-AVGVOL-SCRATCH-V  PIC S9(12)V9(08).
012100  01          W-AVGVOL-SCRATCH-ALT REDEFINES W-AVGVOL-SCRATCH.
012200      05      W-AVGVOL-SCRATCH-X  PIC X(20).
012300*
012400* Alternative Sicht auf die Toleranz fuer den Abstimmdruck
012500  01          W-TOL-SCRATCH.
012600      05      W-TOL-SCRATCH-V     PIC S9(01)V9(04).
012700  01          W-TOL-SCRATCH-ALT REDEFINES W-TOL-SCRATCH.
012800      05      W-TOL-SCRATCH-X     PIC X(05).
012900*
013000*--------------------------------------------------------------------*
013100* Kerzentabelle, Steuersatz und Niveautabelle - gemeinsame Member
013200*--------------------------------------------------------------------*
013300      COPY CANDWRK OF "=MKTLIB".
013400      COPY PRMWRK  OF "=MKTLIB".
013500      COPY LVLWRK  OF "=MKTLIB".
013600*
013700  LINKAGE SECTION.
013800*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopie siehe dort!)
013900  01          LINK-LVL-REC.
014000      05      LINK-LVL-CMD        PIC X(03).
014100      05      LINK-LVL-RC         PIC S9(04) COMP.
014200      05      LINK-BRK-FOUND      PIC X(01).
014300           88 LINK-BRK-IS-FOUND               VALUE "Y".
014400      05      LINK-BRK-TYPE       PIC X(10).
014500      05      LINK-BRK-PRICE      PIC S9(09)V9(04).
014600      05      LINK-BRK-STRENGTH   PIC S9(01)V9(04).
014700      05      LINK-BRK-CURR       PIC S9(09)V9(04).
014800      05      LINK-BRK-VOLCONF    PIC X(01).
014900      05      LINK-BRK-TS         PIC X(14).
015000*
015100  PROCEDURE DIVISION USING CDL-TABELLE PRM-WORKAREA
015200                           LVL-TABELLE LINK-LVL-REC.
015300******************************************************************
015400* Steuerung
015500******************************************************************
015600  A100-STEUERUNG SECTION.
015700  A100-00.
015800      IF  SHOW-VERSION
015900          DISPLAY K-MODUL " Stand " K-MODUL-VERS
016000          STOP RUN
016100      END-IF
016200 
016300      MOVE ZERO TO LINK-LVL-RC
016400      MOVE PRM-W-PRICE-TOLERANCE TO W-TOLERANCE
016500 
016600      IF LINK-LVL-CMD = "LVL"
016700          PERFORM B100-FIND-LEVELS
016800      ELSE
016900          PERFORM B400-CHECK-BREAKOUT
017000      END-IF
017100 
017200      EXIT PROGRAM
017300      .
017400  A100-99.
017500      EXIT.
017600 
017700******************************************************************
017800* Niveausuche: Widerstand aus den Hochkursen, Stuetze aus den
017900* Tiefkursen - nur bei mindestens 20 Kerzen.
018000******************************************************************
018100  B100-FIND-LEVELS SECTION.
018200  B100-00.
018300      MOVE ZERO TO LVL-RES-COUNT
018400      MOVE ZERO TO LVL-SUP-COUNT
018500 
018600      IF CDL-ROW-COUNT < 20
018700          GO TO B100-99
018800      END-IF
018900 
019000      PERFORM B110-CLUSTER-HIGHS
019100      PERFORM B150-SELECT-TOP
019200         VARYING C4-SLOT FROM 1 BY 1 UNTIL C4-SLOT > LVL-MAX-KEPT
019300      PERFORM B160-COPY-RES
019400         VARYING C4-SLOT FROM 1 BY 1 UNTIL C4-SLOT > LVL-RES-COUNT
019500 
019600      PERFORM B120-CLUSTER-LOWS
019700      PERFORM B150-SELECT-TOP
019800         VARYING C4-SLOT FROM 1 BY 1 UNTIL C4-SLOT > LVL-MAX-KEPT
019900      PERFORM B170-COPY-SUP
020000         VARYING C4-SLOT FROM 1 BY 1 UNTIL C4-SLOT > LVL-SUP-COUNT
020100      .
020200  B100-99.
020300      EXIT.
020400 
020500******************************************************************
020600* Hochkurse clustern - CLU-TABELLE wird neu aufgebaut
020700******************************************************************
020800  B110-CLUSTER-HIGHS SECTION.
020900  B110-00.
021000      MOVE ZERO TO C4-CLU-COUNT
021100      PERFORM B130-CLUSTER-ONE-HIGH
021200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > CDL-ROW-COUNT
021300      PERFORM B140-STRENGTH-AND-KEEP
021400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CLU-COUNT
021500      .
021600  B110-99.
021700      EXIT.
021800 
021900  B120-CLUSTER-LOWS SECTION.
022000  B120-00.
022100      MOVE ZERO TO C4-CLU-COUNT
022200      PERFORM B135-CLUSTER-ONE-LOW
022300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > CDL-ROW-COUNT
022400      PERFORM B140-STRENGTH-AND-KEEP
022500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CLU-COUNT
022600      .
022700  B120-99.
022800      EXIT.
022900 
023000* Ersten passenden Cluster suchen (Anker wandert nie); kein Treffer
023100* -> neuen Cluster eroeffnen. Gemeinsame Unterroutine fuer HIGH/LOW.
023200  B130-CLUSTER-ONE-HIGH SECTION.
023300  B130-00.
023400      SET CLU-MATCH-SW TO ZERO
023500      PERFORM B131-TEST-CLUSTER
023600         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-CLU-COUNT
023700                                     OR CLU-MATCHED
023800                   WITH TEST AFTER
023900      IF NOT CLU-MATCHED
024000          ADD 1 TO C4-CLU-COUNT
024100          MOVE CDL-T-HIGH(C4-I1) TO CLU-ANCHOR(C4-CLU-COUNT)
024200          MOVE 1                TO CLU-TOUCHES(C4-CLU-COUNT)
024300      END-IF
024400      .
024500  B130-99.
024600      EXIT.
024700 
024800  B131-TEST-CLUSTER SECTION.
024900  B131-00.
025000      IF C4-CLU-COUNT = ZERO
025100          GO TO B131-99
025200      END-IF
025300      COMPUTE W-DIFF = CDL-T-HIGH(C4-I1) - CLU-ANCHOR(C4-I2)
025400      IF W-DIFF < ZERO
025500          COMPUTE W-DIFF = ZERO - W-DIFF
025600      END-IF
025700      IF (W-DIFF / CLU-ANCHOR(C4-I2)) <= W-TOLERANCE
025800          ADD 1 TO CLU-TOUCHES(C4-I2)
025900          SET CLU-MATCHED TO TRUE
026000      END-IF
026100      .
026200  B131-99.
026300      EXIT.
026400 
026500  B135-CLUSTER-ONE-LOW SECTION.
026600  B135-00.
026700      SET CLU-MATCH-SW TO ZERO
026800      PERFORM B136-TEST-CLUSTER
026900         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-CLU-COUNT
027000                                     OR CLU-MATCHED
027100                   WITH TEST AFTER
027200      IF NOT CLU-MATCHED
027300          ADD 1 TO C4-CLU-COUNT
027400          MOVE CDL-T-LOW(C4-I1) TO CLU-ANCHOR(C4-CLU-COUNT)
027500          MOVE 1                TO CLU-TOUCHES(C4-CLU-COUNT)
027600      END-IF
027700      .
027800  B135-99.
027900      EXIT.
028000 
028100  B136-TEST-CLUSTER SECTION.
028200  B136-00.
028300      IF C4-CLU-COUNT = ZERO
028400          GO TO B136-99
028500      END-IF
028600      COMPUTE W-DIFF = CDL-T-LOW(C4-I1) - CLU-ANCHOR(C4-I2)
028700      IF W-DIFF < ZERO
028800          COMPUTE W-DIFF = ZERO - W-DIFF
028900      END-IF
029000      IF (W-DIFF / CLU-ANCHOR(C4-I2)) <= W-TOLERANCE
029100          ADD 1 TO CLU-TOUCHES(C4-I2)
029200          SET CLU-MATCHED TO TRUE
029300      END-IF
029400      .
029500  B136-99.
029600      EXIT.
029700 
029800* Staerke je Cluster berechnen; Cluster unter PRM-W-MIN-TOUCHES
029900* scheiden aus der Auswahl aus (CLU-CHOSEN-SW bleibt 0, Staerke auf
030000* -1 gesetzt, damit B150-SELECT-TOP sie nie waehlt).
030100  B140-STRENGTH-AND-KEEP SECTION.
030200  B140-00.
030300      MOVE ZERO TO CLU-CHOSEN-SW(C4-I1)
030400      IF CLU-TOUCHES(C4-I1) >= PRM-W-MIN-TOUCHES
030500          COMPUTE CLU-STRENGTH(C4-I1) ROUNDED = CLU-TOUCHES(C4-I1) / 5
030600          IF CLU-STRENGTH(C4-I1) > 1
030700              MOVE 1 TO CLU-STRENGTH(C4-I1)
030800          END-IF
030900      ELSE
031000          MOVE -1 TO CLU-STRENGTH(C4-I1)
031100      END-IF
031200      .
031300  B140-99.
031400      EXIT.
031500 
031600* Naechststaerksten, noch nicht gewaehlten Cluster in LVL-RES/-SUP
031700* uebernehmen (bei Gleichstand gewinnt der zuerst entstandene, da
031800* die Tabelle in Entstehungsreihenfolge durchsucht wird und GREATER
031900* streng ist). C4-BEST-IDX = 0 -> kein weiterer Kandidat mehr.
032000  B150-SELECT-TOP SECTION.
032100  B150-00.
032200      MOVE ZERO TO C4-BEST-IDX
032300      MOVE -1   TO W-BEST-STRENGTH
032400      PERFORM B151-COMPARE-ONE
032500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CLU-COUNT
032600      IF C4-BEST-IDX > ZERO
032700          SET CLU-CHOSEN(C4-BEST-IDX) TO TRUE
032800      END-IF
032900      .
033000  B150-99.
033100      EXIT.
033200 
033300  B151-COMPARE-ONE SECTION.
033400  B151-00.
033500      IF NOT CLU-CHOSEN(C4-I1) AND CLU-STRENGTH(C4-I1) > W-BEST-STRENGTH
033600          MOVE CLU-STRENGTH(C4-I1) TO W-BEST-STRENGTH
033700          MOVE C4-I1               TO C4-BEST-IDX
033800      END-IF
033900      .
034000  B151-99.
034100      EXIT.
034200 
034300* Die von B150-SELECT-TOP (in Staerkereihenfolge) markierten Cluster
034400* der Reihe nach in LVL-RES uebernehmen - C4-SLOT zaehlt dabei die
034500* tatsaechlich uebernommenen Niveaus (schwache Cluster liefern keinen
034600* Treffer und werden uebersprungen).
034700  B160-COPY-RES SECTION.
034800  B160-00.
034900      PERFORM B161-FIND-NTH-CHOSEN
035000      IF C4-BEST-IDX > ZERO
035100          ADD 1 TO LVL-RES-COUNT
035200          MOVE CLU-ANCHOR(C4-BEST-IDX)   TO LVL-R-PRICE(LVL-RES-COUNT)
035300          MOVE CLU-STRENGTH(C4-BEST-IDX) TO LVL-R-STRENGTH(LVL-RES-COUNT)
035400          MOVE CLU-TOUCHES(C4-BEST-IDX)  TO LVL-R-TOUCHES(LVL-RES-COUNT)
035500      END-IF
035600      .
035700  B160-99.
035800      EXIT.
035900 
036000  B170-COPY-SUP SECTION.
036100  B170-00.
036200      PERFORM B161-FIND-NTH-CHOSEN
036300      IF C4-BEST-IDX > ZERO
036400          ADD 1 TO LVL-SUP-COUNT
036500          MOVE CLU-ANCHOR(C4-BEST-IDX)   TO LVL-S-PRICE(LVL-SUP-COUNT)
036600          MOVE CLU-STRENGTH(C4-BEST-IDX) TO LVL-S-STRENGTH(LVL-SUP-COUNT)
036700          MOVE CLU-TOUCHES(C4-BEST-IDX)  TO LVL-S-TOUCHES(LVL-SUP-COUNT)
036800      END-IF
036900      .
037000  B170-99.
037100      EXIT.
037200 
037300* Liefert in C4-BEST-IDX den C4-SLOT-ten gewaehlten, noch nicht
037400* kopierten Cluster in Staerkereihenfolge (absteigend); dazu wird
037500* ueber die CHOSEN-Markierungen in Entstehungsreihenfolge gezaehlt,
037600* bis der Zaehler C4-SLOT erreicht ist; Cluster ohne Staerke
037700* (CLU-STRENGTH < 0) wurden von B150 nie markiert und liefern 0.
037800  B161-FIND-NTH-CHOSEN SECTION.
037900  B161-00.
038000      MOVE ZERO TO C4-BEST-IDX
038100      IF C4-SLOT > C4-CLU-COUNT
038200          GO TO B161-99
038300      END-IF
038400      PERFORM B162-NTH-STRONGEST
038500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CLU-COUNT
038600      .
038700  B161-99.
038800      EXIT.
038900 
039000* Zaehlt, wie viele noch staerkere (oder gleich starke, aber frueher
039100* entstandene) gewaehlte Cluster existieren; liegt C4-I1 an Rang
039200* C4-SLOT, ist es der gesuchte Cluster.
039300  B162-NTH-STRONGEST SECTION.
039400  B162-00.
039500      IF CLU-CHOSEN(C4-I1)
039600          MOVE ZERO TO C4-I2
039700          PERFORM B163-COUNT-AHEAD
039800             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-CLU-COUNT
039900          IF C9-RANK-COUNT + 1 = C4-SLOT
040000              MOVE C4-I1 TO C4-BEST-IDX
040100          END-IF
040200      END-IF
040300      .
040400  B162-99.
040500      EXIT.
040600 
040700  B163-COUNT-AHEAD SECTION.
040800  B163-00.
040900      IF C4-I2 NOT = C4-I1 AND CLU-CHOSEN(C4-I2)
041000          IF CLU-STRENGTH(C4-I2) > CLU-STRENGTH(C4-I1)
041100              ADD 1 TO C9-RANK-COUNT
041200          END-IF
041300          IF CLU-STRENGTH(C4-I2) = CLU-STRENGTH(C4-I1) AND C4-I2 < C4-I1
041400              ADD 1 TO C9-RANK-COUNT
041500          END-IF
041600      END-IF
041700      .
041800  B163-99.
041900      EXIT.
042000 
042100******************************************************************
042200* Durchbruchspruefung: erst Widerstand (in Staerkereihenfolge),
042300* dann Stuetze; nur ein Durchbruch je Gruppe wird gemeldet.
042400******************************************************************
042500  B400-CHECK-BREAKOUT SECTION.
042600  B400-00.
042700      MOVE "N" TO LINK-BRK-FOUND
042800      SET BRK-FOUND-SW TO ZERO
042900 
043000      IF CDL-ROW-COUNT < 2
043100          GO TO B400-99
043200      END-IF
043300 
043400      PERFORM B410-CALC-AVG-VOLUME
043500 
043600      PERFORM B420-TEST-RESISTANCE
043700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-RES-COUNT
043800                                      OR BRK-ALREADY-FOUND
043900 
044000      IF NOT BRK-ALREADY-FOUND
044100          PERFORM B430-TEST-SUPPORT
044200             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-SUP-COUNT
044300                                          OR BRK-ALREADY-FOUND
044400      END-IF
044500      .
044600  B400-99.
044700      EXIT.
044800 
044900* Mittleres Volumen der letzten 20 Kerzen (oder aller, wenn weniger)
045000  B410-CALC-AVG-VOLUME SECTION.
045100  B410-00.
045200      MOVE ZERO TO W-VOL-SUM
045300      IF CDL-ROW-COUNT > 20
045400          COMPUTE C4-START = CDL-ROW-COUNT - 19
045500      ELSE
045600          MOVE 1 TO C4-START
045700      END-IF
045800      PERFORM B411-ADD-VOLUME
045900         VARYING C4-I1 FROM C4-START BY 1 UNTIL C4-I1 > CDL-ROW-COUNT
046000      COMPUTE W-AVG-VOL ROUNDED =
046100              W-VOL-SUM / (CDL-ROW-COUNT - C4-START + 1)
046200      .
046300  B410-99.
046400      EXIT.
046500 
046600  B411-ADD-VOLUME SECTION.
046700  B411-00.
046800      ADD CDL-T-VOLUME(C4-I1) TO W-VOL-SUM
046900      .
047000  B411-99.
047100      EXIT.
047200 
047300  B420-TEST-RESISTANCE SECTION.
047400  B420-00.
047500      IF LVL-R-PRICE(C4-I1) < CDL-T-HIGH(CDL-ROW-COUNT - 1)
047600          GO TO B420-99
047700      END-IF
047800      IF CDL-T-HIGH(CDL-ROW-COUNT - 1) < LVL-R-PRICE(C4-I1) AND
047900         CDL-T-HIGH(CDL-ROW-COUNT)     > LVL-R-PRICE(C4-I1) AND
048000         CDL-T-VOLUME(CDL-ROW-COUNT)   > 1.2 * W-AVG-VOL
048100          MOVE "RESISTANCE"             TO LINK-BRK-TYPE
048200          MOVE LVL-R-PRICE(C4-I1)       TO LINK-BRK-PRICE
048300          MOVE LVL-R-STRENGTH(C4-I1)    TO LINK-BRK-STRENGTH
048400          PERFORM B440-EMIT-BREAKOUT
048500          SET BRK-ALREADY-FOUND TO TRUE
048600      END-IF
048700      .
048800  B420-99.
048900      EXIT.
049000 
049100  B430-TEST-SUPPORT SECTION.
049200  B430-00.
049300      IF CDL-T-LOW(CDL-ROW-COUNT - 1) > LVL-S-PRICE(C4-I1) AND
049400         CDL-T-LOW(CDL-ROW-COUNT)     < LVL-S-PRICE(C4-I1) AND
049500         CDL-T-VOLUME(CDL-ROW-COUNT)  > 1.2 * W-AVG-VOL
049600          MOVE "SUPPORT"                TO LINK-BRK-TYPE
049700          MOVE LVL-S-PRICE(C4-I1)       TO LINK-BRK-PRICE
049800          MOVE LVL-S-STRENGTH(C4-I1)    TO LINK-BRK-STRENGTH
049900          PERFORM B440-EMIT-BREAKOUT
050000          SET BRK-ALREADY-FOUND TO TRUE
050100      END-IF
050200      .
050300  B430-99.
050400      EXIT.
050500 
050600  B440-EMIT-BREAKOUT SECTION.
050700  B440-00.
050800      MOVE "Y"                            TO LINK-BRK-FOUND
050900      MOVE CDL-T-CLOSE(CDL-ROW-COUNT)     TO LINK-BRK-CURR
051000      MOVE "Y"                            TO LINK-BRK-VOLCONF
051100      MOVE CDL-T-TIMESTAMP(CDL-ROW-COUNT) TO LINK-BRK-TS
051200      .
051300  B440-99.
051400      EXIT.
