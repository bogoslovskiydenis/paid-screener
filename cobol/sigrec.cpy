000010******************************************************************
000020* SIGREC   --  HANDELSSIGNALSATZ (SIGNAL-RECORD)                 *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1990-01-17
000060* Letzte Version   :: A.01.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-10-05 | tkn | Neuerstellung                     *
000110* A.01.00 | 1990-01-17 | hjs | SIG-HS-FLAG ergaenzt (Anf. RQ-498) *
000120*----------------------------------------------------------------*
000130  01  SIG-RECORD.
000140      05  SIG-ASSET               PIC X(08).
000150      05  SIG-TIMEFRAME            PIC X(04).
000160      05  SIG-TYPE                 PIC X(04).
000170      05  SIG-STRENGTH             PIC X(06).
000180      05  SIG-TIMESTAMP            PIC X(14).
000190      05  SIG-CURR-PRICE           PIC 9(09).9(04).
000200      05  SIG-ENTRY                PIC 9(09).9(04).
000210      05  SIG-STOP-LOSS            PIC 9(09).9(04).
000220      05  SIG-TP1-LEVEL            PIC 9(09).9(04).
000230      05  SIG-TP1-PROB             PIC 9.9(02).
000240      05  SIG-TP2-LEVEL            PIC 9(09).9(04).
000250      05  SIG-TP2-PROB             PIC 9.9(02).
000260      05  SIG-TP3-LEVEL            PIC 9(09).9(04).
000270      05  SIG-TP3-PROB             PIC 9.9(02).
000280      05  SIG-CANDLE-PATTERN       PIC X(20).
000290      05  SIG-VOL-CONF             PIC X(01).
000300      05  SIG-HS-FLAG              PIC X(01).
000310      05  SIG-CONFIDENCE           PIC 9.9(04).
000320      05  FILLER                   PIC X(06).
