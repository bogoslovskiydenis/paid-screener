000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    PKFMOD0M.
000400  AUTHOR.        H. J. STERN.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1989-04-06.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1990-08-14
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Gemeinsame Hoch-/Tiefpunktsuche (Peaks bzw.
001400*                     Troughs) ueber eine beliebige Werte-Reihe,
001500*                     mit Prominenz- und Abstandsfilter; wird von
001600*                     HSHMOD0M und CPAMOD0M gerufen
001700* Auftrag          :: MKTSCR-1
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von | Kommentar                         *
002300*---------|------------|-----|-----------------------------------*
002400* A.00.00 | 1989-04-06 | hjs | Neuerstellung (fuer HSHMOD0M)      *
002500* A.01.00 | 1990-05-03 | hjs | LINK-PKF-SIGMA als Eingabe statt   *
002600*         |            |     | Neuberechnung, von CPAMOD0M mit   *
002700*         |            |     | eigenem Sigma-Faktor gerufen      *
002800* A.02.00 | 1990-08-14 | wnk | Abstandsfilter B300 auf echte ab-  *
002900*         |            |     | steigende Hoehenbearbeitung umge- *
003000*         |            |     | stellt (B305/B310/B311/B312); die *
003100*         |            |     | bisherige Bearbeitung in Tabellen-*
003200*         |            |     | reihenfolge konnte einen spaeteren*
003300*         |            |     | hoeheren Peak uebersehen (RQ-588)  *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* PKFMOD0M sucht lokale Extrempunkte ("Peaks") in einer Werte-Reihe
003900* LINK-PKF-SERIE(1..LINK-PKF-N). Ein Kandidat ist ein Index I mit
004000* SERIE(I) > SERIE(I-1) UND SERIE(I) > SERIE(I+1) (strenges lokales
004100* Maximum). Je Kandidat wird die Prominenz bestimmt (Hoehe ueber dem
004200* hoeheren der beiden Taeler links/rechts bis zum naechsten hoeheren
004300* Punkt bzw. bis zum Seriendende) und nur Kandidaten mit Prominenz
004400* >= LINK-PKF-PROM-FAK * Sigma behalten. Anschliessend werden im
004500* Abstandsfilter (Mindestabstand LINK-PKF-DIST) absteigend nach Hoehe
004600* benachbarte schwaechere Peaks verworfen.
004700*
004800* Fuer eine Tiefpunktsuche (Troughs) ruft der Aufrufer mit der
004900* negierten Reihe - das Ergebnis LINK-PKF-IDX(n) sind dann die
005000* Indizes der Tiefpunkte in der Originalreihe.
005100*
005200******************************************************************
005300*
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SPECIAL-NAMES.
005700      SWITCH-15 IS ANZEIGE-VERSION
005800          ON STATUS IS SHOW-VERSION
005900      CLASS ALPHNUM IS "0123456789"
006000                       "abcdefghijklmnopqrstuvwxyz"
006100                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                       " .,;-_!$%&/=*+".
006300*
006400  DATA DIVISION.
006500  WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900  01          COMP-FELDER.
007000      05      C4-I1               PIC S9(04) COMP.
007100      05      C4-I2               PIC S9(04) COMP.
007200      05      C4-J1               PIC S9(04) COMP.
007300      05      C4-CAND-COUNT       PIC S9(04) COMP.
007400      05      C4-KEEP-COUNT       PIC S9(04) COMP.
007500      05      C4-BEST-IDX         PIC S9(04) COMP.
007600*
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000  01          KONSTANTE-FELDER.
008100      05      K-MODUL             PIC X(08)  VALUE "PKFMOD0M".
008200      05      K-MODUL-VERS        PIC X(08)  VALUE "A.02.00 ".
008300*
008400*--------------------------------------------------------------------*
008500* Conditional-Felder
008600*--------------------------------------------------------------------*
008700  01          SCHALTER.
008800      05      PKF-KEEP-SW         PIC 9      VALUE ZERO.
008900           88 PKF-KEEP                       VALUE 1.
009000      05      DIST-MORE-SW        PIC 9      VALUE ZERO.
009100           88 DIST-MORE-TO-DO                VALUE 1.
009200*
009300*--------------------------------------------------------------------*
009400* weitere Arbeitsfelder - bis zu 500 Kandidaten (max. Kerzenzahl)
009500*--------------------------------------------------------------------*
009600  01          WORK-FELDER.
009700      05      W-SIGMA-THRESHOLD   PIC S9(09)V9(08).
009800      05      W-LEFT-VALLEY       PIC S9(09)V9(04).
009900      05      W-RIGHT-VALLEY      PIC S9(09)V9(04).
010000      05      W-PROMINENCE        PIC S9(09)V9(04).
010100*
010200      05      CAND-TABELLE.
010300          10  CAND-ROW            OCCURS 500 TIMES.
010400              15  CAND-IDX        PIC S9(04) COMP.
010500              15  CAND-VALUE      PIC S9(09)V9(04).
010600              15  CAND-ALIVE-SW   PIC 9.
010700                  88 CAND-ALIVE             VALUE 1.
010800              15  CAND-DONE-SW    PIC 9.
010900                  88 CAND-DONE              VALUE 1.
011000              15  FILLER          PIC X(01).
011100*
011200* Hilfsablage fuer die Schwelle, byteweise lesbar fuer den Trace
011300  01          W-THRESH-SCRATCH.
011400      05      W-THRESH-SCRATCH-V  PIC S9(09)V9(08).
011500  01          W-THRESH-SCRATCH-ALT REDEFINES W-THRESH-SCRATCH.
011600      05      W-THRESH-SCRATCH-X  PIC X(17).
011700*
011800  01          TAL-TIME-D.
011900      05      TAL-JHJJMMTT.
012000         10   TAL-JHJJ            PIC  9(04).
012100         10   TAL-MM              PIC  9(02).
012200         10   TAL-TT              PIC  9(02).
012300      05      TAL-HHMI.
012400         10   TAL-HH              PIC  9(02).
012500         10   TAL-MI              PIC  9(02).
012600      05      TAL-SS              PIC  9(02).
012700  01          TAL-TIME-N REDEFINES TAL-TIME-D.
012800      05      TAL-TIME-N12        PIC  9(12).
012900*
013000* Alternative Sicht auf den Abstandsparameter
013100  01          W-DIST-SCRATCH.
013200      05      W-DIST-SCRATCH-V    PIC S9(04) COMP.
013300  01          W-DIST-SCRATCH-ALT REDEFINES W-DIST-SCRATCH.
013400      05      W-DIST-SCRATCH-X    PIC X(02).
013500*
013600  LINKAGE SECTION.
013700*-->    Uebergabe aus HSHMOD0M/CPAMOD0M (Kopie dort mitpflegen!)
013800  01          LINK-PKF-REC.
013900      05      LINK-PKF-N          PIC S9(04) COMP.
014000      05      LINK-PKF-DIST       PIC S9(04) COMP.
014100      05      LINK-PKF-PROM-FAK   PIC S9(01)V9(04).
014200      05      LINK-PKF-SIGMA      PIC S9(09)V9(08).
014300      05      LINK-PKF-SERIE      OCCURS 500 TIMES
014400                                  PIC S9(09)V9(04).
014500      05      LINK-PKF-COUNT      PIC S9(04) COMP.
014600      05      LINK-PKF-IDX        OCCURS 500 TIMES
014700                                  PIC S9(04) COMP.
014800*
014900  PROCEDURE DIVISION USING LINK-PKF-REC.
015000******************************************************************
015100* Steuerung
015200******************************************************************
015300  A100-STEUERUNG SECTION.
015400  A100-00.
015500      IF  SHOW-VERSION
015600          DISPLAY K-MODUL " Stand " K-MODUL-VERS
015700          STOP RUN
015800      END-IF
015900 
016000      MOVE ZERO TO LINK-PKF-COUNT
016100      MOVE ZERO TO C4-CAND-COUNT
016200      COMPUTE W-SIGMA-THRESHOLD ROUNDED =
016300              LINK-PKF-PROM-FAK * LINK-PKF-SIGMA
016400 
016500      PERFORM B100-FIND-CANDIDATES
016600      PERFORM B200-PROMINENCE-FILTER
016700      PERFORM B300-DISTANCE-FILTER
016800 
016900      EXIT PROGRAM
017000      .
017100  A100-99.
017200      EXIT.
017300 
017400******************************************************************
017500* Strenge lokale Maxima der Reihe als Kandidaten merken
017600******************************************************************
017700  B100-FIND-CANDIDATES SECTION.
017800  B100-00.
017900      PERFORM B110-TEST-ONE
018000         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > LINK-PKF-N - 1
018100      .
018200  B100-99.
018300      EXIT.
018400 
018500  B110-TEST-ONE SECTION.
018600  B110-00.
018700      IF LINK-PKF-SERIE(C4-I1) > LINK-PKF-SERIE(C4-I1 - 1) AND
018800         LINK-PKF-SERIE(C4-I1) > LINK-PKF-SERIE(C4-I1 + 1)
018900          ADD 1 TO C4-CAND-COUNT
019000          MOVE C4-I1                      TO CAND-IDX(C4-CAND-COUNT)
019100          MOVE LINK-PKF-SERIE(C4-I1)      TO CAND-VALUE(C4-CAND-COUNT)
019200          MOVE 1                          TO CAND-ALIVE-SW(C4-CAND-COUNT)
019300      END-IF
019400      .
019500  B110-99.
019600      EXIT.
019700 
019800******************************************************************
019900* Prominenz je Kandidat bestimmen: Hoehe ueber dem hoeheren der
020000* beiden Taeler links/rechts bis zum naechsten hoeheren Punkt
020100* (Seriengrenzen zaehlen als Begrenzung). Kandidaten mit zu
020200* geringer Prominenz werden als "nicht lebend" markiert.
020300******************************************************************
020400  B200-PROMINENCE-FILTER SECTION.
020500  B200-00.
020600      PERFORM B210-ONE-PROMINENCE
020700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CAND-COUNT
020800      .
020900  B200-99.
021000      EXIT.
021100 
021200  B210-ONE-PROMINENCE SECTION.
021300  B210-00.
021400      MOVE CAND-VALUE(C4-I1) TO W-LEFT-VALLEY
021500      MOVE CAND-IDX(C4-I1)   TO C4-J1
021600      PERFORM B211-SCAN-LEFT
021700         VARYING C4-J1 FROM CAND-IDX(C4-I1) BY -1 UNTIL C4-J1 < 1
021800 
021900      MOVE CAND-VALUE(C4-I1) TO W-RIGHT-VALLEY
022000      PERFORM B212-SCAN-RIGHT
022100         VARYING C4-J1 FROM CAND-IDX(C4-I1) BY 1 UNTIL C4-J1 > LINK-PKF-N
022200 
022300      IF W-LEFT-VALLEY < W-RIGHT-VALLEY
022400          COMPUTE W-PROMINENCE = CAND-VALUE(C4-I1) - W-RIGHT-VALLEY
022500      ELSE
022600          COMPUTE W-PROMINENCE = CAND-VALUE(C4-I1) - W-LEFT-VALLEY
022700      END-IF
022800 
022900      IF W-PROMINENCE < W-SIGMA-THRESHOLD
023000          MOVE ZERO TO CAND-ALIVE-SW(C4-I1)
023100      END-IF
023200      .
023300  B210-99.
023400      EXIT.
023500 
023600  B211-SCAN-LEFT SECTION.
023700  B211-00.
023800      IF LINK-PKF-SERIE(C4-J1) > CAND-VALUE(C4-I1)
023900          GO TO B211-99
024000      END-IF
024100      IF LINK-PKF-SERIE(C4-J1) < W-LEFT-VALLEY
024200          MOVE LINK-PKF-SERIE(C4-J1) TO W-LEFT-VALLEY
024300      END-IF
024400      .
024500  B211-99.
024600      EXIT.
024700 
024800  B212-SCAN-RIGHT SECTION.
024900  B212-00.
025000      IF LINK-PKF-SERIE(C4-J1) > CAND-VALUE(C4-I1)
025100          GO TO B212-99
025200      END-IF
025300      IF LINK-PKF-SERIE(C4-J1) < W-RIGHT-VALLEY
025400          MOVE LINK-PKF-SERIE(C4-J1) TO W-RIGHT-VALLEY
025500      END-IF
025600      .
025700  B212-99.
025800      EXIT.
025900 
026000******************************************************************
026100* Abstandsfilter: der jeweils hoechste noch unbearbeitete lebende
026200* Kandidat wird ausgewaehlt (B311-FIND-BEST), als bearbeitet markiert
026300* und loescht alle schwaecheren lebenden Kandidaten innerhalb
026400* LINK-PKF-DIST (B312-SUPPRESS-NEAR); das wiederholt sich, bis kein
026500* unbearbeiteter lebender Kandidat mehr uebrig ist - damit wird die
026600* Tabelle effektiv absteigend nach Hoehe abgearbeitet, OHNE sie
026700* eigens sortieren zu muessen. Das Ergebnis wird nach Index
026800* aufsteigend in LINK-PKF-IDX zurueckgegeben.
026900*----------------------------------------------------------------*
027000* A.02.00 | 1990-08-14 | wnk | Fehler behoben: die bisherige Fas-  *
027100*         |            |     | sung bearbeitete die Kandidaten in *
027200*         |            |     | Tabellenreihenfolge statt absteig- *
027300*         |            |     | end nach Hoehe, wodurch ein mitt-  *
027400*         |            |     | lerer Peak einen spaeteren, hoehe- *
027500*         |            |     | ren Peak faelschlich unterdruecken *
027600*         |            |     | konnte (Anf. RQ-588)                *
027700******************************************************************
027800  B300-DISTANCE-FILTER SECTION.
027900  B300-00.
028000      PERFORM B305-RESET-DONE
028100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CAND-COUNT
028200 
028300      SET DIST-MORE-TO-DO TO TRUE
028400      PERFORM B310-PROCESS-HIGHEST UNTIL NOT DIST-MORE-TO-DO
028500 
028600      PERFORM B320-COLLECT-ONE
028700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CAND-COUNT
028800      .
028900  B300-99.
029000      EXIT.
029100 
029200  B305-RESET-DONE SECTION.
029300  B305-00.
029400      MOVE ZERO TO CAND-DONE-SW(C4-I1)
029500      .
029600  B305-99.
029700      EXIT.
029800 
029900* Noch unbearbeiteten lebenden Kandidaten mit dem hoechsten Wert
030000* suchen; keiner mehr gefunden -> Abstandsfilter ist fertig.
030100  B310-PROCESS-HIGHEST SECTION.
030200  B310-00.
030300      MOVE ZERO TO C4-BEST-IDX
030400      PERFORM B311-FIND-BEST
030500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CAND-COUNT
030600 
030700      IF C4-BEST-IDX = ZERO
030800          SET DIST-MORE-TO-DO TO FALSE
030900      ELSE
031000          MOVE 1 TO CAND-DONE-SW(C4-BEST-IDX)
031100          PERFORM B312-SUPPRESS-NEAR
031200             VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-CAND-COUNT
031300      END-IF
031400      .
031500  B310-99.
031600      EXIT.
031700 
031800  B311-FIND-BEST SECTION.
031900  B311-00.
032000      IF CAND-ALIVE(C4-I1) AND NOT CAND-DONE(C4-I1)
032100          IF C4-BEST-IDX = ZERO OR
032200             CAND-VALUE(C4-I1) > CAND-VALUE(C4-BEST-IDX)
032300              MOVE C4-I1 TO C4-BEST-IDX
032400          END-IF
032500      END-IF
032600      .
032700  B311-99.
032800      EXIT.
032900 
033000* Alle schwaecheren noch lebenden Kandidaten innerhalb LINK-PKF-DIST
033100* um den soeben gewaehlten hoechsten Kandidaten verwerfen.
033200  B312-SUPPRESS-NEAR SECTION.
033300  B312-00.
033400      IF C4-J1 NOT = C4-BEST-IDX AND CAND-ALIVE(C4-J1)
033500          COMPUTE C4-I2 =
033600                  CAND-IDX(C4-BEST-IDX) - CAND-IDX(C4-J1)
033700          IF C4-I2 < ZERO
033800              COMPUTE C4-I2 = ZERO - C4-I2
033900          END-IF
034000          IF C4-I2 < LINK-PKF-DIST
034100              MOVE ZERO TO CAND-ALIVE-SW(C4-J1)
034200              MOVE 1    TO CAND-DONE-SW(C4-J1)
034300          END-IF
034400      END-IF
034500      .
034600  B312-99.
034700      EXIT.
034800 
034900  B320-COLLECT-ONE SECTION.
035000  B320-00.
035100      IF CAND-ALIVE(C4-I1)
035200          ADD 1 TO LINK-PKF-COUNT
035300          MOVE CAND-IDX(C4-I1) TO LINK-PKF-IDX(LINK-PKF-COUNT)
035400      END-IF
035500      .
035600  B320-99.
035700      EXIT.
