000010******************************************************************
000020* CANDWRK  --  WORKING-STORAGE KERZENTABELLE (CDL-TABELLE)       *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1989-02-14
000060* Letzte Version   :: A.00.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-02-14 | tkn | Neuerstellung, aus CANDREC heraus- *
000110*         |            |     | geloest (Anf. RQ-441)             *
000120*----------------------------------------------------------------*
000130* Beschreibung
000140* ------------
000150* CDL-TABELLE ist die Working-Storage-Tabelle, in die der Treiber
000160* MKTDRV0O die Kerzen einer Gruppe (max. 500, siehe Parameter
000170* PRM-WINDOW-CAP) einliest und die er per LINKAGE an die Analyse-
000180* module (RSIMOD0M, LVLMOD0M, CDLMOD0M, HSHMOD0M, CPAMOD0M,
000190* PKFMOD0M, SIGGEN0M) weiterreicht. Preise und Volumen liegen dort
000200* bereits entzont in Zonenform (S9(09)V9(04) bzw. S9(12)V9(02)),
000210* damit die Module direkt rechnen koennen.
000220*----------------------------------------------------------------*
000230  01  CDL-MAX-ROWS                PIC S9(04) COMP VALUE +500.
000240*
000250  01  CDL-TABELLE.
000260      05  CDL-ROW-COUNT           PIC S9(04) COMP VALUE ZERO.
000270      05  CDL-ROW                 OCCURS 500 TIMES.
000280          10  CDL-T-ASSET         PIC X(08).
000290          10  CDL-T-TIMEFRAME     PIC X(04).
000300          10  CDL-T-TIMESTAMP     PIC X(14).
000310          10  CDL-T-OPEN          PIC S9(09)V9(04).
000320          10  CDL-T-HIGH          PIC S9(09)V9(04).
000330          10  CDL-T-LOW           PIC S9(09)V9(04).
000340          10  CDL-T-CLOSE         PIC S9(09)V9(04).
000350          10  CDL-T-VOLUME        PIC S9(12)V9(02).
000360          10  FILLER              PIC X(01).
