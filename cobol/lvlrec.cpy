000010******************************************************************
000020* LVLREC   --  STUETZ-/WIDERSTANDSNIVEAU (LEVEL-RECORD)          *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1989-08-11
000060* Letzte Version   :: A.02.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-03-02 | tkn | Neuerstellung                     *
000110* A.01.00 | 1989-08-11 | tkn | LVL-TABELLE fuer bis zu 5+5        *
000120*         |            |     | Niveaus je Gruppe ergaenzt, wird  *
000130*         |            |     | an BRKMOD/SIGGEN weitergereicht   *
000140* A.02.00 | 1989-09-04 | tkn | LVL-TABELLE in eigenes Member     *
000150*         |            |     | LVLWRK ausgelagert, da sie keine  *
000160*         |            |     | FD-Satzform ist (Anf. RQ-452)     *
000170*----------------------------------------------------------------*
000180  01  LVL-RECORD.
000190      05  LVL-ASSET               PIC X(08).
000200      05  LVL-TIMEFRAME            PIC X(04).
000210      05  LVL-TYPE                 PIC X(10).
000220      05  LVL-PRICE                PIC 9(09).9(04).
000230      05  LVL-STRENGTH             PIC 9.9(04).
000240      05  LVL-TOUCHES              PIC 9(03).
000250      05  FILLER                   PIC X(06).
