000010******************************************************************
000020* PRMWRK   --  ENTZONTE PARAMETERFELDER UND VORGABEWERTE          *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1990-05-03
000060* Letzte Version   :: A.01.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-11-30 | tkn | Neuerstellung, zusammen mit PRMREC *
000110*         |            |     | aus dem Record herausgeloest, da   *
000120*         |            |     | PRM-WORKAREA keine FD-Satzform ist *
000130* A.01.00 | 1990-05-03 | hjs | PRM-W-SYMMETRY-TOL/PRM-D-SYMMETRY- *
000140*         |            |     | TOL ergaenzt (Anf. RQ-512)         *
000150*----------------------------------------------------------------*
000160* Beschreibung
000170* ------------
000180* PRM-WORKAREA nimmt die Werte aus PRM-RECORD in entzonter Form auf,
000190* nachdem B010-READ-PARMS in MKTDRV0O den Satz gelesen (oder mangels
000200* Datei PRM-DEFAULTS hineinkopiert) hat. Wird unveraendert per COPY
000210* an die Module RSIMOD0M/LVLMOD0M/HSHMOD0M/CPAMOD0M/SIGGEN0M
000220* weitergereicht, damit ueberall dieselben Grenzwerte gelten.
000230*----------------------------------------------------------------*
000240  01  PRM-WORKAREA.
000250      05  PRM-W-RSI-PERIOD        PIC S9(04) COMP.
000260      05  PRM-W-MIN-CONFIDENCE    PIC S9(01)V9(04).
000270      05  PRM-W-MIN-TOUCHES       PIC S9(04) COMP.
000280      05  PRM-W-PRICE-TOLERANCE   PIC S9(01)V9(04).
000290      05  PRM-W-MIN-PATTERN-LEN   PIC S9(04) COMP.
000300      05  PRM-W-SYMMETRY-TOL      PIC S9(01)V9(04).
000310      05  FILLER                  PIC X(04).
000320*
000330  01  PRM-DEFAULTS.
000340      05  PRM-D-RSI-PERIOD        PIC 9(03)           VALUE 014.
000350      05  PRM-D-MIN-CONFIDENCE    PIC 9.9(04)         VALUE 0.6000.
000360      05  PRM-D-MIN-TOUCHES       PIC 9(03)           VALUE 002.
000370      05  PRM-D-PRICE-TOLERANCE   PIC 9.9(04)         VALUE 0.0050.
000380      05  PRM-D-MIN-PATTERN-LEN   PIC 9(03)           VALUE 020.
000390      05  PRM-D-SYMMETRY-TOL      PIC 9.9(04)         VALUE 0.1000.
000400      05  FILLER                  PIC X(10).
