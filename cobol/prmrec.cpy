000010******************************************************************
000020* PRMREC   --  STEUERPARAMETER DES SCREENER-LAUFS (PRM-RECORD)   *
000030*              Member der Bibliothek =MKTLIB                     *
000040*----------------------------------------------------------------*
000050* Letzte Aenderung :: 1990-05-03
000060* Letzte Version   :: A.01.00
000070*----------------------------------------------------------------*
000080* Vers.   | Datum      | von | Kommentar                         *
000090*---------|------------|-----|-----------------------------------*
000100* A.00.00 | 1989-11-30 | tkn | Neuerstellung                     *
000110* A.01.00 | 1990-05-03 | hjs | PRM-SYMMETRY-TOL ergaenzt          *
000120*         |            |     | (Anf. RQ-512, Schulter-Toleranz   *
000130*         |            |     | Head&Shoulders)                   *
000140*----------------------------------------------------------------*
000150* Beschreibung
000160* ------------
000170* Ein einziger Satz in der optionalen Datei PARAMS. Fehlt die
000180* Datei oder ist der Satz leer, gelten die in PRM-DEFAULTS
000190* hinterlegten Werte (siehe MKTDRV0O, Abschnitt B010-READ-PARMS).
000200* Alle Werte werden extern als Festkomma-Zeichenfeld gefuehrt und
000202* in Zonenform entzont, damit die Module direkt rechnen koennen.
000204* Die entzonten Felder (PRM-WORKAREA) und die Vorgabewerte fuer
000206* den Fall einer fehlenden PARAMS-Datei (PRM-DEFAULTS) stehen im
000208* separaten Member PRMWRK (=MKTLIB), da sie keine FD-Satzform
000210* sind, sondern reine Working-Storage-Felder.
000220*----------------------------------------------------------------*
000230  01  PRM-RECORD.
000240      05  PRM-RSI-PERIOD          PIC 9(03).
000250      05  PRM-MIN-CONFIDENCE      PIC 9.9(04).
000260      05  PRM-MIN-TOUCHES         PIC 9(03).
000270      05  PRM-PRICE-TOLERANCE     PIC 9.9(04).
000280      05  PRM-MIN-PATTERN-LEN     PIC 9(03).
000290      05  PRM-SYMMETRY-TOL        PIC 9.9(04).
000300      05  FILLER                  PIC X(10).
