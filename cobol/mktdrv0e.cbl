000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    MKTDRV0O.
000400  AUTHOR.        T. KELLNER.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1987-06-09.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 2004-03-09
001200* Letzte Version   :: C.04.00
001300* Kurzbeschreibung :: Batch-Treiber Markt-Screener (CANDLES/PARAMS
001400*                     einlesen, je ASSET/TIMEFRAME alle Analyse-
001500*                     module rufen, Ergebnisse + REPORT schreiben)
001600* Auftrag          :: MKTSCR-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                         *
002200*---------|------------|-----|-----------------------------------*
002300* A.00.00 | 1987-06-09 | tkn | Neuerstellung                     *
002400* A.01.00 | 1987-09-02 | tkn | Steuersatz PARAMS eingefuehrt,     *
002500*         |            |     | vorher waren alle Parameter fest  *
002600*         |            |     | einkompiliert (Anf. RQ-233)       *
002700* A.02.00 | 1988-01-22 | hjs | Fenster auf die letzten 500 Kerzen *
002800*         |            |     | je Gruppe begrenzt (CDL-MAX-ROWS) *
002900* B.00.00 | 1989-02-14 | tkn | Aufruf der neuen Module RSIMOD0M,  *
003000*         |            |     | LVLMOD0M ergaenzt                 *
003100* B.01.00 | 1989-04-06 | tkn | Aufruf HSHMOD0M (Head & Shoulders) *
003200*         |            |     | ergaenzt                          *
003300* B.02.00 | 1989-09-19 | hjs | Aufruf CPAMOD0M (7 Chartmuster)    *
003400*         |            |     | ergaenzt (Anf. RQ-489)             *
003500* B.03.00 | 1990-01-17 | hjs | Aufruf SIGGEN0M (Signalgenerator)  *
003600*         |            |     | ergaenzt, PATTERNS-OUT/SIGNALS-OUT *
003700*         |            |     | neu eroeffnet (Anf. RQ-498)        *
003800* B.04.00 | 1990-05-03 | hjs | PRM-SYMMETRY-TOL durchgereicht     *
003900* C.00.00 | 1995-07-11 | wnk | REPORT-Layout auf 132 Spalen       *
004000*         |            |     | umgestellt, Seitenwechsel COUNT64  *
004100* C.01.00 | 1998-10-06 | wnk | JAHR-2000: TAL-JHJJ/CDL-TIMESTAMP   *
004200*         |            |     | vierstellig geprueft, Kerzen mit   *
004300*         |            |     | 2-stelligem Jahr in TIMESTAMP      *
004400*         |            |     | werden abgelehnt (Anf. RQ-701)     *
004500* C.02.00 | 1999-02-19 | wnk | Jahrtausendwechsel-Nachtest: Lauf   *
004600*         |            |     | mit TIMESTAMP 20000101000000 ok    *
004700* C.03.00 | 2003-11-18 | plt | Mindestkerzenzahl aus 88-Konstante *
004800*         |            |     | WS-MIN-CANDLES gelesen statt fest  *
004900*         |            |     | verdrahtet (Anf. RQ-880)           *
005000* C.04.00 | 2004-03-09 | krm | Gruppenkopf zeigte Anzahl Kerzen,   *
005100*         |            |     | aber nicht den aktuellen Kurs - wird *
005200*         |            |     | jetzt mit Schlusskurs der letzten   *
005300*         |            |     | Kerze ausgegeben (Anf. RQ-622)       *
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800* MKTDRV0O ist der Batch-Treiber des Markt-Screeners. Er liest den
005900* Steuersatz PARAMS (oder nimmt Default-Werte), liest danach die
006000* Datei CANDLES satzweise und bildet je Gruppenwechsel auf dem
006100* zusammengesetzten Schluessel ASSET+TIMEFRAME eine Kerzentabelle
006200* (CDL-TABELLE, max. 500 Kerzen, aelteste Kerzen werden verworfen).
006300*
006400* Je Gruppe mit mindestens WS-MIN-CANDLES Kerzen werden der Reihe
006500* nach gerufen:
006600*   RSIMOD0M   - RSI-Berechnung (nur REPORT)
006700*   LVLMOD0M   - Niveausuche (LVL) und Durchbruchspruefung (BRK)
006800*   HSHMOD0M   - Kopf-Schulter-Formation
006900*   CPAMOD0M   - die 7 Chartformationen
007000*   SIGGEN0M   - gewichtetes Kauf-/Verkaufssignal
007100*
007200* Gefundene Niveaus/Durchbrueche/Muster/Signale werden auf die
007300* jeweilige Ausgabedatei geschrieben, zusaetzlich entsteht der
007400* lesbare REPORT mit Gruppenzeilen und Laufsummen am Ende.
007500*
007600******************************************************************
007700*
007800  ENVIRONMENT DIVISION.
007900  CONFIGURATION SECTION.
008000  SPECIAL-NAMES.
008100      SWITCH-15 IS ANZEIGE-VERSION
008200          ON STATUS IS SHOW-VERSION
008300      CLASS ALPHNUM IS "0123456789"
008400                       "abcdefghijklmnopqrstuvwxyz"
008500                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008600                       " .,;-_!$%&/=*+"
008700      C01 IS TOP-OF-FORM.
008800*
008900  INPUT-OUTPUT SECTION.
009000  FILE-CONTROL.
009100      SELECT CANDLE-FILE       ASSIGN TO "CANDLES"
009200          ORGANIZATION IS LINE SEQUENTIAL
009300          FILE STATUS IS CANDLE-STATUS.
009400      SELECT PARAMS-FILE       ASSIGN TO "PARAMS"
009500          ORGANIZATION IS LINE SEQUENTIAL
009600          FILE STATUS IS PARAMS-STATUS.
009700      SELECT LEVELS-FILE       ASSIGN TO "LEVELSOUT"
009800          ORGANIZATION IS LINE SEQUENTIAL
009900          FILE STATUS IS LEVELS-STATUS.
010000      SELECT BREAKOUTS-FILE    ASSIGN TO "BRKOUTOUT"
010100          ORGANIZATION IS LINE SEQUENTIAL
010200          FILE STATUS IS BRKOUT-STATUS.
010300      SELECT PATTERNS-FILE     ASSIGN TO "PATTNOUT"
010400          ORGANIZATION IS LINE SEQUENTIAL
010500          FILE STATUS IS PATTN-STATUS.
010600      SELECT SIGNALS-FILE      ASSIGN TO "SIGNLOUT"
010700          ORGANIZATION IS LINE SEQUENTIAL
010800          FILE STATUS IS SIGNL-STATUS.
010900      SELECT REPORT-FILE       ASSIGN TO "SCRNRPT"
011000          ORGANIZATION IS LINE SEQUENTIAL
011100          FILE STATUS IS REPORT-STATUS.
011200*
011300  DATA DIVISION.
011400  FILE SECTION.
011500*
011600  FD  CANDLE-FILE
011700      LABEL RECORDS ARE STANDARD
011800      RECORD CONTAINS 100 CHARACTERS.
011900      COPY CANDREC OF "=MKTLIB".
012000*
012100  FD  PARAMS-FILE
012200      LABEL RECORDS ARE STANDARD
012300      RECORD CONTAINS 37 CHARACTERS.
012400      COPY PRMREC OF "=MKTLIB".
012500*
012600  FD  LEVELS-FILE
012700      LABEL RECORDS ARE STANDARD
012800      RECORD CONTAINS 51 CHARACTERS.
012900      COPY LVLREC OF "=MKTLIB".
013000*
013100  FD  BREAKOUTS-FILE
013200      LABEL RECORDS ARE STANDARD
013300      RECORD CONTAINS 76 CHARACTERS.
013400      COPY BRKREC OF "=MKTLIB".
013500*
013600  FD  PATTERNS-FILE
013700      LABEL RECORDS ARE STANDARD
013800      RECORD CONTAINS 99 CHARACTERS.
013900      COPY PATREC OF "=MKTLIB".
014000*
014100  FD  SIGNALS-FILE
014200      LABEL RECORDS ARE STANDARD
014300      RECORD CONTAINS 166 CHARACTERS.
014400      COPY SIGREC OF "=MKTLIB".
014500*
014600  FD  REPORT-FILE
014700      LABEL RECORDS ARE STANDARD
014800      RECORD CONTAINS 132 CHARACTERS.
014900  01  RPT-LINE                    PIC X(132).
015000*
015100  WORKING-STORAGE SECTION.
015200*--------------------------------------------------------------------*
015300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
015400*--------------------------------------------------------------------*
015500  01          COMP-FELDER.
015600      05      C4-I1               PIC S9(04) COMP.
015700      05      C4-I2               PIC S9(04) COMP.
015800      05      C4-ANZ              PIC S9(04) COMP.
015900      05      C9-GROUPS-READ      PIC S9(09) COMP VALUE ZERO.
016000      05      C9-GROUPS-DONE      PIC S9(09) COMP VALUE ZERO.
016100      05      C9-GROUPS-SKIP      PIC S9(09) COMP VALUE ZERO.
016200      05      C9-CANDLES-READ     PIC S9(09) COMP VALUE ZERO.
016300      05      C9-CANDLES-DROP     PIC S9(09) COMP VALUE ZERO.
016400      05      C9-LEVELS-OUT       PIC S9(09) COMP VALUE ZERO.
016500      05      C9-BREAKOUTS-OUT    PIC S9(09) COMP VALUE ZERO.
016600      05      C9-PATTERNS-OUT     PIC S9(09) COMP VALUE ZERO.
016700      05      C9-SIGNALS-OUT      PIC S9(09) COMP VALUE ZERO.
016800      05      C4-PAGE-NO          PIC S9(04) COMP VALUE ZERO.
016900      05      C4-LINE-NO          PIC S9(04) COMP VALUE 99.
017000      05      C4-LINES-PER-PAGE   PIC S9(04) COMP VALUE 60.
017100*
017200*--------------------------------------------------------------------*
017300* Display-Felder: Praefix D
017400*--------------------------------------------------------------------*
017500  01          DISPLAY-FELDER.
017600      05      D-NUM4              PIC ----9.
017700      05      D-NUM9              PIC ------9.99.
017800      05      D-PRICE             PIC ---,---,--9.9999.
017900      05      D-RATIO             PIC 9.9999.
018000      05      D-COUNT9            PIC -(08)9.
018100*
018200*--------------------------------------------------------------------*
018300* Felder mit konstantem Inhalt: Praefix K
018400*--------------------------------------------------------------------*
018500  01          KONSTANTE-FELDER.
018600      05      K-MODUL             PIC X(08)  VALUE "MKTDRV0O".
018700      05      K-MODUL-VERS        PIC X(08)  VALUE "C.04.00 ".
018800      05      WS-MIN-CANDLES      PIC S9(04) COMP VALUE 100.
018900*
019000*--------------------------------------------------------------------*
019100* Conditional-Felder
019200*--------------------------------------------------------------------*
019300  01          SCHALTER.
019400      05      CANDLE-STATUS       PIC X(02) VALUE SPACES.
019500           88 CANDLE-OK                       VALUE "00".
019600           88 CANDLE-EOF                      VALUE "10".
019700      05      PARAMS-STATUS       PIC X(02) VALUE SPACES.
019800           88 PARAMS-OK                       VALUE "00".
019900           88 PARAMS-EOF                      VALUE "10".
020000           88 PARAMS-NOFILE                   VALUE "35".
020100      05      LEVELS-STATUS       PIC X(02) VALUE SPACES.
020200      05      BRKOUT-STATUS       PIC X(02) VALUE SPACES.
020300      05      PATTN-STATUS        PIC X(02) VALUE SPACES.
020400      05      SIGNL-STATUS        PIC X(02) VALUE SPACES.
020500      05      REPORT-STATUS       PIC X(02) VALUE SPACES.
020600      05      REC-STAT REDEFINES  CANDLE-STATUS.
020700         10   CANDLE-STATUS1      PIC X.
020800           88 CANDLE-FILE-EOF                 VALUE "1".
020900         10                       PIC X.
021000*
021100      05      PRG-STATUS          PIC 9      VALUE ZERO.
021200           88 PRG-OK                          VALUE ZERO.
021300           88 PRG-ABBRUCH                     VALUE 9.
021400*
021500      05      CDL-EOF-SW          PIC 9      VALUE ZERO.
021600           88 CDL-EOF                         VALUE 1.
021700      05      CDL-VOL-SW          PIC 9      VALUE ZERO.
021800           88 CDL-VOL-OK                      VALUE 1.
021900           88 CDL-VOL-BAD                     VALUE 0.
022000      05      PARAMS-PRESENT-SW   PIC 9      VALUE ZERO.
022100           88 PARAMS-PRESENT                  VALUE 1.
022200      05      WS-GRP-SW           PIC 9      VALUE ZERO.
022300           88 WS-GRP-CONTINUE                 VALUE 1.
022400           88 WS-GRP-DONE                     VALUE 0.
022500*
022600*--------------------------------------------------------------------*
022700* weitere Arbeitsfelder
022800*--------------------------------------------------------------------*
022900  01          WORK-FELDER.
023000      05      ZEILE               PIC X(132).
023100      05      WS-GRP-ASSET        PIC X(08).
023200      05      WS-GRP-TIMEFRAME    PIC X(04).
023300      05      WS-GRP-KEY.
023400          10  WS-GRP-KEY-ASSET    PIC X(08).
023500          10  WS-GRP-KEY-TFRM     PIC X(04).
023600      05  WS-GRP-KEY-SAVE REDEFINES WS-GRP-KEY
023700                                   PIC X(12).
023800*
023900* Preis-/Kennzahlenfelder fuer die REPORT-Aufbereitung
024000      05      WS-LAST-CLOSE       PIC S9(09)V9(04).
024100*
024200  01          TAL-TIME-D.
024300      05      TAL-JHJJMMTT.
024400         10   TAL-JHJJ            PIC  9(04).
024500         10   TAL-MM              PIC  9(02).
024600         10   TAL-TT              PIC  9(02).
024700      05      TAL-HHMI.
024800         10   TAL-HH              PIC  9(02).
024900         10   TAL-MI              PIC  9(02).
025000      05      TAL-SS              PIC  9(02).
025100  01          TAL-TIME-N REDEFINES TAL-TIME-D.
025200      05      TAL-TIME-N12        PIC  9(12).
025300*
025400*--------------------------------------------------------------------*
025500* Kerzentabelle, Niveautabelle und Steuersatz - gemeinsame Member
025600* fuer Treiber und Analysemodule (siehe jeweils LINKAGE SECTION
025700* dort - bei Aenderung hier IMMER dort nachziehen!)
025800*--------------------------------------------------------------------*
025900      COPY CANDWRK OF "=MKTLIB".
026000      COPY PRMWRK  OF "=MKTLIB".
026100      COPY LVLWRK  OF "=MKTLIB".
026200*
026300*--------------------------------------------------------------------*
026400* Schnittstellen zu den Analysemodulen: Praefix LINK-
026500* (ACHTUNG: Kopie dieser Struktur liegt auch in der LINKAGE SECTION
026600*  des jeweiligen Moduls - bei Aenderung BEIDE Stellen anpassen!)
026700*--------------------------------------------------------------------*
026800  01          LINK-RSI-REC.
026900      05      LINK-RSI-RC         PIC S9(04) COMP.
027000      05      LINK-RSI-AVAIL      PIC X(01).
027100           88 LINK-RSI-IS-AVAIL               VALUE "Y".
027200      05      LINK-RSI-VALUE      PIC S9(03)V9(04).
027300      05      LINK-RSI-ZONE       PIC X(14).
027400      05      LINK-RSI-SIGNAL     PIC X(07).
027500      05      LINK-RSI-STRENGTH   PIC S9(01)V9(04).
027600*
027700  01          LINK-LVL-REC.
027800      05      LINK-LVL-CMD        PIC X(03).
027900      05      LINK-LVL-RC         PIC S9(04) COMP.
028000      05      LINK-BRK-FOUND      PIC X(01).
028100           88 LINK-BRK-IS-FOUND               VALUE "Y".
028200      05      LINK-BRK-TYPE       PIC X(10).
028300      05      LINK-BRK-PRICE      PIC S9(09)V9(04).
028400      05      LINK-BRK-STRENGTH   PIC S9(01)V9(04).
028500      05      LINK-BRK-CURR       PIC S9(09)V9(04).
028600      05      LINK-BRK-VOLCONF    PIC X(01).
028700      05      LINK-BRK-TS         PIC X(14).
028800*
028900  01          LINK-CDL-REC.
029000      05      LINK-CDL-RC         PIC S9(04) COMP.
029100      05      LINK-CDL-FOUND      PIC X(01).
029200           88 LINK-CDL-IS-FOUND               VALUE "Y".
029300      05      LINK-CDL-NAME       PIC X(20).
029400      05      LINK-CDL-BUY        PIC X(01).
029500           88 LINK-CDL-IS-BUY                 VALUE "Y".
029600      05      LINK-CDL-SELL       PIC X(01).
029700           88 LINK-CDL-IS-SELL                VALUE "Y".
029800*
029900  01          LINK-HSH-REC.
030000      05      LINK-HSH-RC         PIC S9(04) COMP.
030100      05      LINK-HSH-FOUND      PIC X(01).
030200           88 LINK-HSH-IS-FOUND               VALUE "Y".
030300      05      LINK-HSH-TYPE       PIC X(24).
030400      05      LINK-HSH-DIR        PIC X(08).
030500      05      LINK-HSH-NECK       PIC S9(09)V9(04).
030600      05      LINK-HSH-KEY        PIC S9(09)V9(04).
030700      05      LINK-HSH-TARGET     PIC S9(09)V9(04).
030800      05      LINK-HSH-COMPL      PIC S9(01)V9(04).
030900      05      LINK-HSH-VOLCONF    PIC X(01).
031000*
031100  01          LINK-CPA-REC.
031200      05      LINK-CPA-RC         PIC S9(04) COMP.
031300      05      LINK-CPA-COUNT      PIC S9(04) COMP.
031400      05      LINK-CPA-ROW        OCCURS 7 TIMES.
031500          10  LINK-CPA-TYPE       PIC X(24).
031600          10  LINK-CPA-DIR        PIC X(08).
031700          10  LINK-CPA-NECK       PIC S9(09)V9(04).
031800          10  LINK-CPA-KEY        PIC S9(09)V9(04).
031900          10  LINK-CPA-TARGET     PIC S9(09)V9(04).
032000          10  LINK-CPA-COMPL      PIC S9(01)V9(04).
032100          10  LINK-CPA-VOLCONF    PIC X(01).
032200*
032300  01          LINK-SIG-REC.
032400      05      LINK-SIG-RC         PIC S9(04) COMP.
032500      05      LINK-SIG-FOUND      PIC X(01).
032600           88 LINK-SIG-IS-FOUND               VALUE "Y".
032700      05      LINK-SIG-TYPE       PIC X(04).
032800      05      LINK-SIG-STRENGTH   PIC X(06).
032900      05      LINK-SIG-ENTRY      PIC S9(09)V9(04).
033000      05      LINK-SIG-STOP       PIC S9(09)V9(04).
033100      05      LINK-SIG-TP1-LVL    PIC S9(09)V9(04).
033200      05      LINK-SIG-TP1-PROB   PIC S9(01)V9(02).
033300      05      LINK-SIG-TP2-LVL    PIC S9(09)V9(04).
033400      05      LINK-SIG-TP2-PROB   PIC S9(01)V9(02).
033500      05      LINK-SIG-TP3-LVL    PIC S9(09)V9(04).
033600      05      LINK-SIG-TP3-PROB   PIC S9(01)V9(02).
033700      05      LINK-SIG-VOLCONF    PIC X(01).
033800      05      LINK-SIG-CONFIDENCE PIC S9(01)V9(04).
033900*
034000*--------------------------------------------------------------------*
034100* Druckzeilen-Masken: Praefix RPT-, REDEFINES auf ZEILE (132 Stellen)
034200*--------------------------------------------------------------------*
034300  01          RPT-GROUP-LINE REDEFINES ZEILE.
034400      05      RPT-G-LIT           PIC X(08).
034500      05      FILLER              PIC X(01).
034600      05      RPT-G-ASSET         PIC X(08).
034700      05      FILLER              PIC X(01).
034800      05      RPT-G-TFRM          PIC X(04).
034900      05      FILLER              PIC X(02).
035000      05      RPT-G-LIT2          PIC X(11).
035100      05      RPT-G-COUNT         PIC ----9.
035200      05      FILLER              PIC X(02).
035300      05      RPT-G-LIT3          PIC X(07).
035400      05      RPT-G-PRICE         PIC ---,---,--9.9999.
035500      05      FILLER              PIC X(56).
035600*
035700  01          RPT-DETAIL-LINE REDEFINES ZEILE.
035800      05      FILLER              PIC X(04).
035900      05      RPT-D-LABEL         PIC X(14).
036000      05      RPT-D-TEXT1         PIC X(24).
036100      05      RPT-D-TEXT2         PIC X(24).
036200      05      RPT-D-TEXT3         PIC X(24).
036300      05      RPT-D-TEXT4         PIC X(24).
036400      05      FILLER              PIC X(18).
036500*
036600  01          RPT-TOTALS-LINE REDEFINES ZEILE.
036700      05      RPT-T-LABEL         PIC X(26).
036800      05      RPT-T-VALUE         PIC ------9.
036900      05      FILLER              PIC X(101).
037000*
037100  PROCEDURE DIVISION.
037200*
037300******************************************************************
037400* Steuerung
037500******************************************************************
037600  A100-STEUERUNG SECTION.
037700  A100-00.
037800**  ---> wenn SWICH-15 gesetzt ist
037900**  ---> nur Modulname/Version zeigen und dann beenden
038000      IF  SHOW-VERSION
038100          DISPLAY K-MODUL " Stand " K-MODUL-VERS
038200          STOP RUN
038300      END-IF
038400 
038500**  ---> Vorlauf: Dateien oeffnen, Parameter lesen, Vorab-Lesen
038600      PERFORM B000-VORLAUF
038700      IF  PRG-ABBRUCH
038800          STOP RUN
038900      END-IF
039000 
039100**  ---> je Gruppenwechsel ASSET/TIMEFRAME eine Gruppe verarbeiten
039200      PERFORM B100-VERARBEITUNG UNTIL CDL-EOF
039300 
039400**  ---> Nachlauf: Laufsummen, Dateien schliessen
039500      PERFORM B090-ENDE
039600      STOP RUN
039700      .
039800  A100-99.
039900      EXIT.
040000 
040100******************************************************************
040200* Vorlauf
040300******************************************************************
040400  B000-VORLAUF SECTION.
040500  B000-00.
040600      OPEN INPUT  CANDLE-FILE
040700                  PARAMS-FILE
040800      OPEN OUTPUT LEVELS-FILE
040900                  BREAKOUTS-FILE
041000                  PATTERNS-FILE
041100                  SIGNALS-FILE
041200                  REPORT-FILE
041300 
041400      PERFORM B010-READ-PARMS
041500 
041600      MOVE SPACES TO ZEILE
041700      PERFORM D010-PAGE-HEADER
041800 
041900**  ---> Vorab-Lesen der ersten Kerze (Steuerbruch-Technik)
042000      PERFORM B016-READ-ONE
042100      .
042200  B000-99.
042300      EXIT.
042400 
042500******************************************************************
042600* Steuersatz PARAMS lesen - fehlt die Datei oder ist der erste
042700* Satz leer, gelten die in PRM-DEFAULTS hinterlegten Werte
042800******************************************************************
042900  B010-READ-PARMS SECTION.
043000  B010-00.
043100      MOVE ZERO TO PARAMS-PRESENT-SW
043200      READ PARAMS-FILE
043300          INVALID KEY CONTINUE
043400      END-READ
043500      IF PARAMS-OK
043600          SET PARAMS-PRESENT TO TRUE
043700      END-IF
043800 
043900      IF PARAMS-PRESENT
044000          MOVE PRM-RSI-PERIOD         TO PRM-W-RSI-PERIOD
044100          MOVE PRM-MIN-CONFIDENCE     TO PRM-W-MIN-CONFIDENCE
044200          MOVE PRM-MIN-TOUCHES        TO PRM-W-MIN-TOUCHES
044300          MOVE PRM-PRICE-TOLERANCE    TO PRM-W-PRICE-TOLERANCE
044400          MOVE PRM-MIN-PATTERN-LEN    TO PRM-W-MIN-PATTERN-LEN
044500          MOVE PRM-SYMMETRY-TOL       TO PRM-W-SYMMETRY-TOL
044600      ELSE
044700          MOVE PRM-D-RSI-PERIOD       TO PRM-W-RSI-PERIOD
044800          MOVE PRM-D-MIN-CONFIDENCE   TO PRM-W-MIN-CONFIDENCE
044900          MOVE PRM-D-MIN-TOUCHES      TO PRM-W-MIN-TOUCHES
045000          MOVE PRM-D-PRICE-TOLERANCE  TO PRM-W-PRICE-TOLERANCE
045100          MOVE PRM-D-MIN-PATTERN-LEN  TO PRM-W-MIN-PATTERN-LEN
045200          MOVE PRM-D-SYMMETRY-TOL     TO PRM-W-SYMMETRY-TOL
045300      END-IF
045400      .
045500  B010-99.
045600      EXIT.
045700 
045800******************************************************************
045900* Eine Kerze lesen, validieren (Volumen > 0), bei EOF CDL-EOF-SW
046000* setzen. Kerzen mit Volumen = 0 werden verworfen und uebersprungen
046100* (GO TO innerhalb des Absatzes - siehe Kommentar unten).
046200******************************************************************
046300  B016-READ-ONE SECTION.
046400  B016-00.
046500      READ CANDLE-FILE
046600          AT END
046700              SET CDL-EOF TO TRUE
046800              GO TO B016-99
046900      END-READ
047000 
047100      ADD 1 TO C9-CANDLES-READ
047200 
047300      IF CDL-VOLUME NOT > ZERO
047400**      ---> Satz mit Volumen <= 0 verwerfen (Anf. validate_ohlcv)
047500          ADD 1 TO C9-CANDLES-DROP
047600          GO TO B016-00
047700      END-IF
047800      .
047900  B016-99.
048000      EXIT.
048100 
048200******************************************************************
048300* Verarbeitung einer Gruppe ASSET/TIMEFRAME: Kerzentabelle aus der
048400* Datei CANDLES fuellen (max. 500 juengste Kerzen), anschliessend
048500* bei ausreichender Satzzahl die Analysemodule rufen.
048600******************************************************************
048700  B100-VERARBEITUNG SECTION.
048800  B100-00.
048900      MOVE CDL-ASSET      TO WS-GRP-ASSET
049000      MOVE CDL-TIMEFRAME  TO WS-GRP-TIMEFRAME
049100      MOVE ZERO           TO CDL-ROW-COUNT
049200      SET WS-GRP-CONTINUE TO TRUE
049300 
049400      PERFORM B110-LOAD-GROUP
049500         UNTIL CDL-EOF OR NOT WS-GRP-CONTINUE
049600 
049700      ADD 1 TO C9-GROUPS-READ
049800 
049900      IF CDL-ROW-COUNT < WS-MIN-CANDLES
050000          ADD 1 TO C9-GROUPS-SKIP
050100          PERFORM D025-GROUP-SHORT
050200      ELSE
050300          ADD 1 TO C9-GROUPS-DONE
050400          PERFORM D020-GROUP-HEADER
050500          PERFORM B300-RUN-ANALYSIS
050600      END-IF
050700      .
050800  B100-99.
050900      EXIT.
051000 
051100******************************************************************
051200* Eine Kerze der laufenden Gruppe in die Tabelle uebernehmen und
051300* die naechste Kerze lesen; Gruppenwechsel beendet die Schleife
051400* ueber WS-GRP-CONTINUE (Steuerbruch mit Vorab-Lesen).
051500******************************************************************
051600  B110-LOAD-GROUP SECTION.
051700  B110-00.
051800      IF CDL-ASSET = WS-GRP-ASSET AND CDL-TIMEFRAME = WS-GRP-TIMEFRAME
051900          PERFORM B130-STORE-CANDLE-ROW
052000          PERFORM B016-READ-ONE
052100      ELSE
052200          SET WS-GRP-DONE TO TRUE
052300      END-IF
052400      .
052500  B110-99.
052600      EXIT.
052700 
052800******************************************************************
052900* Kerze an das Ende der Tabelle anhaengen; ist sie voll (500
053000* Zeilen, CDL-MAX-ROWS), wird zuerst um eine Position nach links
053100* verschoben (aelteste Kerze faellt heraus) - Fenster "juengste
053200* 500 Kerzen" gemaess Parameter PRM-WINDOW-CAP.
053300******************************************************************
053400  B130-STORE-CANDLE-ROW SECTION.
053500  B130-00.
053600      IF CDL-ROW-COUNT < CDL-MAX-ROWS
053700          ADD 1 TO CDL-ROW-COUNT
053800      ELSE
053900          PERFORM B140-SHIFT-WINDOW
054000      END-IF
054100 
054200      MOVE CDL-ASSET      TO CDL-T-ASSET(CDL-ROW-COUNT)
054300      MOVE CDL-TIMEFRAME  TO CDL-T-TIMEFRAME(CDL-ROW-COUNT)
054400      MOVE CDL-TIMESTAMP  TO CDL-T-TIMESTAMP(CDL-ROW-COUNT)
054500      MOVE CDL-OPEN       TO CDL-T-OPEN(CDL-ROW-COUNT)
054600      MOVE CDL-HIGH       TO CDL-T-HIGH(CDL-ROW-COUNT)
054700      MOVE CDL-LOW        TO CDL-T-LOW(CDL-ROW-COUNT)
054800      MOVE CDL-CLOSE      TO CDL-T-CLOSE(CDL-ROW-COUNT)
054900      MOVE CDL-VOLUME     TO CDL-T-VOLUME(CDL-ROW-COUNT)
055000      .
055100  B130-99.
055200      EXIT.
055300 
055400******************************************************************
055500* Tabelle um eine Position nach links verschieben (Zeile 1 faellt
055600* heraus); CDL-ROW-COUNT bleibt auf CDL-MAX-ROWS stehen.
055700******************************************************************
055800  B140-SHIFT-WINDOW SECTION.
055900  B140-00.
056000      PERFORM B141-SHIFT-ONE
056100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > CDL-MAX-ROWS - 1
056200      .
056300  B140-99.
056400      EXIT.
056500 
056600  B141-SHIFT-ONE SECTION.
056700  B141-00.
056800      COMPUTE C4-I2 = C4-I1 + 1
056900      MOVE CDL-T-ASSET(C4-I2)     TO CDL-T-ASSET(C4-I1)
057000      MOVE CDL-T-TIMEFRAME(C4-I2) TO CDL-T-TIMEFRAME(C4-I1)
057100      MOVE CDL-T-TIMESTAMP(C4-I2) TO CDL-T-TIMESTAMP(C4-I1)
057200      MOVE CDL-T-OPEN(C4-I2)      TO CDL-T-OPEN(C4-I1)
057300      MOVE CDL-T-HIGH(C4-I2)      TO CDL-T-HIGH(C4-I1)
057400      MOVE CDL-T-LOW(C4-I2)       TO CDL-T-LOW(C4-I1)
057500      MOVE CDL-T-CLOSE(C4-I2)     TO CDL-T-CLOSE(C4-I1)
057600      MOVE CDL-T-VOLUME(C4-I2)    TO CDL-T-VOLUME(C4-I1)
057700      .
057800  B141-99.
057900      EXIT.
058000 
058100******************************************************************
058200* Analysemodule je Gruppe rufen: RSI, Niveaus, Durchbruch, Kopf-
058300* Schulter, Chartmuster, Kerzenmuster (nur intern fuer SIGGEN0M)
058400* und zuletzt der Signalgenerator.
058500******************************************************************
058600  B300-RUN-ANALYSIS SECTION.
058700  B300-00.
058800      CALL "RSIMOD0M" USING CDL-TABELLE PRM-WORKAREA LINK-RSI-REC
058900      PERFORM D030-DETAIL-RSI
059000 
059100      MOVE "LVL" TO LINK-LVL-CMD
059200      CALL "LVLMOD0M" USING CDL-TABELLE PRM-WORKAREA
059300                            LVL-TABELLE LINK-LVL-REC
059400      PERFORM B310-WRITE-LEVELS
059500 
059600      MOVE "BRK" TO LINK-LVL-CMD
059700      CALL "LVLMOD0M" USING CDL-TABELLE PRM-WORKAREA
059800                            LVL-TABELLE LINK-LVL-REC
059900      IF LINK-BRK-IS-FOUND
060000          PERFORM B320-WRITE-BREAKOUT
060100      END-IF
060200 
060300      CALL "HSHMOD0M" USING CDL-TABELLE PRM-WORKAREA LINK-HSH-REC
060400      IF LINK-HSH-IS-FOUND
060500          PERFORM B330-WRITE-HSH-PATTERN
060600      END-IF
060700 
060800      CALL "CPAMOD0M" USING CDL-TABELLE PRM-WORKAREA LINK-CPA-REC
060900      IF LINK-CPA-COUNT > ZERO
061000          PERFORM B340-WRITE-CHART-PATTERN
061100             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LINK-CPA-COUNT
061200      END-IF
061300 
061400      CALL "CDLMOD0M" USING CDL-TABELLE LINK-CDL-REC
061500 
061600      CALL "SIGGEN0M" USING CDL-TABELLE PRM-WORKAREA LVL-TABELLE
061700                            LINK-HSH-REC LINK-CDL-REC LINK-SIG-REC
061800      PERFORM D070-DETAIL-SIGNAL
061900      IF LINK-SIG-IS-FOUND
062000          PERFORM B350-WRITE-SIGNAL
062100      END-IF
062200      .
062300  B300-99.
062400      EXIT.
062500 
062600******************************************************************
062700* Gefundene Niveaus (bis zu 5 Widerstand + 5 Stuetze) aus der
062800* LVL-TABELLE auf LEVELS-OUT schreiben und im REPORT ausweisen.
062900******************************************************************
063000  B310-WRITE-LEVELS SECTION.
063100  B310-00.
063200      IF LVL-RES-COUNT > ZERO
063300          PERFORM B311-WRITE-RES-ROW
063400             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-RES-COUNT
063500      END-IF
063600      IF LVL-SUP-COUNT > ZERO
063700          PERFORM B312-WRITE-SUP-ROW
063800             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LVL-SUP-COUNT
063900      END-IF
064000      .
064100  B310-99.
064200      EXIT.
064300 
064400  B311-WRITE-RES-ROW SECTION.
064500  B311-00.
064600      MOVE WS-GRP-ASSET          TO LVL-ASSET
064700      MOVE WS-GRP-TIMEFRAME      TO LVL-TIMEFRAME
064800      MOVE "RESISTANCE"          TO LVL-TYPE
064900      MOVE LVL-R-PRICE(C4-I1)    TO LVL-PRICE
065000      MOVE LVL-R-STRENGTH(C4-I1) TO LVL-STRENGTH
065100      MOVE LVL-R-TOUCHES(C4-I1)  TO LVL-TOUCHES
065200      WRITE LVL-RECORD
065300      ADD 1 TO C9-LEVELS-OUT
065400      PERFORM D040-DETAIL-LEVEL
065500      .
065600  B311-99.
065700      EXIT.
065800 
065900  B312-WRITE-SUP-ROW SECTION.
066000  B312-00.
066100      MOVE WS-GRP-ASSET          TO LVL-ASSET
066200      MOVE WS-GRP-TIMEFRAME      TO LVL-TIMEFRAME
066300      MOVE "SUPPORT"             TO LVL-TYPE
066400      MOVE LVL-S-PRICE(C4-I1)    TO LVL-PRICE
066500      MOVE LVL-S-STRENGTH(C4-I1) TO LVL-STRENGTH
066600      MOVE LVL-S-TOUCHES(C4-I1)  TO LVL-TOUCHES
066700      WRITE LVL-RECORD
066800      ADD 1 TO C9-LEVELS-OUT
066900      PERFORM D040-DETAIL-LEVEL
067000      .
067100  B312-99.
067200      EXIT.
067300 
067400******************************************************************
067500* Durchbruch auf BREAKOUTS-OUT schreiben
067600******************************************************************
067700  B320-WRITE-BREAKOUT SECTION.
067800  B320-00.
067900      MOVE WS-GRP-ASSET         TO BRK-ASSET
068000      MOVE WS-GRP-TIMEFRAME     TO BRK-TIMEFRAME
068100      MOVE LINK-BRK-TYPE        TO BRK-LEVEL-TYPE
068200      MOVE LINK-BRK-PRICE       TO BRK-LEVEL-PRICE
068300      MOVE LINK-BRK-STRENGTH    TO BRK-LEVEL-STRENGTH
068400      MOVE LINK-BRK-CURR        TO BRK-PRICE
068500      MOVE LINK-BRK-VOLCONF     TO BRK-VOL-CONF
068600      MOVE LINK-BRK-TS          TO BRK-TIMESTAMP
068700      WRITE BRK-RECORD
068800      ADD 1 TO C9-BREAKOUTS-OUT
068900      PERFORM D050-DETAIL-BREAKOUT
069000      .
069100  B320-99.
069200      EXIT.
069300 
069400******************************************************************
069500* Kopf-Schulter-Muster auf PATTERNS-OUT schreiben
069600******************************************************************
069700  B330-WRITE-HSH-PATTERN SECTION.
069800  B330-00.
069900      MOVE WS-GRP-ASSET      TO PAT-ASSET
070000      MOVE WS-GRP-TIMEFRAME  TO PAT-TIMEFRAME
070100      MOVE LINK-HSH-TYPE     TO PAT-TYPE
070200      MOVE LINK-HSH-DIR      TO PAT-DIRECTION
070300      MOVE LINK-HSH-NECK     TO PAT-NECKLINE
070400      MOVE LINK-HSH-KEY      TO PAT-KEY-PRICE
070500      MOVE LINK-HSH-TARGET   TO PAT-TARGET
070600      MOVE LINK-HSH-COMPL    TO PAT-COMPLETION
070700      MOVE LINK-HSH-VOLCONF  TO PAT-VOL-CONF
070800      WRITE PAT-RECORD
070900      ADD 1 TO C9-PATTERNS-OUT
071000      PERFORM D060-DETAIL-PATTERN
071100      .
071200  B330-99.
071300      EXIT.
071400 
071500******************************************************************
071600* Eines der bis zu 7 Chartmuster aus LINK-CPA-ROW auf PATTERNS-OUT
071700* schreiben (C4-I1 laeuft ueber die gefundenen Zeilen).
071800******************************************************************
071900  B340-WRITE-CHART-PATTERN SECTION.
072000  B340-00.
072100      MOVE WS-GRP-ASSET              TO PAT-ASSET
072200      MOVE WS-GRP-TIMEFRAME          TO PAT-TIMEFRAME
072300      MOVE LINK-CPA-TYPE(C4-I1)      TO PAT-TYPE
072400      MOVE LINK-CPA-DIR(C4-I1)       TO PAT-DIRECTION
072500      MOVE LINK-CPA-NECK(C4-I1)      TO PAT-NECKLINE
072600      MOVE LINK-CPA-KEY(C4-I1)       TO PAT-KEY-PRICE
072700      MOVE LINK-CPA-TARGET(C4-I1)    TO PAT-TARGET
072800      MOVE LINK-CPA-COMPL(C4-I1)     TO PAT-COMPLETION
072900      MOVE LINK-CPA-VOLCONF(C4-I1)   TO PAT-VOL-CONF
073000      WRITE PAT-RECORD
073100      ADD 1 TO C9-PATTERNS-OUT
073200      PERFORM D060-DETAIL-PATTERN
073300      .
073400  B340-99.
073500      EXIT.
073600 
073700******************************************************************
073800* Handelssignal auf SIGNALS-OUT schreiben
073900******************************************************************
074000  B350-WRITE-SIGNAL SECTION.
074100  B350-00.
074200      MOVE WS-GRP-ASSET          TO SIG-ASSET
074300      MOVE WS-GRP-TIMEFRAME      TO SIG-TIMEFRAME
074400      MOVE LINK-SIG-TYPE         TO SIG-TYPE
074500      MOVE LINK-SIG-STRENGTH     TO SIG-STRENGTH
074600      MOVE CDL-T-TIMESTAMP(CDL-ROW-COUNT) TO SIG-TIMESTAMP
074700      MOVE CDL-T-CLOSE(CDL-ROW-COUNT)     TO SIG-CURR-PRICE
074800      MOVE LINK-SIG-ENTRY        TO SIG-ENTRY
074900      MOVE LINK-SIG-STOP         TO SIG-STOP-LOSS
075000      MOVE LINK-SIG-TP1-LVL      TO SIG-TP1-LEVEL
075100      MOVE LINK-SIG-TP1-PROB     TO SIG-TP1-PROB
075200      MOVE LINK-SIG-TP2-LVL      TO SIG-TP2-LEVEL
075300      MOVE LINK-SIG-TP2-PROB     TO SIG-TP2-PROB
075400      MOVE LINK-SIG-TP3-LVL      TO SIG-TP3-LEVEL
075500      MOVE LINK-SIG-TP3-PROB     TO SIG-TP3-PROB
075600      MOVE LINK-CDL-NAME         TO SIG-CANDLE-PATTERN
075700      MOVE LINK-SIG-VOLCONF      TO SIG-VOL-CONF
075800      IF LINK-HSH-IS-FOUND
075900          MOVE "Y" TO SIG-HS-FLAG
076000      ELSE
076100          MOVE "N" TO SIG-HS-FLAG
076200      END-IF
076300      MOVE LINK-SIG-CONFIDENCE   TO SIG-CONFIDENCE
076400      WRITE SIG-RECORD
076500      ADD 1 TO C9-SIGNALS-OUT
076600      .
076700  B350-99.
076800      EXIT.
076900 
077000******************************************************************
077100* Seitenkopf
077200******************************************************************
077300  D010-PAGE-HEADER SECTION.
077400  D010-00.
077500      ADD 1 TO C4-PAGE-NO
077600      MOVE ZERO TO C4-LINE-NO
077700      MOVE SPACES TO ZEILE
077800      MOVE K-MODUL TO RPT-G-LIT
077900      MOVE "MARKT-SCREENER - AUSWERTUNGSLAUF" TO RPT-G-LIT2
078000      MOVE C4-PAGE-NO TO D-NUM4
078100      MOVE D-NUM4 TO RPT-G-COUNT
078200      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING TOP-OF-FORM
078300      .
078400  D010-99.
078500      EXIT.
078600 
078700******************************************************************
078800* Gruppenkopf: Zeilenzaehler pruefen, ggf. neue Seite
078900******************************************************************
079000* C.04.00 | 2004-03-09 | krm | Aktueller Kurs (Schlusskurs der letz-  *
079100*         |            |     | ten Kerze der Gruppe) fehlte bisher im *
079200*         |            |     | Gruppenkopf - wird jetzt mit ausge-    *
079300*         |            |     | wiesen (Anf. RQ-622)                   *
079400  D020-GROUP-HEADER SECTION.
079500  D020-00.
079600      IF C4-LINE-NO > C4-LINES-PER-PAGE
079700          PERFORM D010-PAGE-HEADER
079800      END-IF
079900      MOVE SPACES TO ZEILE
080000      MOVE "GRUPPE: " TO RPT-G-LIT
080100      MOVE WS-GRP-ASSET TO RPT-G-ASSET
080200      MOVE WS-GRP-TIMEFRAME TO RPT-G-TFRM
080300      MOVE "KERZEN: " TO RPT-G-LIT2
080400      MOVE CDL-ROW-COUNT TO D-NUM4
080500      MOVE D-NUM4 TO RPT-G-COUNT
080600      MOVE "PREIS: " TO RPT-G-LIT3
080700      MOVE CDL-T-CLOSE(CDL-ROW-COUNT) TO D-PRICE
080800      MOVE D-PRICE TO RPT-G-PRICE
080900      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 2 LINES
081000      ADD 2 TO C4-LINE-NO
081100      .
081200  D020-99.
081300      EXIT.
081400 
081500******************************************************************
081600* Gruppe mit weniger als WS-MIN-CANDLES Kerzen - keine Analyse
081700******************************************************************
081800  D025-GROUP-SHORT SECTION.
081900  D025-00.
082000      IF C4-LINE-NO > C4-LINES-PER-PAGE
082100          PERFORM D010-PAGE-HEADER
082200      END-IF
082300      MOVE SPACES TO ZEILE
082400      MOVE "GRUPPE: " TO RPT-G-LIT
082500      MOVE CDL-ASSET TO RPT-G-ASSET
082600      MOVE CDL-TIMEFRAME TO RPT-G-TFRM
082700      MOVE "INSUFFICIENT DATA FOR ANALYSIS" TO RPT-G-LIT2
082800      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 2 LINES
082900      ADD 2 TO C4-LINE-NO
083000      .
083100  D025-99.
083200      EXIT.
083300 
083400******************************************************************
083500* RSI-Zeile
083600******************************************************************
083700  D030-DETAIL-RSI SECTION.
083800  D030-00.
083900      MOVE SPACES TO ZEILE
084000      MOVE "  RSI ......" TO RPT-D-LABEL
084100      IF LINK-RSI-IS-AVAIL
084200          MOVE LINK-RSI-VALUE TO D-PRICE
084300          MOVE D-PRICE TO RPT-D-TEXT1
084400          MOVE LINK-RSI-ZONE TO RPT-D-TEXT2
084500          MOVE LINK-RSI-SIGNAL TO RPT-D-TEXT3
084600      ELSE
084700          MOVE "N/A" TO RPT-D-TEXT1
084800          MOVE "UNKNOWN" TO RPT-D-TEXT2
084900          MOVE "NEUTRAL" TO RPT-D-TEXT3
085000      END-IF
085100      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
085200      ADD 1 TO C4-LINE-NO
085300      .
085400  D030-99.
085500      EXIT.
085600 
085700******************************************************************
085800* Niveau-Zeile (wird je gefundenem Niveau einmal gerufen)
085900******************************************************************
086000  D040-DETAIL-LEVEL SECTION.
086100  D040-00.
086200      MOVE SPACES TO ZEILE
086300      MOVE "  LEVEL ...." TO RPT-D-LABEL
086400      MOVE LVL-TYPE TO RPT-D-TEXT1
086500      MOVE LVL-PRICE TO D-PRICE
086600      MOVE D-PRICE TO RPT-D-TEXT2
086700      MOVE LVL-STRENGTH TO D-RATIO
086800      MOVE D-RATIO TO RPT-D-TEXT3
086900      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
087000      ADD 1 TO C4-LINE-NO
087100      .
087200  D040-99.
087300      EXIT.
087400 
087500******************************************************************
087600* Durchbruch-Zeile
087700******************************************************************
087800  D050-DETAIL-BREAKOUT SECTION.
087900  D050-00.
088000      MOVE SPACES TO ZEILE
088100      MOVE "  BREAKOUT .." TO RPT-D-LABEL
088200      MOVE BRK-LEVEL-TYPE TO RPT-D-TEXT1
088300      MOVE BRK-LEVEL-PRICE TO D-PRICE
088400      MOVE D-PRICE TO RPT-D-TEXT2
088500      MOVE BRK-PRICE TO D-PRICE
088600      MOVE D-PRICE TO RPT-D-TEXT3
088700      MOVE BRK-VOL-CONF TO RPT-D-TEXT4
088800      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
088900      ADD 1 TO C4-LINE-NO
089000      .
089100  D050-99.
089200      EXIT.
089300 
089400******************************************************************
089500* Musterzeile (Kopf-Schulter oder Chartmuster)
089600******************************************************************
089700  D060-DETAIL-PATTERN SECTION.
089800  D060-00.
089900      MOVE SPACES TO ZEILE
090000      MOVE "  PATTERN ..." TO RPT-D-LABEL
090100      MOVE PAT-TYPE TO RPT-D-TEXT1
090200      MOVE PAT-DIRECTION TO RPT-D-TEXT2
090300      MOVE PAT-TARGET TO D-PRICE
090400      MOVE D-PRICE TO RPT-D-TEXT3
090500      MOVE PAT-COMPLETION TO D-RATIO
090600      MOVE D-RATIO TO RPT-D-TEXT4
090700      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
090800      ADD 1 TO C4-LINE-NO
090900      .
091000  D060-99.
091100      EXIT.
091200 
091300******************************************************************
091400* Signalzeile - oder "NO SIGNAL", wenn keines emittiert wird
091500******************************************************************
091600  D070-DETAIL-SIGNAL SECTION.
091700  D070-00.
091800      MOVE SPACES TO ZEILE
091900      MOVE "  SIGNAL ...." TO RPT-D-LABEL
092000      IF LINK-SIG-IS-FOUND
092100          MOVE LINK-SIG-TYPE TO RPT-D-TEXT1
092200          MOVE LINK-SIG-STRENGTH TO RPT-D-TEXT2
092300          MOVE LINK-SIG-ENTRY TO D-PRICE
092400          MOVE D-PRICE TO RPT-D-TEXT3
092500          MOVE LINK-SIG-CONFIDENCE TO D-RATIO
092600          MOVE D-RATIO TO RPT-D-TEXT4
092700      ELSE
092800          MOVE "NO SIGNAL" TO RPT-D-TEXT1
092900      END-IF
093000      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
093100      ADD 1 TO C4-LINE-NO
093200      .
093300  D070-99.
093400      EXIT.
093500 
093600******************************************************************
093700* Laufsummen am Ende des Laufs
093800******************************************************************
093900  D090-GRAND-TOTALS SECTION.
094000  D090-00.
094100      MOVE SPACES TO ZEILE
094200      MOVE "GRUPPEN VERARBEITET ......" TO RPT-T-LABEL
094300      MOVE C9-GROUPS-DONE TO D-COUNT9
094400      MOVE D-COUNT9 TO RPT-T-VALUE
094500      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 2 LINES
094600 
094700      MOVE SPACES TO ZEILE
094800      MOVE "GRUPPEN UEBERSPRUNGEN ....." TO RPT-T-LABEL
094900      MOVE C9-GROUPS-SKIP TO D-COUNT9
095000      MOVE D-COUNT9 TO RPT-T-VALUE
095100      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
095200 
095300      MOVE SPACES TO ZEILE
095400      MOVE "KERZEN GELESEN ............" TO RPT-T-LABEL
095500      MOVE C9-CANDLES-READ TO D-COUNT9
095600      MOVE D-COUNT9 TO RPT-T-VALUE
095700      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
095800 
095900      MOVE SPACES TO ZEILE
096000      MOVE "KERZEN VERWORFEN (VOL=0) .." TO RPT-T-LABEL
096100      MOVE C9-CANDLES-DROP TO D-COUNT9
096200      MOVE D-COUNT9 TO RPT-T-VALUE
096300      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
096400 
096500      MOVE SPACES TO ZEILE
096600      MOVE "NIVEAUS GESCHRIEBEN ......." TO RPT-T-LABEL
096700      MOVE C9-LEVELS-OUT TO D-COUNT9
096800      MOVE D-COUNT9 TO RPT-T-VALUE
096900      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
097000 
097100      MOVE SPACES TO ZEILE
097200      MOVE "DURCHBRUECHE GESCHRIEBEN .." TO RPT-T-LABEL
097300      MOVE C9-BREAKOUTS-OUT TO D-COUNT9
097400      MOVE D-COUNT9 TO RPT-T-VALUE
097500      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
097600 
097700      MOVE SPACES TO ZEILE
097800      MOVE "MUSTER GESCHRIEBEN ........" TO RPT-T-LABEL
097900      MOVE C9-PATTERNS-OUT TO D-COUNT9
098000      MOVE D-COUNT9 TO RPT-T-VALUE
098100      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
098200 
098300      MOVE SPACES TO ZEILE
098400      MOVE "SIGNALE GESCHRIEBEN ......." TO RPT-T-LABEL
098500      MOVE C9-SIGNALS-OUT TO D-COUNT9
098600      MOVE D-COUNT9 TO RPT-T-VALUE
098700      WRITE RPT-LINE FROM ZEILE AFTER ADVANCING 1 LINES
098800      .
098900  D090-99.
099000      EXIT.
099100 
099200******************************************************************
099300* Ende: Laufsummen drucken, alle Dateien schliessen
099400******************************************************************
099500  B090-ENDE SECTION.
099600  B090-00.
099700      PERFORM D090-GRAND-TOTALS
099800 
099900      CLOSE CANDLE-FILE
100000            PARAMS-FILE
100100            LEVELS-FILE
100200            BREAKOUTS-FILE
100300            PATTERNS-FILE
100400            SIGNALS-FILE
100500            REPORT-FILE
100600      .
100700  B090-99.
100800      EXIT.
