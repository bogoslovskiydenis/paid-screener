000100  IDENTIFICATION DIVISION.
000200*
000300  PROGRAM-ID.    CPAMOD0M.
000400  AUTHOR.        H. J. SCHRAMM.
000500  INSTALLATION.  AKQ-EVAL ANLAGENANALYSE, ABT. MARKTDATEN.
000600  DATE-WRITTEN.  1990-02-19.
000700  DATE-COMPILED.
000800  SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 1991-03-06
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Sieben klassische Chartformationen (Doppel-
001400*                     hoch/-tief, Dreieck, Flagge, Wimpel, Keil,
001500*                     Rechteck) auf einer Kerzengruppe pruefen
001600* Auftrag          :: MKTSCR-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                         *
002200*---------|------------|-----|-----------------------------------*
002300* A.00.00 | 1990-02-19 | hjs | Neuerstellung (Doppelhoch/-tief,   *
002400*         |            |     | Dreieck, Rechteck)                 *
002500* A.01.00 | 1990-06-27 | hjs | Flagge, Wimpel, Keil ergaenzt       *
002600*         |            |     | (Anf. RQ-540)                      *
002700* A.02.00 | 1991-03-06 | pbr | Keil/Rechteck lasen die von Flagge/ *
002800*         |            |     | Wimpel auf die Flaggen-Teilstrecke  *
002900*         |            |     | umgebogene Hoch-/Tiefsteigung statt *
003000*         |            |     | der Steigung ueber das ganze Fens-  *
003100*         |            |     | ter - vor B400/B450 wird diese nun  *
003200*         |            |     | neu ermittelt (Anf. RQ-614)          *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* CPAMOD0M prueft unabhaengig voneinander bis zu sieben Chart-
003800* formationen auf der letzten PRM-W-MIN-PATTERN-LEN-Kerzen-Spanne
003900* (Default 20) und liefert alle gefundenen Muster gesammelt in
004000* LINK-CPA-ROW (bis zu 7 Zeilen) zurueck. Doppelhoch/-tief benutzen
004100* das gemeinsame Hoch-/Tiefpunktmodul PKFMOD0M; die uebrigen fuenf
004200* Formationen werten die Steigung (Regressionsgerade) und die
004300* Standardabweichung von Hoch-/Tief-/Schlusskursreihen ueber Teil-
004400* fenstern der Spanne aus.
004500*
004600******************************************************************
004700*
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SPECIAL-NAMES.
005100      SWITCH-15 IS ANZEIGE-VERSION
005200          ON STATUS IS SHOW-VERSION
005300      CLASS ALPHNUM IS "0123456789"
005400                       "abcdefghijklmnopqrstuvwxyz"
005500                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                       " .,;-_!$%&/=*+".
005700*
005800  DATA DIVISION.
005900  WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300  01          COMP-FELDER.
006400      05      C4-I1               PIC S9(04) COMP.
006500      05      C4-N                PIC S9(04) COMP.
006600      05      C4-LEN              PIC S9(04) COMP.
006700      05      C4-DIST             PIC S9(04) COMP.
006800      05      C4-WSTART           PIC S9(04) COMP.
006900      05      C4-HALF             PIC S9(04) COMP.
007000      05      C4-POLE-START       PIC S9(04) COMP.
007100      05      C4-POLE-END         PIC S9(04) COMP.
007200      05      C4-FLAG-START       PIC S9(04) COMP.
007300      05      C4-P1-IDX           PIC S9(04) COMP.
007400      05      C4-P2-IDX           PIC S9(04) COMP.
007500      05      C4-VT-WSTART        PIC S9(04) COMP.
007600*
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000  01          KONSTANTE-FELDER.
008100      05      K-MODUL             PIC X(08)  VALUE "CPAMOD0M".
008200      05      K-MODUL-VERS        PIC X(08)  VALUE "A.02.00 ".
008300*
008400*--------------------------------------------------------------------*
008500* Conditional-Felder
008600*--------------------------------------------------------------------*
008700  01          SCHALTER.
008800      05      CPA-VOLTREND-SW     PIC 9      VALUE ZERO.
008900           88 CPA-VOLTREND-OK                 VALUE 1.
009000      05      CPA-PAIR-SW         PIC 9      VALUE ZERO.
009100           88 CPA-PAIR-OK                     VALUE 1.
009200*
009300*--------------------------------------------------------------------*
009400* weitere Arbeitsfelder - Rechenfelder mit 8 Nachkommastellen gegen
009500* Rundungsdrift bei Regression/Sigma
009600*--------------------------------------------------------------------*
009700  01          WORK-FELDER.
009800      05      W-SUM               PIC S9(14)V9(08).
009900      05      W-SUMSQ             PIC S9(18)V9(08).
010000      05      W-MEAN              PIC S9(09)V9(08).
010100      05      W-DIFF              PIC S9(09)V9(08).
010200      05      W-SLOPE-HIGH        PIC S9(09)V9(08).
010300      05      W-SLOPE-LOW         PIC S9(09)V9(08).
010400      05      W-SLOPE-CLOSE       PIC S9(09)V9(08).
010500      05      W-SLOPE-T           PIC S9(09)V9(08).
010600      05      W-SIGMA-HIGH        PIC S9(09)V9(08).
010700      05      W-SIGMA-LOW         PIC S9(09)V9(08).
010800      05      W-SIGMA-T           PIC S9(09)V9(08).
010900      05      W-SX                PIC S9(09)V9(08).
011000      05      W-SY                PIC S9(14)V9(08).
011100      05      W-SXY               PIC S9(18)V9(08).
011200      05      W-SXX               PIC S9(09)V9(08).
011300      05      W-SLOPE              PIC S9(09)V9(08).
011400      05      W-HIRANGE           PIC S9(09)V9(04).
011500      05      W-LORANGE           PIC S9(09)V9(04).
011600      05      W-PRICE-RANGE       PIC S9(09)V9(04).
011700      05      W-VOLSUM-1          PIC S9(14)V9(02).
011800      05      W-VOLSUM-2          PIC S9(14)V9(02).
011900      05      W-VOLMEAN-1         PIC S9(12)V9(08).
012000      05      W-VOLMEAN-2         PIC S9(12)V9(08).
012100      05      W-P1                PIC S9(09)V9(04).
012200      05      W-P2                PIC S9(09)V9(04).
012300      05      W-NECK               PIC S9(09)V9(04).
012400      05      W-TARGET            PIC S9(09)V9(04).
012500      05      W-COMPL             PIC S9(01)V9(04).
012600      05      W-CUR               PIC S9(09)V9(04).
012700      05      W-MAXHI             PIC S9(09)V9(04).
012800      05      W-MINLO             PIC S9(09)V9(04).
012900      05      W-DIR-TEMP          PIC X(08).
013000      05      W-TYPE-TEMP         PIC X(24).
013100      05      W-CPA-PATTERN-NAME  PIC X(24).
013200      05      W-CPA-PATTERN-COMPL PIC S9(01)V9(04).
013300*
013400* Hilfsablage fuer den Haelsigkeitsgrad, byteweise lesbar
013500  01          W-COMPL-SCRATCH.
013600      05      W-COMPL-SCRATCH-V   PIC S9(01)V9(04).
013700  01          W-COMPL-SCRATCH-ALT REDEFINES W-COMPL-SCRATCH.
013800      05      W-COMPL-SCRATCH-X   PIC X(05).
013900*
014000  01          W-HI-SERIE.
014100      05      W-HI-VAL            OCCURS 500 TIMES PIC S9(09)V9(04).
014200  01          W-LO-SERIE REDEFINES W-HI-SERIE.
014300      05      W-LO-VAL            OCCURS 500 TIMES PIC S9(09)V9(04).
014400*
014500  01          W-CL-SERIE.
014600      05      W-CL-VAL            OCCURS 500 TIMES PIC S9(09)V9(04).
014700*
014800  01          TAL-TIME-D.
014900      05      TAL-JHJJMMTT.
015000         10   TAL-JHJJ            PIC  9(04).
015100         10   TAL-MM              PIC  9(02).
015200         10   TAL-TT              PIC  9(02).
015300      05      TAL-HHMI.
015400         10   TAL-HH              PIC  9(02).
015500         10   TAL-MI              PIC  9(02).
015600      05      TAL-SS              PIC  9(02).
015700  01          TAL-TIME-N REDEFINES TAL-TIME-D.
015800      05      TAL-TIME-N12        PIC  9(12).
015900*
016000*--------------------------------------------------------------------*
016100* Kerzentabelle und Steuersatz - gemeinsame Member
016200*--------------------------------------------------------------------*
016300      COPY CANDWRK OF "=MKTLIB".
016400      COPY PRMWRK  OF "=MKTLIB".
016500*
016600*--------------------------------------------------------------------*
016700* Uebergabebereich fuer den Aufruf von PKFMOD0M
016800*--------------------------------------------------------------------*
016900  01          LINK-PKF-REC.
017000      05      LINK-PKF-N          PIC S9(04) COMP.
017100      05      LINK-PKF-DIST       PIC S9(04) COMP.
017200      05      LINK-PKF-PROM-FAK   PIC S9(01)V9(04).
017300      05      LINK-PKF-SIGMA      PIC S9(09)V9(08).
017400      05      LINK-PKF-SERIE      OCCURS 500 TIMES PIC S9(09)V9(04).
017500      05      LINK-PKF-COUNT      PIC S9(04) COMP.
017600      05      LINK-PKF-IDX        OCCURS 500 TIMES PIC S9(04) COMP.
017700*
017800  LINKAGE SECTION.
017900*-->    Uebergabe aus dem Treiber MKTDRV0O (Kopie siehe dort!)
018000  01          LINK-CPA-REC.
018100      05      LINK-CPA-RC         PIC S9(04) COMP.
018200      05      LINK-CPA-COUNT      PIC S9(04) COMP.
018300      05      LINK-CPA-ROW        OCCURS 7 TIMES.
018400          10  LINK-CPA-TYPE       PIC X(24).
018500          10  LINK-CPA-DIR        PIC X(08).
018600          10  LINK-CPA-NECK       PIC S9(09)V9(04).
018700          10  LINK-CPA-KEY        PIC S9(09)V9(04).
018800          10  LINK-CPA-TARGET     PIC S9(09)V9(04).
018900          10  LINK-CPA-COMPL      PIC S9(01)V9(04).
019000          10  LINK-CPA-VOLCONF    PIC X(01).
019100*
019200  PROCEDURE DIVISION USING CDL-TABELLE PRM-WORKAREA LINK-CPA-REC.
019300******************************************************************
019400* Steuerung - alle sieben Formationen werden unabhaengig gepueft,
019500* jede liefert hoechstens eine Ergebniszeile.
019600******************************************************************
019700  A100-STEUERUNG SECTION.
019800  A100-00.
019900      IF  SHOW-VERSION
020000          DISPLAY K-MODUL " Stand " K-MODUL-VERS
020100          STOP RUN
020200      END-IF
020300 
020400      MOVE ZERO TO LINK-CPA-RC
020500      MOVE ZERO TO LINK-CPA-COUNT
020600      MOVE CDL-ROW-COUNT TO C4-N
020700      MOVE PRM-W-MIN-PATTERN-LEN TO C4-LEN
020800 
020900      IF C4-N < C4-LEN
021000          GO TO A100-99
021100      END-IF
021200 
021300      COMPUTE C4-WSTART = C4-N - C4-LEN + 1
021400 
021500      PERFORM B500-BUILD-WINDOW-SERIES
021600      PERFORM B600-WINDOW-STATS
021700 
021800      PERFORM B100-DOUBLE-TOP
021900      PERFORM B150-DOUBLE-BOTTOM
022000      PERFORM B200-TRIANGLE
022100      PERFORM B300-FLAG
022200      PERFORM B350-PENNANT
022300      PERFORM B400-WEDGE
022400      PERFORM B450-RECTANGLE
022500      .
022600  A100-99.
022700      EXIT PROGRAM.
022800 
022900* Hoch-/Tief-/Schlusskursreihe des Auswertefensters [C4-WSTART..C4-N]
023000* auf Index 1..C4-LEN umkopieren, damit alle Unterroutinen dieselbe
023100* 1-basierte Reihe benutzen.
023200  B500-BUILD-WINDOW-SERIES SECTION.
023300  B500-00.
023400      PERFORM B510-COPY-ONE
023500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
023600      .
023700  B500-99.
023800      EXIT.
023900 
024000  B510-COPY-ONE SECTION.
024100  B510-00.
024200      MOVE CDL-T-HIGH(C4-WSTART  + C4-I1 - 1) TO W-HI-VAL(C4-I1)
024300      MOVE CDL-T-LOW(C4-WSTART   + C4-I1 - 1) TO W-LO-VAL(C4-I1)
024400      MOVE CDL-T-CLOSE(C4-WSTART + C4-I1 - 1) TO W-CL-VAL(C4-I1)
024500      .
024600  B510-99.
024700      EXIT.
024800 
024900* Sigma(highs)/Sigma(lows) und Steigung(highs)/Steigung(lows) des
025000* ganzen Fensters vorab bilden - wird von Dreieck/Keil/Rechteck
025100* benutzt; Doppelhoch/-tief bilden ihr eigenes (engeres) Sigma in
025200* B120/B170.
025300  B600-WINDOW-STATS SECTION.
025400  B600-00.
025500      MOVE C4-LEN TO C4-DIST
025600      PERFORM B610-CALC-SIGMA-HIGH
025700      PERFORM B620-CALC-SIGMA-LOW
025800      PERFORM B630-CALC-SLOPE-HIGH
025900      PERFORM B640-CALC-SLOPE-LOW
026000      .
026100  B600-99.
026200      EXIT.
026300 
026400  B610-CALC-SIGMA-HIGH SECTION.
026500  B610-00.
026600      MOVE ZERO TO W-SUM
026700      PERFORM B611-ADD-HI
026800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
026900      COMPUTE W-MEAN ROUNDED = W-SUM / C4-LEN
027000      MOVE ZERO TO W-SUMSQ
027100      PERFORM B612-ADDSQ-HI
027200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
027300      COMPUTE W-SIGMA-HIGH ROUNDED = (W-SUMSQ / C4-LEN) ** 0.5
027400      .
027500  B610-99.
027600      EXIT.
027700 
027800  B611-ADD-HI SECTION.
027900  B611-00.
028000      ADD W-HI-VAL(C4-I1) TO W-SUM
028100      .
028200  B611-99.
028300      EXIT.
028400 
028500  B612-ADDSQ-HI SECTION.
028600  B612-00.
028700      COMPUTE W-DIFF = W-HI-VAL(C4-I1) - W-MEAN
028800      COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF)
028900      .
029000  B612-99.
029100      EXIT.
029200 
029300  B620-CALC-SIGMA-LOW SECTION.
029400  B620-00.
029500      MOVE ZERO TO W-SUM
029600      PERFORM B621-ADD-LO
029700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
029800      COMPUTE W-MEAN ROUNDED = W-SUM / C4-LEN
029900      MOVE ZERO TO W-SUMSQ
030000      PERFORM B622-ADDSQ-LO
030100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
030200      COMPUTE W-SIGMA-LOW ROUNDED = (W-SUMSQ / C4-LEN) ** 0.5
030300      .
030400  B620-99.
030500      EXIT.
030600 
030700  B621-ADD-LO SECTION.
030800  B621-00.
030900      ADD W-LO-VAL(C4-I1) TO W-SUM
031000      .
031100  B621-99.
031200      EXIT.
031300 
031400  B622-ADDSQ-LO SECTION.
031500  B622-00.
031600      COMPUTE W-DIFF = W-LO-VAL(C4-I1) - W-MEAN
031700      COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF)
031800      .
031900  B622-99.
032000      EXIT.
032100 
032200* Lineare Regressionssteigung (kleinste Quadrate) einer Reihe gegen
032300* die Indizes 0..n-1 - Ergebnis in W-SLOPE. Die Reihe liegt jeweils
032400* in W-HI-VAL/W-LO-VAL/W-CL-VAL ab Position C4-P1-IDX, Laenge in
032500* C4-DIST.
032600  B630-CALC-SLOPE-HIGH SECTION.
032700  B630-00.
032800      MOVE 1 TO C4-P1-IDX
032900      PERFORM B635-REGRESSION-HIGH
033000      MOVE W-SLOPE TO W-SLOPE-HIGH
033100      .
033200  B630-99.
033300      EXIT.
033400 
033500  B635-REGRESSION-HIGH SECTION.
033600  B635-00.
033700      MOVE ZERO TO W-SX
033800      MOVE ZERO TO W-SY
033900      MOVE ZERO TO W-SXY
034000      MOVE ZERO TO W-SXX
034100      PERFORM B636-ACCUM-HIGH
034200         VARYING C4-I1 FROM ZERO BY 1 UNTIL C4-I1 > C4-DIST - 1
034300      COMPUTE W-SLOPE ROUNDED =
034400          ((C4-DIST * W-SXY) - (W-SX * W-SY)) /
034500          ((C4-DIST * W-SXX) - (W-SX * W-SX))
034600      .
034700  B635-99.
034800      EXIT.
034900 
035000  B636-ACCUM-HIGH SECTION.
035100  B636-00.
035200      ADD C4-I1 TO W-SX
035300      ADD W-HI-VAL(C4-P1-IDX + C4-I1) TO W-SY
035400      COMPUTE W-SXY = W-SXY +
035500              (C4-I1 * W-HI-VAL(C4-P1-IDX + C4-I1))
035600      COMPUTE W-SXX = W-SXX + (C4-I1 * C4-I1)
035700      .
035800  B636-99.
035900      EXIT.
036000 
036100  B640-CALC-SLOPE-LOW SECTION.
036200  B640-00.
036300      MOVE 1 TO C4-P1-IDX
036400      PERFORM B645-REGRESSION-LOW
036500      MOVE W-SLOPE TO W-SLOPE-LOW
036600      .
036700  B640-99.
036800      EXIT.
036900 
037000  B645-REGRESSION-LOW SECTION.
037100  B645-00.
037200      MOVE ZERO TO W-SX
037300      MOVE ZERO TO W-SY
037400      MOVE ZERO TO W-SXY
037500      MOVE ZERO TO W-SXX
037600      PERFORM B646-ACCUM-LOW
037700         VARYING C4-I1 FROM ZERO BY 1 UNTIL C4-I1 > C4-DIST - 1
037800      COMPUTE W-SLOPE ROUNDED =
037900          ((C4-DIST * W-SXY) - (W-SX * W-SY)) /
038000          ((C4-DIST * W-SXX) - (W-SX * W-SX))
038100      .
038200  B645-99.
038300      EXIT.
038400 
038500  B646-ACCUM-LOW SECTION.
038600  B646-00.
038700      ADD C4-I1 TO W-SX
038800      ADD W-LO-VAL(C4-P1-IDX + C4-I1) TO W-SY
038900      COMPUTE W-SXY = W-SXY +
039000              (C4-I1 * W-LO-VAL(C4-P1-IDX + C4-I1))
039100      COMPUTE W-SXX = W-SXX + (C4-I1 * C4-I1)
039200      .
039300  B646-99.
039400      EXIT.
039500 
039600* Regressionssteigung der Schlusskursreihe ab C4-P1-IDX, Laenge
039700* C4-DIST (fuer die Pole-/Flaggenteile von Flagge/Wimpel).
039800  B650-REGRESSION-CLOSE SECTION.
039900  B650-00.
040000      MOVE ZERO TO W-SX
040100      MOVE ZERO TO W-SY
040200      MOVE ZERO TO W-SXY
040300      MOVE ZERO TO W-SXX
040400      PERFORM B651-ACCUM-CLOSE
040500         VARYING C4-I1 FROM ZERO BY 1 UNTIL C4-I1 > C4-DIST - 1
040600      COMPUTE W-SLOPE ROUNDED =
040700          ((C4-DIST * W-SXY) - (W-SX * W-SY)) /
040800          ((C4-DIST * W-SXX) - (W-SX * W-SX))
040900      .
041000  B650-99.
041100      EXIT.
041200 
041300  B651-ACCUM-CLOSE SECTION.
041400  B651-00.
041500      ADD C4-I1 TO W-SX
041600      ADD W-CL-VAL(C4-P1-IDX + C4-I1) TO W-SY
041700      COMPUTE W-SXY = W-SXY +
041800              (C4-I1 * W-CL-VAL(C4-P1-IDX + C4-I1))
041900      COMPUTE W-SXX = W-SXX + (C4-I1 * C4-I1)
042000      .
042100  B651-99.
042200      EXIT.
042300 
042400******************************************************************
042500* 1. Doppelhoch (BEARISH)
042600******************************************************************
042700  B100-DOUBLE-TOP SECTION.
042800  B100-00.
042900      COMPUTE C4-DIST = C4-LEN / 3
043000      MOVE 0.3 TO LINK-PKF-PROM-FAK
043100      MOVE W-SIGMA-HIGH TO W-SIGMA-T
043200      PERFORM B610-CALC-SIGMA-HIGH
043300      MOVE C4-LEN TO LINK-PKF-N
043400      MOVE C4-DIST TO LINK-PKF-DIST
043500      MOVE W-SIGMA-HIGH TO LINK-PKF-SIGMA
043600      PERFORM B105-COPY-HIGH-SERIE
043700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
043800      CALL "PKFMOD0M" USING LINK-PKF-REC
043900 
044000      IF LINK-PKF-COUNT < 2
044100          GO TO B100-99
044200      END-IF
044300 
044400      SET CPA-PAIR-SW TO ZERO
044500      PERFORM B110-TEST-PAIR-HIGH
044600         VARYING C4-I1 FROM 1 BY 1 UNTIL
044700                 C4-I1 > LINK-PKF-COUNT - 1 OR CPA-PAIR-OK
044800 
044900      IF CPA-PAIR-OK
045000          MOVE W-HI-VAL(C4-P1-IDX) TO W-P1
045100          MOVE W-HI-VAL(C4-P2-IDX) TO W-P2
045200          PERFORM B115-MIN-LOW-BETWEEN
045300          MOVE W-MINLO TO W-NECK
045400          COMPUTE W-TARGET ROUNDED = W-NECK - (W-P1 - W-NECK)
045500          MOVE W-HI-VAL(C4-LEN) TO W-CUR
045600          IF W-CUR <= W-NECK
045700              MOVE 1 TO W-COMPL
045800          ELSE
045900              COMPUTE W-COMPL ROUNDED =
046000                  1 - ((W-P1 - W-CUR) / (W-P1 - W-NECK))
046100              IF W-COMPL > 1
046200                  MOVE 1 TO W-COMPL
046300              END-IF
046400              IF W-COMPL < 0
046500                  MOVE 0 TO W-COMPL
046600              END-IF
046700          END-IF
046800          PERFORM B610-CALC-SIGMA-HIGH
046900          PERFORM B120-VOLSEG-CONFIRM
047000          MOVE "DOUBLE_TOP"  TO LINK-CPA-TYPE(LINK-CPA-COUNT)
047100          MOVE "BEARISH"     TO LINK-CPA-DIR(LINK-CPA-COUNT)
047200          MOVE W-NECK        TO LINK-CPA-NECK(LINK-CPA-COUNT)
047300          MOVE W-P1          TO LINK-CPA-KEY(LINK-CPA-COUNT)
047400          MOVE W-TARGET      TO LINK-CPA-TARGET(LINK-CPA-COUNT)
047500          MOVE W-COMPL       TO LINK-CPA-COMPL(LINK-CPA-COUNT)
047600      END-IF
047700      .
047800  B100-99.
047900      EXIT.
048000 
048100  B105-COPY-HIGH-SERIE SECTION.
048200  B105-00.
048300      MOVE W-HI-VAL(C4-I1) TO LINK-PKF-SERIE(C4-I1)
048400      .
048500  B105-99.
048600      EXIT.
048700 
048800  B110-TEST-PAIR-HIGH SECTION.
048900  B110-00.
049000      MOVE LINK-PKF-IDX(C4-I1)     TO C4-P1-IDX
049100      MOVE LINK-PKF-IDX(C4-I1 + 1) TO C4-P2-IDX
049200      COMPUTE W-DIFF =
049300              W-HI-VAL(C4-P1-IDX) - W-HI-VAL(C4-P2-IDX)
049400      IF W-DIFF < ZERO
049500          COMPUTE W-DIFF = ZERO - W-DIFF
049600      END-IF
049700      IF W-HI-VAL(C4-P1-IDX) > W-HI-VAL(C4-P2-IDX)
049800          MOVE W-HI-VAL(C4-P1-IDX) TO W-MEAN
049900      ELSE
050000          MOVE W-HI-VAL(C4-P2-IDX) TO W-MEAN
050100      END-IF
050200      IF (W-DIFF / W-MEAN) < PRM-W-PRICE-TOLERANCE
050300          SET CPA-PAIR-OK TO TRUE
050400          ADD 1 TO LINK-CPA-COUNT
050500      END-IF
050600      .
050700  B110-99.
050800      EXIT.
050900 
051000  B115-MIN-LOW-BETWEEN SECTION.
051100  B115-00.
051200      MOVE W-LO-VAL(C4-P1-IDX) TO W-MINLO
051300      PERFORM B116-TEST-LOW
051400         VARYING C4-I1 FROM C4-P1-IDX BY 1 UNTIL C4-I1 > C4-P2-IDX
051500      .
051600  B115-99.
051700      EXIT.
051800 
051900  B116-TEST-LOW SECTION.
052000  B116-00.
052100      IF W-LO-VAL(C4-I1) < W-MINLO
052200          MOVE W-LO-VAL(C4-I1) TO W-MINLO
052300      END-IF
052400      .
052500  B116-99.
052600      EXIT.
052700 
052800* Volumenbestaetigung ueber [P1..P2] > 0.8 x Gesamtmittel der Gruppe
052900  B120-VOLSEG-CONFIRM SECTION.
053000  B120-00.
053100      MOVE ZERO TO W-VOLSUM-1
053200      PERFORM B121-ADD-ALL-VOL
053300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
053400      COMPUTE W-VOLMEAN-1 ROUNDED = W-VOLSUM-1 / C4-N
053500 
053600      MOVE ZERO TO W-VOLSUM-2
053700      PERFORM B122-ADD-SEG-VOL
053800         VARYING C4-I1 FROM C4-WSTART + C4-P1-IDX - 1 BY 1
053900           UNTIL C4-I1 > C4-WSTART + C4-P2-IDX - 1
054000      COMPUTE W-VOLMEAN-2 ROUNDED =
054100              W-VOLSUM-2 / (C4-P2-IDX - C4-P1-IDX + 1)
054200 
054300      IF W-VOLMEAN-2 > (0.8 * W-VOLMEAN-1)
054400          MOVE "Y" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
054500      ELSE
054600          MOVE "N" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
054700      END-IF
054800      .
054900  B120-99.
055000      EXIT.
055100 
055200  B121-ADD-ALL-VOL SECTION.
055300  B121-00.
055400      ADD CDL-T-VOLUME(C4-I1) TO W-VOLSUM-1
055500      .
055600  B121-99.
055700      EXIT.
055800 
055900  B122-ADD-SEG-VOL SECTION.
056000  B122-00.
056100      ADD CDL-T-VOLUME(C4-I1) TO W-VOLSUM-2
056200      .
056300  B122-99.
056400      EXIT.
056500 
056600******************************************************************
056700* 2. Doppeltief (BULLISH) - Mulden der (negierten) Tiefkursreihe
056800******************************************************************
056900  B150-DOUBLE-BOTTOM SECTION.
057000  B150-00.
057100      COMPUTE C4-DIST = C4-LEN / 3
057200      PERFORM B620-CALC-SIGMA-LOW
057300      MOVE 0.3 TO LINK-PKF-PROM-FAK
057400      MOVE C4-LEN TO LINK-PKF-N
057500      MOVE C4-DIST TO LINK-PKF-DIST
057600      MOVE W-SIGMA-LOW TO LINK-PKF-SIGMA
057700      PERFORM B155-COPY-NEG-LOW-SERIE
057800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
057900      CALL "PKFMOD0M" USING LINK-PKF-REC
058000 
058100      IF LINK-PKF-COUNT < 2
058200          GO TO B150-99
058300      END-IF
058400 
058500      SET CPA-PAIR-SW TO ZERO
058600      PERFORM B160-TEST-PAIR-LOW
058700         VARYING C4-I1 FROM 1 BY 1 UNTIL
058800                 C4-I1 > LINK-PKF-COUNT - 1 OR CPA-PAIR-OK
058900 
059000      IF CPA-PAIR-OK
059100          MOVE W-LO-VAL(C4-P1-IDX) TO W-P1
059200          MOVE W-LO-VAL(C4-P2-IDX) TO W-P2
059300          PERFORM B165-MAX-HIGH-BETWEEN
059400          MOVE W-MAXHI TO W-NECK
059500          COMPUTE W-TARGET ROUNDED = W-NECK + (W-NECK - W-P1)
059600          MOVE W-LO-VAL(C4-LEN) TO W-CUR
059700          IF W-CUR >= W-NECK
059800              MOVE 1 TO W-COMPL
059900          ELSE
060000              COMPUTE W-COMPL ROUNDED =
060100                  1 - ((W-CUR - W-P1) / (W-NECK - W-P1))
060200              IF W-COMPL > 1
060300                  MOVE 1 TO W-COMPL
060400              END-IF
060500              IF W-COMPL < 0
060600                  MOVE 0 TO W-COMPL
060700              END-IF
060800          END-IF
060900          PERFORM B120-VOLSEG-CONFIRM
061000          MOVE "DOUBLE_BOTTOM" TO LINK-CPA-TYPE(LINK-CPA-COUNT)
061100          MOVE "BULLISH"       TO LINK-CPA-DIR(LINK-CPA-COUNT)
061200          MOVE W-NECK          TO LINK-CPA-NECK(LINK-CPA-COUNT)
061300          MOVE W-P1            TO LINK-CPA-KEY(LINK-CPA-COUNT)
061400          MOVE W-TARGET        TO LINK-CPA-TARGET(LINK-CPA-COUNT)
061500          MOVE W-COMPL         TO LINK-CPA-COMPL(LINK-CPA-COUNT)
061600      END-IF
061700      .
061800  B150-99.
061900      EXIT.
062000 
062100  B155-COPY-NEG-LOW-SERIE SECTION.
062200  B155-00.
062300      COMPUTE LINK-PKF-SERIE(C4-I1) = ZERO - W-LO-VAL(C4-I1)
062400      .
062500  B155-99.
062600      EXIT.
062700 
062800  B160-TEST-PAIR-LOW SECTION.
062900  B160-00.
063000      MOVE LINK-PKF-IDX(C4-I1)     TO C4-P1-IDX
063100      MOVE LINK-PKF-IDX(C4-I1 + 1) TO C4-P2-IDX
063200      COMPUTE W-DIFF =
063300              W-LO-VAL(C4-P1-IDX) - W-LO-VAL(C4-P2-IDX)
063400      IF W-DIFF < ZERO
063500          COMPUTE W-DIFF = ZERO - W-DIFF
063600      END-IF
063700      IF W-LO-VAL(C4-P1-IDX) > W-LO-VAL(C4-P2-IDX)
063800          MOVE W-LO-VAL(C4-P1-IDX) TO W-MEAN
063900      ELSE
064000          MOVE W-LO-VAL(C4-P2-IDX) TO W-MEAN
064100      END-IF
064200      IF (W-DIFF / W-MEAN) < PRM-W-PRICE-TOLERANCE
064300          SET CPA-PAIR-OK TO TRUE
064400          ADD 1 TO LINK-CPA-COUNT
064500      END-IF
064600      .
064700  B160-99.
064800      EXIT.
064900 
065000  B165-MAX-HIGH-BETWEEN SECTION.
065100  B165-00.
065200      MOVE W-HI-VAL(C4-P1-IDX) TO W-MAXHI
065300      PERFORM B166-TEST-HIGH
065400         VARYING C4-I1 FROM C4-P1-IDX BY 1 UNTIL C4-I1 > C4-P2-IDX
065500      .
065600  B165-99.
065700      EXIT.
065800 
065900  B166-TEST-HIGH SECTION.
066000  B166-00.
066100      IF W-HI-VAL(C4-I1) > W-MAXHI
066200          MOVE W-HI-VAL(C4-I1) TO W-MAXHI
066300      END-IF
066400      .
066500  B166-99.
066600      EXIT.
066700 
066800******************************************************************
066900* 3. Dreieck
067000******************************************************************
067100  B200-TRIANGLE SECTION.
067200  B200-00.
067300      COMPUTE W-DIFF = W-SLOPE-HIGH
067400      IF W-DIFF < ZERO
067500          COMPUTE W-DIFF = ZERO - W-DIFF
067600      END-IF
067700      IF W-DIFF >= (0.1 * W-SIGMA-HIGH)
067800          GO TO B200-10
067900      END-IF
068000      COMPUTE W-DIFF = W-SLOPE-LOW
068100      IF W-DIFF < ZERO
068200          COMPUTE W-DIFF = ZERO - W-DIFF
068300      END-IF
068400      IF W-DIFF < (0.1 * W-SIGMA-LOW)
068500          GO TO B200-99
068600      END-IF
068700  B200-10.
068800      EVALUATE TRUE
068900          WHEN W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW > ZERO
069000              MOVE "SYMMETRIC_TRIANGLE"  TO W-TYPE-TEMP
069100              MOVE "NEUTRAL"             TO W-DIR-TEMP
069200          WHEN W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW < ZERO
069300              MOVE "DESCENDING_TRIANGLE" TO W-TYPE-TEMP
069400              MOVE "BEARISH"             TO W-DIR-TEMP
069500          WHEN W-SLOPE-HIGH > ZERO AND W-SLOPE-LOW > ZERO
069600              MOVE "ASCENDING_TRIANGLE"  TO W-TYPE-TEMP
069700              MOVE "BULLISH"             TO W-DIR-TEMP
069800          WHEN OTHER
069900              GO TO B200-99
070000      END-EVALUATE
070100 
070200      ADD 1 TO LINK-CPA-COUNT
070300      MOVE W-TYPE-TEMP TO LINK-CPA-TYPE(LINK-CPA-COUNT)
070400      MOVE W-DIR-TEMP  TO LINK-CPA-DIR(LINK-CPA-COUNT)
070500      COMPUTE LINK-CPA-KEY(LINK-CPA-COUNT) ROUNDED =
070600              (W-HI-VAL(C4-LEN) + W-LO-VAL(C4-LEN)) / 2
070700      MOVE ZERO TO LINK-CPA-NECK(LINK-CPA-COUNT)
070800      MOVE ZERO TO LINK-CPA-TARGET(LINK-CPA-COUNT)
070900      MOVE 0.50 TO LINK-CPA-COMPL(LINK-CPA-COUNT)
071000      MOVE C4-WSTART TO C4-VT-WSTART
071100      PERFORM B800-VOLTREND-LAST5
071200      IF CPA-VOLTREND-OK
071300          MOVE "Y" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
071400      ELSE
071500          MOVE "N" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
071600      END-IF
071700      .
071800  B200-99.
071900      EXIT.
072000 
072100******************************************************************
072200* "Volumentrend": Mittel der letzten 5 > 0.9 x Mittel der 5 davor,
072300* mindestens 10 Kerzen im Fenster erforderlich.
072400******************************************************************
072500  B800-VOLTREND-LAST5 SECTION.
072600  B800-00.
072700      SET CPA-VOLTREND-SW TO ZERO
072800      IF C4-LEN < 10
072900          GO TO B800-99
073000      END-IF
073100      MOVE ZERO TO W-VOLSUM-1
073200      PERFORM B801-ADD-LAST5
073300         VARYING C4-I1 FROM C4-LEN - 4 BY 1 UNTIL C4-I1 > C4-LEN
073400      COMPUTE W-VOLMEAN-1 ROUNDED = W-VOLSUM-1 / 5
073500 
073600      MOVE ZERO TO W-VOLSUM-2
073700      PERFORM B802-ADD-PREV5
073800         VARYING C4-I1 FROM C4-LEN - 9 BY 1 UNTIL C4-I1 > C4-LEN - 5
073900      COMPUTE W-VOLMEAN-2 ROUNDED = W-VOLSUM-2 / 5
074000 
074100      IF W-VOLMEAN-1 > (0.9 * W-VOLMEAN-2)
074200          SET CPA-VOLTREND-OK TO TRUE
074300      END-IF
074400      .
074500  B800-99.
074600      EXIT.
074700 
074800  B801-ADD-LAST5 SECTION.
074900  B801-00.
075000      ADD CDL-T-VOLUME(C4-VT-WSTART + C4-I1 - 1) TO W-VOLSUM-1
075100      .
075200  B801-99.
075300      EXIT.
075400 
075500  B802-ADD-PREV5 SECTION.
075600  B802-00.
075700      ADD CDL-T-VOLUME(C4-VT-WSTART + C4-I1 - 1) TO W-VOLSUM-2
075800      .
075900  B802-99.
076000      EXIT.
076100 
076200******************************************************************
076300* 4. Flagge - Pole = [N-L .. N-L/2), Flagge = letzte L/2 Kerzen
076400******************************************************************
076500  B300-FLAG SECTION.
076600  B300-00.
076700      COMPUTE C4-HALF = C4-LEN / 2
076800      MOVE 1 TO C4-POLE-START
076900      COMPUTE C4-POLE-END = C4-LEN - C4-HALF
077000      COMPUTE C4-FLAG-START = C4-POLE-END + 1
077100 
077200      MOVE C4-POLE-START TO C4-P1-IDX
077300      COMPUTE C4-DIST = C4-POLE-END - C4-POLE-START + 1
077400      PERFORM B650-REGRESSION-CLOSE
077500      MOVE W-SLOPE TO W-SLOPE-CLOSE
077600      PERFORM B310-POLE-SIGMA-CLOSE
077700 
077800      COMPUTE W-DIFF = W-SLOPE-CLOSE
077900      IF W-DIFF < ZERO
078000          COMPUTE W-DIFF = ZERO - W-DIFF
078100      END-IF
078200      IF W-DIFF < (0.1 * W-SIGMA-T)
078300          GO TO B300-99
078400      END-IF
078500 
078600      MOVE C4-FLAG-START TO C4-P1-IDX
078700      MOVE C4-HALF       TO C4-DIST
078800      PERFORM B635-REGRESSION-HIGH
078900      MOVE W-SLOPE TO W-SLOPE-HIGH
079000      PERFORM B645-REGRESSION-LOW
079100      MOVE W-SLOPE TO W-SLOPE-LOW
079200 
079300      EVALUATE TRUE
079400          WHEN W-SLOPE-CLOSE > ZERO AND
079500               W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW < ZERO
079600              MOVE "BULLISH" TO W-DIR-TEMP
079700              MOVE "FLAG"    TO W-CPA-PATTERN-NAME
079800              MOVE 0.70      TO W-CPA-PATTERN-COMPL
079900              PERFORM B320-STORE-FLAG-OR-PENNANT
080000          WHEN W-SLOPE-CLOSE < ZERO AND
080100               W-SLOPE-HIGH > ZERO AND W-SLOPE-LOW > ZERO
080200              MOVE "BEARISH" TO W-DIR-TEMP
080300              MOVE "FLAG"    TO W-CPA-PATTERN-NAME
080400              MOVE 0.70      TO W-CPA-PATTERN-COMPL
080500              PERFORM B320-STORE-FLAG-OR-PENNANT
080600          WHEN OTHER
080700              CONTINUE
080800      END-EVALUATE
080900      .
081000  B300-99.
081100      EXIT.
081200 
081300* Sigma der Schlusskurse im Pole-Abschnitt [C4-POLE-START..
081400* C4-POLE-END] - fuer den "flachen Pole"-Test in Flagge/Wimpel.
081500  B310-POLE-SIGMA-CLOSE SECTION.
081600  B310-00.
081700      MOVE ZERO TO W-SUM
081800      PERFORM B311-ADD-CLOSE
081900         VARYING C4-I1 FROM C4-POLE-START BY 1 UNTIL
082000                 C4-I1 > C4-POLE-END
082100      COMPUTE W-MEAN ROUNDED = W-SUM / (C4-POLE-END - C4-POLE-START + 1)
082200      MOVE ZERO TO W-SUMSQ
082300      PERFORM B312-ADDSQ-CLOSE
082400         VARYING C4-I1 FROM C4-POLE-START BY 1 UNTIL
082500                 C4-I1 > C4-POLE-END
082600      COMPUTE W-SIGMA-T ROUNDED =
082700              (W-SUMSQ / (C4-POLE-END - C4-POLE-START + 1)) ** 0.5
082800      .
082900  B310-99.
083000      EXIT.
083100 
083200  B311-ADD-CLOSE SECTION.
083300  B311-00.
083400      ADD W-CL-VAL(C4-I1) TO W-SUM
083500      .
083600  B311-99.
083700      EXIT.
083800 
083900  B312-ADDSQ-CLOSE SECTION.
084000  B312-00.
084100      COMPUTE W-DIFF = W-CL-VAL(C4-I1) - W-MEAN
084200      COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF)
084300      .
084400  B312-99.
084500      EXIT.
084600 
084700* Formation (Flagge/Wimpel) als LINK-CPA-ROW ablegen, sobald Richtung
084800* in W-DIR-TEMP/W-CPA-PATTERN-NAME feststehen.
084900  B320-STORE-FLAG-OR-PENNANT SECTION.
085000  B320-00.
085100      ADD 1 TO LINK-CPA-COUNT
085200      MOVE W-CPA-PATTERN-NAME     TO LINK-CPA-TYPE(LINK-CPA-COUNT)
085300      MOVE W-DIR-TEMP             TO LINK-CPA-DIR(LINK-CPA-COUNT)
085400      MOVE ZERO                   TO LINK-CPA-NECK(LINK-CPA-COUNT)
085500      MOVE ZERO                   TO LINK-CPA-KEY(LINK-CPA-COUNT)
085600      MOVE ZERO                   TO LINK-CPA-TARGET(LINK-CPA-COUNT)
085700      MOVE W-CPA-PATTERN-COMPL    TO LINK-CPA-COMPL(LINK-CPA-COUNT)
085800      MOVE C4-FLAG-START          TO C4-VT-WSTART
085900      PERFORM B800-VOLTREND-LAST5
086000      IF CPA-VOLTREND-OK
086100          MOVE "Y" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
086200      ELSE
086300          MOVE "N" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
086400      END-IF
086500      .
086600  B320-99.
086700      EXIT.
086800 
086900******************************************************************
087000* 5. Wimpel - gleiche Pole/Flaggen-Aufteilung, konvergierende
087100* Hoch-/Tiefkurse im Flaggenteil (absolute Schwelle 0.1, nicht
087200* Sigma-skaliert).
087300******************************************************************
087400  B350-PENNANT SECTION.
087500  B350-00.
087600      MOVE 1 TO C4-POLE-START
087700      COMPUTE C4-POLE-END = C4-LEN - C4-HALF
087800      COMPUTE C4-FLAG-START = C4-POLE-END + 1
087900 
088000      MOVE C4-POLE-START TO C4-P1-IDX
088100      COMPUTE C4-DIST = C4-POLE-END - C4-POLE-START + 1
088200      PERFORM B650-REGRESSION-CLOSE
088300      MOVE W-SLOPE TO W-SLOPE-CLOSE
088400      PERFORM B310-POLE-SIGMA-CLOSE
088500 
088600      COMPUTE W-DIFF = W-SLOPE-CLOSE
088700      IF W-DIFF < ZERO
088800          COMPUTE W-DIFF = ZERO - W-DIFF
088900      END-IF
089000      IF W-DIFF < (0.1 * W-SIGMA-T)
089100          GO TO B350-99
089200      END-IF
089300 
089400      MOVE C4-FLAG-START TO C4-P1-IDX
089500      MOVE C4-HALF       TO C4-DIST
089600      PERFORM B635-REGRESSION-HIGH
089700      MOVE W-SLOPE TO W-SLOPE-HIGH
089800      PERFORM B645-REGRESSION-LOW
089900      MOVE W-SLOPE TO W-SLOPE-LOW
090000 
090100      MOVE W-SLOPE-HIGH TO W-DIFF
090200      IF W-DIFF < ZERO
090300          COMPUTE W-DIFF = ZERO - W-DIFF
090400      END-IF
090500      IF W-DIFF < 0.1
090600          MOVE W-SLOPE-LOW TO W-DIFF
090700          IF W-DIFF < ZERO
090800              COMPUTE W-DIFF = ZERO - W-DIFF
090900          END-IF
091000          IF W-DIFF < 0.1
091100              GO TO B350-99
091200          END-IF
091300      END-IF
091400 
091500      EVALUATE TRUE
091600          WHEN W-SLOPE-CLOSE > ZERO AND
091700               W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW > ZERO
091800              MOVE "BULLISH" TO W-DIR-TEMP
091900              MOVE "PENNANT" TO W-CPA-PATTERN-NAME
092000              MOVE 0.70      TO W-CPA-PATTERN-COMPL
092100              PERFORM B320-STORE-FLAG-OR-PENNANT
092200          WHEN W-SLOPE-CLOSE < ZERO AND
092300               W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW > ZERO
092400              MOVE "BEARISH" TO W-DIR-TEMP
092500              MOVE "PENNANT" TO W-CPA-PATTERN-NAME
092600              MOVE 0.70      TO W-CPA-PATTERN-COMPL
092700              PERFORM B320-STORE-FLAG-OR-PENNANT
092800          WHEN OTHER
092900              CONTINUE
093000      END-EVALUATE
093100      .
093200  B350-99.
093300      EXIT.
093400 
093500* W.98.01 | 1991-03-06 | pbr | W-SLOPE-HIGH/W-SLOPE-LOW werden von    *
093600*         |            |     | B300-FLAG/B350-PENNANT auf die Flag-  *
093700*         |            |     | gen-Teilstrecke umgebogen und nicht   *
093800*         |            |     | zurueckgesetzt - Keil/Rechteck liefen *
093900*         |            |     | daher mit der falschen Steigung. Vor  *
094000*         |            |     | der Pruefung wird die Steigung ueber  *
094100*         |            |     | das volle Fenster neu ermittelt       *
094200*         |            |     | (Anf. RQ-614)                          *
094300  B390-RESTORE-WINDOW-SLOPE SECTION.
094400  B390-00.
094500      MOVE C4-LEN TO C4-DIST
094600      PERFORM B630-CALC-SLOPE-HIGH
094700      PERFORM B640-CALC-SLOPE-LOW
094800      .
094900  B390-99.
095000      EXIT.
095100 
095200******************************************************************
095300* 6. Keil - ueber die ganze Spanne, Hoch-/Tiefsteigung gleich-
095400* gerichtet und deutlich auseinanderlaufend
095500******************************************************************
095600  B400-WEDGE SECTION.
095700  B400-00.
095800      PERFORM B390-RESTORE-WINDOW-SLOPE
095900 
096000      IF W-SLOPE-HIGH = ZERO OR W-SLOPE-LOW = ZERO
096100          GO TO B400-99
096200      END-IF
096300 
096400      COMPUTE W-DIFF = W-SLOPE-HIGH - W-SLOPE-LOW
096500      IF W-DIFF < ZERO
096600          COMPUTE W-DIFF = ZERO - W-DIFF
096700      END-IF
096800      IF W-SLOPE-HIGH < ZERO
096900          COMPUTE W-MEAN = ZERO - W-SLOPE-HIGH
097000      ELSE
097100          MOVE W-SLOPE-HIGH TO W-MEAN
097200      END-IF
097300      IF W-SLOPE-LOW < ZERO
097400          COMPUTE W-SIGMA-T = ZERO - W-SLOPE-LOW
097500      ELSE
097600          MOVE W-SLOPE-LOW TO W-SIGMA-T
097700      END-IF
097800      IF W-MEAN < W-SIGMA-T
097900          MOVE W-SIGMA-T TO W-MEAN
098000      END-IF
098100 
098200      IF (W-DIFF / W-MEAN) <= 0.3
098300          GO TO B400-99
098400      END-IF
098500 
098600      EVALUATE TRUE
098700          WHEN W-SLOPE-HIGH > ZERO AND W-SLOPE-LOW > ZERO
098800              MOVE "RISING_WEDGE"  TO W-TYPE-TEMP
098900              MOVE "BEARISH"       TO W-DIR-TEMP
099000          WHEN W-SLOPE-HIGH < ZERO AND W-SLOPE-LOW < ZERO
099100              MOVE "FALLING_WEDGE" TO W-TYPE-TEMP
099200              MOVE "BULLISH"       TO W-DIR-TEMP
099300          WHEN OTHER
099400              GO TO B400-99
099500      END-EVALUATE
099600 
099700      ADD 1 TO LINK-CPA-COUNT
099800      MOVE W-TYPE-TEMP TO LINK-CPA-TYPE(LINK-CPA-COUNT)
099900      MOVE W-DIR-TEMP  TO LINK-CPA-DIR(LINK-CPA-COUNT)
100000      COMPUTE LINK-CPA-KEY(LINK-CPA-COUNT) ROUNDED =
100100              (W-HI-VAL(C4-LEN) + W-LO-VAL(C4-LEN)) / 2
100200      MOVE ZERO TO LINK-CPA-NECK(LINK-CPA-COUNT)
100300      MOVE ZERO TO LINK-CPA-TARGET(LINK-CPA-COUNT)
100400      MOVE 0.60 TO LINK-CPA-COMPL(LINK-CPA-COUNT)
100500      MOVE C4-WSTART TO C4-VT-WSTART
100600      PERFORM B800-VOLTREND-LAST5
100700      IF CPA-VOLTREND-OK
100800          MOVE "Y" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
100900      ELSE
101000          MOVE "N" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
101100      END-IF
101200      .
101300  B400-99.
101400      EXIT.
101500 
101600******************************************************************
101700* 7. Rechteck (NEUTRAL)
101800******************************************************************
101900  B450-RECTANGLE SECTION.
102000  B450-00.
102100      PERFORM B390-RESTORE-WINDOW-SLOPE
102200      PERFORM B470-RANGE-OF-WINDOW
102300 
102400      IF W-PRICE-RANGE = ZERO
102500          GO TO B450-99
102600      END-IF
102700 
102800      IF (W-HIRANGE / W-PRICE-RANGE) > 0.3
102900          GO TO B450-99
103000      END-IF
103100      IF (W-LORANGE / W-PRICE-RANGE) > 0.3
103200          GO TO B450-99
103300      END-IF
103400 
103500      COMPUTE W-DIFF = W-SLOPE-HIGH
103600      IF W-DIFF < ZERO
103700          COMPUTE W-DIFF = ZERO - W-DIFF
103800      END-IF
103900      IF W-DIFF > (0.2 * W-SIGMA-HIGH)
104000          GO TO B450-99
104100      END-IF
104200      COMPUTE W-DIFF = W-SLOPE-LOW
104300      IF W-DIFF < ZERO
104400          COMPUTE W-DIFF = ZERO - W-DIFF
104500      END-IF
104600      IF W-DIFF > (0.2 * W-SIGMA-LOW)
104700          GO TO B450-99
104800      END-IF
104900 
105000      ADD 1 TO LINK-CPA-COUNT
105100      MOVE "RECTANGLE" TO LINK-CPA-TYPE(LINK-CPA-COUNT)
105200      MOVE "NEUTRAL"   TO LINK-CPA-DIR(LINK-CPA-COUNT)
105300      MOVE W-MAXHI      TO LINK-CPA-KEY(LINK-CPA-COUNT)
105400      MOVE W-MINLO      TO LINK-CPA-NECK(LINK-CPA-COUNT)
105500      MOVE ZERO        TO LINK-CPA-TARGET(LINK-CPA-COUNT)
105600      MOVE 0.50        TO LINK-CPA-COMPL(LINK-CPA-COUNT)
105700      MOVE C4-WSTART   TO C4-VT-WSTART
105800      PERFORM B800-VOLTREND-LAST5
105900      IF CPA-VOLTREND-OK
106000          MOVE "Y" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
106100      ELSE
106200          MOVE "N" TO LINK-CPA-VOLCONF(LINK-CPA-COUNT)
106300      END-IF
106400      .
106500  B450-99.
106600      EXIT.
106700 
106800* Hoch-/Tiefspanne und Kursspanne ueber die ganze Fensterreihe -
106900* W-MAXHI/W-MINLO liefert B165/B115 bereits fuer das ganze Fenster
107000* (C4-P1-IDX=1, C4-P2-IDX=C4-LEN werden hier erzwungen).
107100  B470-RANGE-OF-WINDOW SECTION.
107200  B470-00.
107300      MOVE 1      TO C4-P1-IDX
107400      MOVE C4-LEN TO C4-P2-IDX
107500      PERFORM B165-MAX-HIGH-BETWEEN
107600      PERFORM B115-MIN-LOW-BETWEEN
107700      PERFORM B471-MIN-HIGH-BETWEEN
107800      COMPUTE W-HIRANGE = W-MAXHI - W-P1
107900      PERFORM B472-MAX-LOW-BETWEEN
108000      COMPUTE W-LORANGE = W-P2 - W-MINLO
108100      COMPUTE W-PRICE-RANGE = W-MAXHI - W-MINLO
108200      .
108300  B470-99.
108400      EXIT.
108500 
108600  B471-MIN-HIGH-BETWEEN SECTION.
108700  B471-00.
108800      MOVE W-HI-VAL(1) TO W-P1
108900      PERFORM B473-TEST-MIN-HIGH
109000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
109100      .
109200  B471-99.
109300      EXIT.
109400 
109500  B473-TEST-MIN-HIGH SECTION.
109600  B473-00.
109700      IF W-HI-VAL(C4-I1) < W-P1
109800          MOVE W-HI-VAL(C4-I1) TO W-P1
109900      END-IF
110000      .
110100  B473-99.
110200      EXIT.
110300 
110400  B472-MAX-LOW-BETWEEN SECTION.
110500  B472-00.
110600      MOVE W-LO-VAL(1) TO W-P2
110700      PERFORM B474-TEST-MAX-LOW
110800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
110900      .
111000  B472-99.
111100      EXIT.
111200 
111300  B474-TEST-MAX-LOW SECTION.
111400  B474-00.
111500      IF W-LO-VAL(C4-I1) > W-P2
111600          MOVE W-LO-VAL(C4-I1) TO W-P2
111700      END-IF
111800      .
111900  B474-99.
112000      EXIT.
